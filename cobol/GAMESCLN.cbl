000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GAMESCLN.
000300 AUTHOR.        P M OYELARAN.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  11/05/1989.
000600 DATE-COMPILED. 11/05/1989.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  GAMESCLN  -  CLAN GAMES SESSION CLOSE-OUT AND LEADERBOARD     *
001100*                                                                 *
001200*  LOADS THE SESSION-START SNAPSHOT (GAMSTART) INTO A PLAYER      *
001300*  TABLE, THEN POSTS EVERY POINT UPDATE (GAMUPD, IN SEQUENCE      *
001400*  ORDER) AGAINST IT - A PLAYER NOT SEEN AT SESSION START IS      *
001500*  ADDED ON THE FLY.  AT CLOSE, EVERY PLAYER WHOSE EARNED POINTS  *
001600*  CAME OUT ABOVE ZERO IS A "CONTRIBUTOR" AND GETS RANKED ONTO    *
001700*  THE LEADERBOARD, BEST EARNER FIRST, TIES BROKEN BY WHOEVER     *
001800*  FINISHED HIS TIER FIRST.                                      *
001900*                                                                 *
002000*  CHANGE LOG                                                     *
002100*  ----------                                                     *
002200*  11/05/89 PMO  PS-3005  ORIGINAL WRITE-UP.                      *
002300*  04/22/90 PMO  PS-3040  UNKNOWN-PLAYER-ON-UPDATE CASE ADDED -   *
002400*                         CLAN ROSTER CHANGES MID-EVENT.          *
002500*  08/03/99 PMO  PS-3460  Y2K - NO DATE FIELDS IN THIS RUN, BUT   *
002600*                         WIDENED GC-SEQ-SORT-KEY ANYWAY TO MATCH *
002700*                         THE NEW GU-SEQ WIDTH FROM THE EXTRACT.  *
002800*  03/20/24 RKL  PS-4421  REWRITTEN AGAINST THE NEW GAMSREC AND   *
002900*                         GAMUREC COPYBOOKS; ADDED PARTICIPATION  *
003000*                         RATE OFF THE CLANPARM CARD.             *
003010*  04/04/24 RKL  PS-4430  ADDED RUN-DATE STAMP TO HEADER 1.       *
003020*  07/18/24 RKL  PS-4441  DROPPED THE LEADING '#' CHECK ON BOTH   *
003030*                         INPUT TAGS - IT WAS REJECTING EVERY     *
003040*                         GOOD RECORD.  BOTH EXTRACTS CARRY A     *
003041*                         PLAIN TAG WITH NO LEADING CHARACTER, SO *
003042*                         SKIP ONLY A ZERO-FILLED (BLANK) CARD.   *
003043*  07/25/24 RKL  PS-4444  PS-4441 ASSUMED TOO MUCH - THE EXTRACTS *
003044*                         CAN STILL CARRY A DISPLAY-STYLE '#'     *
003045*                         TAG.  ADDED 215-NORMALIZE-GS-TAG AND    *
003046*                         315-NORMALIZE-GU-TAG TO STRIP IT AND    *
003047*                         FORCE UPPERCASE BEFORE THE TAG IS USED  *
003048*                         AS THE PLAYER-TABLE KEY.                *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT GS-GAMSTART-FILE   ASSIGN TO UT-S-GAMSTART.
004100     SELECT GU-GAMUPD-FILE     ASSIGN TO UT-S-GAMUPD.
004200     SELECT CP-CLANPARM-FILE   ASSIGN TO UT-S-CLANPARM.
004300     SELECT GC-SORT-FILE       ASSIGN TO UT-S-SORTWK.
004400     SELECT GC-GAMESRPT-FILE   ASSIGN TO UT-S-GAMESRPT.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  GS-GAMSTART-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 20 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS GS-GAMES-START-REC.
005500 COPY GAMSREC.
005600*
005700 FD  GU-GAMUPD-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 46 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS GU-GAMES-UPDATE-REC.
006300 COPY GAMUREC.
006400*
006500 FD  CP-CLANPARM-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 41 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS CP-CLAN-PARM-REC.
007100 COPY CLNPMREC.
007200*
007300 SD  GC-SORT-FILE
007400     RECORD CONTAINS 58 CHARACTERS
007500     DATA RECORD IS GC-SORT-WORK.
007600 01  GC-SORT-WORK.
007700     05  GC-EARNED-KEY             PIC S9(07) COMP.
007800     05  GC-SEQ-SORT-KEY           PIC 9(06).
007900     05  GC-TAG                    PIC X(12).
008000     05  GC-NAME                   PIC X(20).
008100     05  GC-START-POINTS           PIC 9(07).
008200     05  GC-FINAL-POINTS           PIC 9(07).
008210     05  FILLER                    PIC X(02).
008300*
008400 FD  GC-GAMESRPT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 133 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS GC-GAMESRPT-LINE.
009000 01  GC-GAMESRPT-LINE                 PIC X(133).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  FLAGS-AND-SWITCHES.
009500     05  EOF-GAMSTART-SW           PIC X(01) VALUE 'N'.
009600         88  EOF-GAMSTART                  VALUE 'Y'.
009700     05  EOF-GAMUPD-SW             PIC X(01) VALUE 'N'.
009800         88  EOF-GAMUPD                     VALUE 'Y'.
009900     05  EOF-LDR-SW                PIC X(01) VALUE 'N'.
010000         88  EOF-LDR                        VALUE 'Y'.
010100     05  PLAYER-FOUND-SW           PIC X(01) VALUE 'N'.
010200         88  PLAYER-FOUND                   VALUE 'Y'.
010300*
010310 01  WS-RUN-DATE-RAW               PIC 9(06) VALUE ZERO.
010320 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-RAW.
010330     05  WS-RD-YEAR                PIC 9(02).
010340     05  WS-RD-MONTH               PIC 9(02).
010350     05  WS-RD-DAY                 PIC 9(02).
010360*
010370 01  WS-TAG-VALIDATE.
010380     05  WS-GS-TAG-IN              PIC X(12).
010390     05  WS-GS-TAG-NUM REDEFINES WS-GS-TAG-IN
010400                                   PIC 9(12).
010420     05  WS-GU-TAG-IN              PIC X(12).
010430     05  WS-GU-TAG-NUM REDEFINES WS-GU-TAG-IN
010440                                   PIC 9(12).
010460*
010470 01  WS-REPORT-CONTROLS.
010500     05  WS-PAGE-COUNT             PIC S9(03) COMP VALUE ZERO.
010600     05  WS-LINES-PER-PAGE         PIC S9(03) COMP VALUE +55.
010700     05  WS-LINES-USED             PIC S9(03) COMP VALUE +99.
010800     05  WS-LINE-SPACING           PIC S9(01) COMP VALUE +1.
010900*
011000 01  WS-ACCUMULATORS.
011100     05  WS-RANK-CTR               PIC S9(03) COMP VALUE ZERO.
011200     05  WS-CONTRIB-CNT            PIC S9(03) COMP VALUE ZERO.
011300     05  WS-TOTAL-EARNED           PIC S9(09) COMP VALUE ZERO.
011400     05  WS-PARTICIPATION-PCT      PIC 9(03)V9 COMP-3 VALUE ZERO.
011500*
011600 01  WC-PLAYER-CNT                 PIC S9(03) COMP VALUE ZERO.
011700 01  WC-PLAYER-TABLE.
011800     05  WC-PL-ENTRY               OCCURS 1 TO 60 TIMES
011900                                   DEPENDING ON WC-PLAYER-CNT
012000                                   INDEXED BY WC-PL-IDX.
012100         10  WC-PL-TAG             PIC X(12).
012200         10  WC-PL-NAME            PIC X(20).
012300         10  WC-PL-START-PTS       PIC 9(07).
012400         10  WC-PL-CURRENT-PTS     PIC 9(07).
012500         10  WC-PL-EARNED          PIC S9(07) COMP-3.
012600         10  WC-PL-HAS-SEQ-SW      PIC X(01).
012700             88  WC-PL-HAS-SEQ         VALUE 'Y'.
012800         10  WC-PL-COMPLETE-SEQ    PIC 9(06).
012900*
013000 01  GC-HEADER-1.
013100     05  FILLER                    PIC X(01)  VALUE SPACES.
013200     05  FILLER                    PIC X(28)  VALUE
013300                   'CLAN GAMES LEADERBOARD     '.
013400     05  FILLER                    PIC X(60)  VALUE SPACES.
013410     05  FILLER                    PIC X(09)  VALUE 'RUN DATE '.
013420     05  GC-HDR-RUNDATE            PIC X(08).
013430     05  FILLER                    PIC X(05)  VALUE SPACES.
013500     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
013600     05  GC-HDR-PAGE               PIC ZZZ9.
013700     05  FILLER                    PIC X(15)  VALUE SPACES.
013800*
013900 01  GC-HEADER-2.
014000     05  FILLER                    PIC X(02)  VALUE SPACES.
014100     05  FILLER                    PIC X(04)  VALUE 'RANK'.
014200     05  FILLER                    PIC X(04)  VALUE SPACES.
014300     05  FILLER                    PIC X(12)  VALUE 'PLAYER TAG  '.
014400     05  FILLER                    PIC X(06)  VALUE SPACES.
014500     05  FILLER                    PIC X(20)  VALUE
014600                   'PLAYER NAME         '.
014700     05  FILLER                    PIC X(06)  VALUE 'EARNED'.
014800     05  FILLER                    PIC X(04)  VALUE SPACES.
014900     05  FILLER                    PIC X(05)  VALUE 'START'.
015000     05  FILLER                    PIC X(04)  VALUE SPACES.
015100     05  FILLER                    PIC X(05)  VALUE 'FINAL'.
015200     05  FILLER                    PIC X(40)  VALUE SPACES.
015300*
015400 01  GC-DETAIL-LINE.
015500     05  FILLER                    PIC X(02)  VALUE SPACES.
015600     05  GC-RANK                   PIC ZZ9.
015700     05  FILLER                    PIC X(05)  VALUE SPACES.
015800     05  GC-DL-TAG                 PIC X(12).
015900     05  FILLER                    PIC X(06)  VALUE SPACES.
016000     05  GC-DL-NAME                PIC X(20).
016100     05  FILLER                    PIC X(02)  VALUE SPACES.
016200     05  GC-DL-EARNED              PIC ZZZZZZ9.
016300     05  FILLER                    PIC X(02)  VALUE SPACES.
016400     05  GC-DL-START               PIC ZZZZZZ9.
016500     05  FILLER                    PIC X(02)  VALUE SPACES.
016600     05  GC-DL-FINAL               PIC ZZZZZZ9.
016700     05  FILLER                    PIC X(33)  VALUE SPACES.
016800*
016900 01  GC-TRAILER-LINE.
017000     05  FILLER                    PIC X(02)  VALUE SPACES.
017100     05  FILLER                    PIC X(18)  VALUE
017200                   'TOTAL POINTS     '.
017300     05  GC-TR-TOTAL-EARNED        PIC ZZZZZZZZ9.
017400     05  FILLER                    PIC X(04)  VALUE SPACES.
017500     05  FILLER                    PIC X(14)  VALUE 'CONTRIBUTORS  '.
017600     05  GC-TR-CONTRIB             PIC ZZ9.
017700     05  FILLER                    PIC X(04)  VALUE SPACES.
017800     05  FILLER                    PIC X(16)  VALUE
017900                   'PARTICIPATION % '.
018000     05  GC-TR-PARTIC-PCT          PIC ZZ9.9.
018100     05  FILLER                    PIC X(48)  VALUE SPACES.
018200*
018300 PROCEDURE DIVISION.
018400*
018500 000-MAINLINE SECTION.
018600*
018700     OPEN INPUT  GS-GAMSTART-FILE
018800               GU-GAMUPD-FILE
018900               CP-CLANPARM-FILE
019000          OUTPUT GC-GAMESRPT-FILE.
019100     READ CP-CLANPARM-FILE INTO CP-CLAN-PARM-REC.
019150     CLOSE CP-CLANPARM-FILE.
019160     ACCEPT WS-RUN-DATE-RAW FROM DATE.
019300     PERFORM 200-LOAD-START-SNAPSHOT
019400                THRU 200-LOAD-START-SNAPSHOT-EXIT.
019500     PERFORM 300-APPLY-UPDATES THRU 300-APPLY-UPDATES-EXIT.
019600     SORT GC-SORT-FILE
019700          ON DESCENDING KEY GC-EARNED-KEY
019800             ASCENDING  KEY GC-SEQ-SORT-KEY
019900          INPUT PROCEDURE  600-BUILD-LDR-CANDS THRU 600-EXIT
020000          OUTPUT PROCEDURE 650-WRITE-LEADERBOARD THRU 650-EXIT.
020100     PERFORM 700-WRITE-TRAILER THRU 700-WRITE-TRAILER-EXIT.
020200     CLOSE GS-GAMSTART-FILE
020300           GU-GAMUPD-FILE
020400           GC-GAMESRPT-FILE.
020500     MOVE ZERO TO RETURN-CODE.
020600     GOBACK.
020700*
020800 200-LOAD-START-SNAPSHOT.
020900*
021000     PERFORM 810-READ-GAMSTART THRU 810-READ-GAMSTART-EXIT.
021100     PERFORM 210-ADD-START-ENTRY THRU 210-ADD-START-ENTRY-EXIT
021200        UNTIL EOF-GAMSTART.
021300*
021400 200-LOAD-START-SNAPSHOT-EXIT.
021500     EXIT.
021600*
021700 210-ADD-START-ENTRY.
021800*
021810     MOVE GS-PLAYER-TAG TO WS-GS-TAG-IN.
021820     IF WS-GS-TAG-NUM IS NUMERIC AND WS-GS-TAG-NUM
021825        IS EQUAL TO ZERO
021830        PERFORM 810-READ-GAMSTART THRU 810-READ-GAMSTART-EXIT
021840        GO TO 210-ADD-START-ENTRY-EXIT
021850     END-IF.
021855     PERFORM 215-NORMALIZE-GS-TAG THRU 215-NORMALIZE-GS-TAG-EXIT.
021900     ADD 1 TO WC-PLAYER-CNT.
022000     SET WC-PL-IDX TO WC-PLAYER-CNT.
022100     MOVE WS-GS-TAG-IN           TO WC-PL-TAG (WC-PL-IDX).
022200     MOVE SPACES                 TO WC-PL-NAME (WC-PL-IDX).
022300     MOVE GS-START-POINTS        TO WC-PL-START-PTS (WC-PL-IDX).
022400     MOVE GS-START-POINTS        TO WC-PL-CURRENT-PTS (WC-PL-IDX).
022500     MOVE ZERO                   TO WC-PL-EARNED (WC-PL-IDX).
022600     MOVE 'N'                    TO WC-PL-HAS-SEQ-SW (WC-PL-IDX).
022700     MOVE ZERO                   TO WC-PL-COMPLETE-SEQ (WC-PL-IDX).
022800     PERFORM 810-READ-GAMSTART THRU 810-READ-GAMSTART-EXIT.
022900*
023000 210-ADD-START-ENTRY-EXIT.
023100     EXIT.
023200*
023210*    THE SESSION-START SNAPSHOT IS KEYED OFF WHATEVER THE GAME    *
023220*    CLIENT IS DISPLAYING THAT DAY, SAME AS THE UPDATE FEED -     *
023230*    STRIP A LEADING '#' AND FORCE UPPERCASE SO THE PLAYER TABLE  *
023240*    KEY MATCHES WHAT 310-POST-ONE-UPDATE LOOKS UP LATER.         *
023250 215-NORMALIZE-GS-TAG.
023260*
023265     IF WS-GS-TAG-IN (1:1) IS EQUAL TO '#'
023270        MOVE WS-GS-TAG-IN (2:11) TO WS-GS-TAG-IN (1:11)
023275        MOVE SPACE TO WS-GS-TAG-IN (12:1)
023280     END-IF.
023282     INSPECT WS-GS-TAG-IN
023284        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
023286                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023288*
023290 215-NORMALIZE-GS-TAG-EXIT.
023292     EXIT.
023294*
023300 300-APPLY-UPDATES.
023400*
023500     PERFORM 820-READ-GAMUPD THRU 820-READ-GAMUPD-EXIT.
023600     PERFORM 310-POST-ONE-UPDATE THRU 310-POST-ONE-UPDATE-EXIT
023700        UNTIL EOF-GAMUPD.
023800*
023900 300-APPLY-UPDATES-EXIT.
024000     EXIT.
024100*
024200 310-POST-ONE-UPDATE.
024300*
024310     MOVE GU-PLAYER-TAG TO WS-GU-TAG-IN.
024315     IF WS-GU-TAG-NUM IS NUMERIC AND WS-GU-TAG-NUM
024317        IS EQUAL TO ZERO
024330        PERFORM 820-READ-GAMUPD THRU 820-READ-GAMUPD-EXIT
024340        GO TO 310-POST-ONE-UPDATE-EXIT
024350     END-IF.
024355     PERFORM 315-NORMALIZE-GU-TAG THRU 315-NORMALIZE-GU-TAG-EXIT.
024400     MOVE 'N' TO PLAYER-FOUND-SW.
024500     IF WC-PLAYER-CNT IS GREATER THAN ZERO
024600        SET WC-PL-IDX TO 1
024700        SEARCH WC-PL-ENTRY
024800           AT END
024900              MOVE 'N' TO PLAYER-FOUND-SW
025000           WHEN WC-PL-TAG (WC-PL-IDX) IS EQUAL TO WS-GU-TAG-IN
025100              MOVE 'Y' TO PLAYER-FOUND-SW
025200     END-IF.
025300     IF NOT PLAYER-FOUND
025400        ADD 1 TO WC-PLAYER-CNT
025500        SET WC-PL-IDX TO WC-PLAYER-CNT
025600        MOVE WS-GU-TAG-IN      TO WC-PL-TAG (WC-PL-IDX)
025700        MOVE GU-TOTAL-POINTS   TO WC-PL-START-PTS (WC-PL-IDX)
025800        MOVE ZERO              TO WC-PL-EARNED (WC-PL-IDX)
025900        MOVE 'N'               TO WC-PL-HAS-SEQ-SW (WC-PL-IDX)
026000        MOVE ZERO              TO WC-PL-COMPLETE-SEQ (WC-PL-IDX)
026100     END-IF.
026200     MOVE GU-PLAYER-NAME TO WC-PL-NAME (WC-PL-IDX).
026300     PERFORM 320-POST-POINTS THRU 320-POST-POINTS-EXIT.
026400     PERFORM 820-READ-GAMUPD THRU 820-READ-GAMUPD-EXIT.
026500*
026600 310-POST-ONE-UPDATE-EXIT.
026700     EXIT.
026800*
026805*    SAME RULE AS 215-NORMALIZE-GS-TAG, APPLIED TO THE UPDATE     *
026810*    FEED'S TAG BEFORE IT DRIVES THE PLAYER-TABLE SEARCH OR GETS  *
026815*    FILED AS A NEW PLAYER'S KEY.                                 *
026820 315-NORMALIZE-GU-TAG.
026825*
026830     IF WS-GU-TAG-IN (1:1) IS EQUAL TO '#'
026835        MOVE WS-GU-TAG-IN (2:11) TO WS-GU-TAG-IN (1:11)
026840        MOVE SPACE TO WS-GU-TAG-IN (12:1)
026845     END-IF.
026850     INSPECT WS-GU-TAG-IN
026855        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026860                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026865*
026870 315-NORMALIZE-GU-TAG-EXIT.
026875     EXIT.
026880*
026900 320-POST-POINTS.
027000*
027100     COMPUTE WS-TOTAL-EARNED =
027200             GU-TOTAL-POINTS - WC-PL-START-PTS (WC-PL-IDX).
027300     IF WS-TOTAL-EARNED IS GREATER THAN WC-PL-EARNED (WC-PL-IDX)
027400        MOVE GU-SEQ TO WC-PL-COMPLETE-SEQ (WC-PL-IDX)
027500        MOVE 'Y'    TO WC-PL-HAS-SEQ-SW (WC-PL-IDX)
027600     END-IF.
027700     MOVE WS-TOTAL-EARNED   TO WC-PL-EARNED (WC-PL-IDX).
027800     MOVE GU-TOTAL-POINTS   TO WC-PL-CURRENT-PTS (WC-PL-IDX).
027900*
028000 320-POST-POINTS-EXIT.
028100     EXIT.
028200*
028300 600-BUILD-LDR-CANDS SECTION.
028400*
028500     IF WC-PLAYER-CNT IS GREATER THAN ZERO
028600        PERFORM 610-BUILD-ONE-CAND THRU 610-BUILD-ONE-CAND-EXIT
028700           VARYING WC-PL-IDX FROM 1 BY 1
028800           UNTIL WC-PL-IDX IS GREATER THAN WC-PLAYER-CNT
028900     END-IF.
029000*
029100 600-EXIT.
029200     EXIT.
029300*
029400 610-BUILD-ONE-CAND.
029500*
029600     IF WC-PL-EARNED (WC-PL-IDX) IS GREATER THAN ZERO
029700        MOVE WC-PL-EARNED (WC-PL-IDX)     TO GC-EARNED-KEY
029800        IF WC-PL-HAS-SEQ (WC-PL-IDX)
029900           MOVE WC-PL-COMPLETE-SEQ (WC-PL-IDX) TO GC-SEQ-SORT-KEY
030000        ELSE
030100           MOVE 999999 TO GC-SEQ-SORT-KEY
030200        END-IF
030300        MOVE WC-PL-TAG (WC-PL-IDX)        TO GC-TAG
030400        MOVE WC-PL-NAME (WC-PL-IDX)       TO GC-NAME
030500        MOVE WC-PL-START-PTS (WC-PL-IDX)  TO GC-START-POINTS
030600        MOVE WC-PL-CURRENT-PTS (WC-PL-IDX) TO GC-FINAL-POINTS
030700        RELEASE GC-SORT-WORK
030800     END-IF.
030900*
031000 610-BUILD-ONE-CAND-EXIT.
031100     EXIT.
031200*
031300 650-WRITE-LEADERBOARD SECTION.
031400*
031500     MOVE ZERO TO WS-RANK-CTR.
031600     MOVE ZERO TO WS-CONTRIB-CNT.
031700     MOVE ZERO TO WS-TOTAL-EARNED.
031800     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
031900     PERFORM 860-RETURN-LDR THRU 860-RETURN-LDR-EXIT.
032000     PERFORM 660-WRITE-ONE-RANK THRU 660-WRITE-ONE-RANK-EXIT
032100        UNTIL EOF-LDR.
032200*
032300 650-EXIT.
032400     EXIT.
032500*
032600 660-WRITE-ONE-RANK.
032700*
032800     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
032900     ADD 1 TO WS-RANK-CTR.
033000     ADD 1 TO WS-CONTRIB-CNT.
033100     ADD GC-EARNED-KEY TO WS-TOTAL-EARNED.
033200     MOVE SPACES TO GC-DETAIL-LINE.
033300     MOVE WS-RANK-CTR     TO GC-RANK.
033400     MOVE GC-TAG          TO GC-DL-TAG.
033500     MOVE GC-NAME         TO GC-DL-NAME.
033600     MOVE GC-EARNED-KEY   TO GC-DL-EARNED.
033700     MOVE GC-START-POINTS TO GC-DL-START.
033800     MOVE GC-FINAL-POINTS TO GC-DL-FINAL.
033900     WRITE GC-GAMESRPT-LINE FROM GC-DETAIL-LINE
034000        AFTER ADVANCING WS-LINE-SPACING.
034100     ADD WS-LINE-SPACING TO WS-LINES-USED.
034200     MOVE 1 TO WS-LINE-SPACING.
034300     PERFORM 860-RETURN-LDR THRU 860-RETURN-LDR-EXIT.
034400*
034500 660-WRITE-ONE-RANK-EXIT.
034600     EXIT.
034700*
034800 700-WRITE-TRAILER.
034900*
035000     IF CP-CLAN-SIZE IS GREATER THAN ZERO
035100        COMPUTE WS-PARTICIPATION-PCT ROUNDED =
035200                (WS-CONTRIB-CNT / CP-CLAN-SIZE) * 100
035300     ELSE
035400        MOVE ZERO TO WS-PARTICIPATION-PCT
035500     END-IF.
035600     MOVE 2 TO WS-LINE-SPACING.
035700     MOVE WS-TOTAL-EARNED      TO GC-TR-TOTAL-EARNED.
035800     MOVE WS-CONTRIB-CNT       TO GC-TR-CONTRIB.
035900     MOVE WS-PARTICIPATION-PCT TO GC-TR-PARTIC-PCT.
036000     WRITE GC-GAMESRPT-LINE FROM GC-TRAILER-LINE
036100        AFTER ADVANCING WS-LINE-SPACING.
036200*
036300 700-WRITE-TRAILER-EXIT.
036400     EXIT.
036500*
036600 810-READ-GAMSTART.
036700*
036800     READ GS-GAMSTART-FILE
036900        AT END MOVE 'Y' TO EOF-GAMSTART-SW
037000              GO TO 810-READ-GAMSTART-EXIT.
037100*
037200 810-READ-GAMSTART-EXIT.
037300     EXIT.
037400*
037500 820-READ-GAMUPD.
037600*
037700     READ GU-GAMUPD-FILE
037800        AT END MOVE 'Y' TO EOF-GAMUPD-SW
037900              GO TO 820-READ-GAMUPD-EXIT.
038000*
038100 820-READ-GAMUPD-EXIT.
038200     EXIT.
038300*
038400 860-RETURN-LDR.
038500*
038600     RETURN GC-SORT-FILE
038700        AT END MOVE 'Y' TO EOF-LDR-SW
038800              GO TO 860-RETURN-LDR-EXIT.
038900*
039000 860-RETURN-LDR-EXIT.
039100     EXIT.
039200*
039300 950-CHECK-PAGE-BREAK.
039400*
039500     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
039600        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
039700     END-IF.
039800*
039900 950-CHECK-PAGE-BREAK-EXIT.
040000     EXIT.
040100*
040200 955-HEADINGS.
040300*
040400     ADD 1 TO WS-PAGE-COUNT.
040420     STRING WS-RD-MONTH  DELIMITED BY SIZE
040430            '/'          DELIMITED BY SIZE
040440            WS-RD-DAY    DELIMITED BY SIZE
040450            '/'          DELIMITED BY SIZE
040460            WS-RD-YEAR   DELIMITED BY SIZE
040470       INTO GC-HDR-RUNDATE.
040500     MOVE WS-PAGE-COUNT TO GC-HDR-PAGE.
040600     WRITE GC-GAMESRPT-LINE FROM GC-HEADER-1 AFTER ADVANCING PAGE.
040700     MOVE 1 TO WS-LINES-USED.
040800     WRITE GC-GAMESRPT-LINE FROM GC-HEADER-2 AFTER ADVANCING 2.
040900     ADD 2 TO WS-LINES-USED.
041000     MOVE 1 TO WS-LINE-SPACING.
041100*
041200 955-HEADINGS-EXIT.
041300     EXIT.
