000100******************************************************************
000200*    CALCLNK  --  WARCALC CALL PARAMETER LAYOUT                   *
000300*                                                                 *
000400*    TWO GROUPS, THE SAME SHAPE SAMOS3 USES FOR ITS CALL -        *
000500*    LK-CALC-REQUEST IS PASSED IN AND NEVER TOUCHED BY WARCALC,   *
000600*    LK-CALC-RESULT IS PASSED IN BLANK AND COMES BACK FILLED IN.  *
000700*    CALLED FROM WARPRED AND WARSTRT - BOTH COPY THIS INTO        *
000800*    WORKING-STORAGE, WARCALC COPIES IT INTO LINKAGE SECTION.     *
000900*                                                                 *
001000*    03/12/24 RKL  PS-4417  WRITTEN FOR THE PREDICTOR REWRITE.    *
001100******************************************************************
001200 01  LK-CALC-REQUEST.
001300     05  LK-ATTACKER-TH            PIC 9(02).
001400     05  LK-DEFENDER-TH            PIC 9(02).
001500     05  LK-ATTACKER-HERO          PIC 9(04).
001600     05  LK-DEFENDER-HERO          PIC 9(04).
001700     05  LK-RELEVANT-CNT           PIC S9(05) COMP.
001800     05  LK-RELEVANT-SUM-DESTR     PIC S9(07)V99   COMP-3.
001900     05  LK-RELEVANT-SUMSQ-DESTR   PIC S9(09)V9999 COMP-3.
002000     05  LK-PRIOR-MEAN-DESTR       PIC S9(03)V99.
002100     05  LK-PRIOR-STDDEV-DESTR     PIC S9(03)V99.
002110     05  FILLER                    PIC X(02).
002200 01  LK-CALC-RESULT.
002300     05  LK-EXP-STARS              PIC 9(01)V99.
002400     05  LK-EXP-DESTR              PIC 9(03)V9.
002500     05  LK-CI-STARS-LOW           PIC 9(01)V99.
002600     05  LK-CI-STARS-HIGH          PIC 9(01)V99.
002700     05  LK-CI-DESTR-LOW           PIC 9(03)V9.
002800     05  LK-CI-DESTR-HIGH          PIC 9(03)V9.
002900     05  LK-DIFFICULTY             PIC 9(01)V99.
002910     05  LK-RELIABILITY            PIC X(06).
002920     05  FILLER                    PIC X(02).
