000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESCALC.
000300 AUTHOR.        R K LARABEE.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  04/02/1991.
000600 DATE-COMPILED. 04/02/1991.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  RESCALC  -  CLAN RESOURCE SUMMARY REPORT                      *
001100*                                                                 *
001200*  ORIGINALLY A SMALL UTILITY THAT TOTALED CAPITAL RAID MEDALS    *
001300*  OFF A HAND-KEYED COUNT CARD.  EXPANDED OVER THE YEARS TO PULL  *
001400*  TOGETHER EVERYTHING LEADERSHIP WANTS ON ONE SHEET EACH WEEK -  *
001500*  RAID MEDALS, CWL RESULTS BY SEASON, THE LEAGUE MEDAL RANGE,    *
001600*  CLAN-GAMES TIER STANDING, AND A ROLLING 30-DAY ORE ESTIMATE    *
001700*  OFF THE WAR HISTORY FILE.  NO SORTS IN THIS ONE - RAIDSEAS     *
001800*  ARRIVES MOST-RECENT-FIRST AND CWLWAR ARRIVES GROUPED BY        *
001900*  SEASON ALREADY, SO WE JUST RIDE THE FILE ORDER.                *
002000*                                                                 *
002100*  CHANGE LOG                                                     *
002200*  ----------                                                     *
002300*  04/02/91 RKL  PS-3205  ORIGINAL WRITE-UP - RAID MEDAL TOTAL     *
002400*                         OFF THE WEEKLY COUNT CARD ONLY.          *
002500*  08/14/92 RKL  PS-3240  MEDAL TOTAL NOW READS THE SAME RAIDSEAS  *
002600*                         EXTRACT THE CAPITAL ROUTER PRODUCES      *
002700*                         INSTEAD OF THE COUNT CARD.               *
002800*  02/03/94 JJT  PS-3288  ADDED THE HISTORY LINES BELOW THE        *
002900*                         LATEST-SEASON TOTAL PER LEADERSHIP       *
003000*                         REQUEST.                                 *
003100*  09/21/99 JJT  PS-3481  Y2K - WIDENED ALL INTERNAL DATE WORK     *
003200*                         FIELDS TO A 4-DIGIT YEAR.                *
003300*  06/30/03 RKL  PS-3622  CLAN GAMES TIER LINE ADDED AFTER THE     *
003400*                         GAMES FEATURE WENT LIVE.                 *
003500*  03/22/24 RKL  PS-4422  ADDED CWL-WAR PROCESSING - SEASON        *
003600*                         WIN/LOSS/TIE TOTALS OFF THE NEW CWLWAR   *
003700*                         FEED, AND THE ROLLING ORE ESTIMATE OFF   *
003800*                         WARHIST - REPLACES THE OLD "CAPITAL      *
003900*                         MEDALS ONLY" HEADING WITH A FULL RESOURCE*
004000*                         SUMMARY.                                 *
004100*  03/25/24 RKL  PS-4424  LEAGUE MEDAL RANGE LOOKUP ADDED - CLAN   *
004200*                         PARM CARD NOW CARRIES THE LEAGUE NAME SO *
004300*                         THIS PROGRAM DOESN'T HARDCODE IT.        *
004400*  04/05/24 RKL  PS-4425  GAMES TIER LOOKUP SWITCHED OVER TO THE   *
004500*                         CLAN PARM CARD'S CP-GAMES-POINTS FIELD - *
004600*                         NO FILE ON THIS JOB CARRIES THE LIVE     *
004700*                         SESSION TOTAL.                           *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RS-RAIDSEAS-FILE   ASSIGN TO UT-S-RAIDSEAS.
005800     SELECT CW-CWLWAR-FILE     ASSIGN TO UT-S-CWLWAR.
005900     SELECT WH-WARHIST-FILE    ASSIGN TO UT-S-WARHIST.
006000     SELECT CP-CLANPARM-FILE   ASSIGN TO UT-S-CLANPARM.
006100     SELECT RR-RESRPT-FILE     ASSIGN TO UT-S-RESRPT.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  RS-RAIDSEAS-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 32 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS RS-RAID-SEASON-REC.
007200 COPY RAIDREC.
007300*
007400 FD  CW-CWLWAR-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 40 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CW-CWL-WAR-REC.
008000 COPY CWLWREC.
008100*
008200 FD  WH-WARHIST-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 40 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS WH-WAR-HISTORY-REC.
008800 COPY WARHREC.
008900*
009000 FD  CP-CLANPARM-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 41 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CP-CLAN-PARM-REC.
009600 COPY CLNPMREC.
009700*
009800 FD  RR-RESRPT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 133 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RR-RESRPT-LINE.
010400 01  RR-RESRPT-LINE                   PIC X(133).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  PROGRAM-INDICATOR-SWITCHES.
010900     05  WS-EOF-RAIDSEAS-SW       PIC X(03) VALUE 'NO '.
011000         88  EOF-RAIDSEAS                   VALUE 'YES'.
011100     05  WS-EOF-CWLWAR-SW         PIC X(03) VALUE 'NO '.
011200         88  EOF-CWLWAR                     VALUE 'YES'.
011300     05  WS-EOF-WARHIST-SW        PIC X(03) VALUE 'NO '.
011400         88  EOF-WARHIST                    VALUE 'YES'.
011500     05  WS-FIRST-SEASON-SW       PIC X(03) VALUE 'YES'.
011600         88  FIRST-SEASON                   VALUE 'YES'.
011700     05  WS-FIRST-CWL-SW          PIC X(03) VALUE 'YES'.
011800         88  FIRST-CWL                      VALUE 'YES'.
011900     05  WS-LEAGUE-FOUND-SW       PIC X(03) VALUE 'NO '.
012000         88  LEAGUE-FOUND                   VALUE 'YES'.
012100*
012200 01  WS-REPORT-CONTROLS.
012300     05  WS-PAGE-COUNT            PIC S9(03) COMP VALUE ZERO.
012400     05  WS-LINES-PER-PAGE        PIC S9(03) COMP VALUE +55.
012500     05  WS-LINES-USED            PIC S9(03) COMP VALUE +99.
012600     05  WS-LINE-SPACING          PIC S9(01) COMP VALUE +1.
012700*
012800 01  WS-RUN-DATE-RAW               PIC 9(08).
012900 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-RAW.
013000     05  WS-RD-YEAR                PIC 9(04).
013100     05  WS-RD-MONTH               PIC 9(02).
013200     05  WS-RD-DAY                 PIC 9(02).
013300*
013400 01  WS-DATE-WORK.
013500     05  WS-RUN-DATE-ABS           PIC S9(07) COMP.
013600     05  WS-RETAIN-THRESHOLD-ABS   PIC S9(07) COMP.
013700*
013800 01  WS-CAD-DATE-IN                PIC 9(08).
013900 01  WS-CAD-DATE-SPLIT REDEFINES WS-CAD-DATE-IN.
014000     05  WS-CAD-YEAR               PIC 9(04).
014100     05  WS-CAD-MONTH              PIC 9(02).
014200     05  WS-CAD-DAY                PIC 9(02).
014300 01  WS-CAD-ABS-DAYS               PIC S9(07) COMP.
014400*
014500 01  WS-RAID-WORK.
014600     05  WS-RAID-OFFENSE           PIC S9(06) COMP VALUE ZERO.
014700     05  WS-RAID-TOTAL             PIC S9(06) COMP VALUE ZERO.
014800*
014900 01  WS-CWL-ACCUMULATORS.
015000     05  WS-CWL-PREV-SEASON        PIC X(07) VALUE SPACES.
015100     05  WS-CWL-RESULT             PIC X(04) VALUE SPACES.
015200     05  WS-CWL-WINS               PIC S9(05) COMP VALUE ZERO.
015300     05  WS-CWL-LOSSES             PIC S9(05) COMP VALUE ZERO.
015400     05  WS-CWL-TIES               PIC S9(05) COMP VALUE ZERO.
015500     05  WS-CWL-STARS-TOT          PIC S9(07) COMP VALUE ZERO.
015600     05  WS-CWL-DESTR-TOT          PIC S9(07)V99 COMP-3 VALUE ZERO.
015700*
015800*    ORE BASE RATES ARE LAID OUT AS A FILLER STRING THEN           *
015900*    REDEFINED AS AN OCCURS TABLE, THE SAME WAY MEDLTAB BUILDS     *
016000*    ITS LOOKUP TABLES - LETS THE PER-WAR ORE LOOP HANDLE SHINY,   *
016100*    GLOWY AND STARRY WITH ONE PARAGRAPH INSTEAD OF THREE.         *
016200 01  WC-ORE-BASE-VALUES.
016300     05  FILLER                    PIC 9(04) VALUE 1110.
016400     05  FILLER                    PIC 9(04) VALUE 0039.
016500     05  FILLER                    PIC 9(04) VALUE 0006.
016600 01  WC-ORE-BASE-TABLE REDEFINES WC-ORE-BASE-VALUES.
016700     05  WC-ORB-RATE               PIC 9(04) OCCURS 3 TIMES
016800                                   INDEXED BY WC-ORB-IDX.
016900*
017000 01  WS-ORE-MULT                   PIC S9(01)V9 COMP-3 VALUE ZERO.
017100 01  WS-ORE-WAR-CNT                PIC S9(05) COMP VALUE ZERO.
017200 01  WS-ORE-WIN-CNT                PIC S9(05) COMP VALUE ZERO.
017300 01  WS-ORE-WIN-RATE               PIC S9(03)V9 COMP-3 VALUE ZERO.
017400*
017500 01  WS-ORE-ACCUM-TABLE.
017600     05  WS-ORE-ACC-ENTRY          OCCURS 3 TIMES
017700                                   INDEXED BY WS-OAT-IDX.
017800         10  WS-OA-THIS-WAR        PIC S9(05) COMP VALUE ZERO.
017900         10  WS-OA-TOTAL           PIC S9(09) COMP VALUE ZERO.
018000         10  WS-OA-AVG             PIC S9(07)V9 COMP-3 VALUE ZERO.
018100*
018200 01  WS-TIER-WORK.
018300     05  WS-TIER-NBR               PIC S9(01) COMP VALUE ZERO.
018400     05  WS-TIER-NEXT-THRESH       PIC 9(06) VALUE ZERO.
018500     05  WS-TIER-MAXED-SW          PIC X(03) VALUE 'NO '.
018600         88  TIER-MAXED                      VALUE 'YES'.
018650*
018660 01  WS-BANNER-TEXT-HOLD           PIC X(50) VALUE SPACES.
018700*
018800 COPY MEDLTAB.
018900*
019000 01  RR-HEADER-1.
019100     05  FILLER                    PIC X(01)  VALUE SPACES.
019200     05  FILLER                    PIC X(30)  VALUE
019300                   'CLAN RESOURCE SUMMARY REPORT'.
019400     05  FILLER                    PIC X(08)  VALUE 'RUN DT '.
019500     05  RR-HDR-RUNDATE            PIC X(10).
019600     05  FILLER                    PIC X(60)  VALUE SPACES.
019700     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
019800     05  RR-HDR-PAGE               PIC ZZZ9.
019900     05  FILLER                    PIC X(15)  VALUE SPACES.
020000*
020100 01  RR-BANNER-LINE.
020200     05  FILLER                    PIC X(02)  VALUE SPACES.
020300     05  RR-BANNER-TEXT            PIC X(50)  VALUE SPACES.
020400     05  FILLER                    PIC X(81)  VALUE SPACES.
020500*
020600 01  RR-RAID-LINE.
020700     05  FILLER                    PIC X(02)  VALUE SPACES.
020800     05  RR-RAID-TAG               PIC X(08)  VALUE SPACES.
020900     05  FILLER                    PIC X(02)  VALUE SPACES.
021000     05  RR-RAID-DATE              PIC X(10)  VALUE SPACES.
021100     05  FILLER                    PIC X(04)  VALUE SPACES.
021200     05  FILLER                    PIC X(04)  VALUE 'OFF '.
021300     05  RR-RAID-OFF               PIC ZZZZZ9.
021400     05  FILLER                    PIC X(04)  VALUE SPACES.
021500     05  FILLER                    PIC X(04)  VALUE 'DEF '.
021600     05  RR-RAID-DEF               PIC ZZZZZ9.
021700     05  FILLER                    PIC X(04)  VALUE SPACES.
021800     05  FILLER                    PIC X(06)  VALUE 'TOTAL '.
021900     05  RR-RAID-TOTAL             PIC ZZZZZ9.
022000     05  FILLER                    PIC X(55)  VALUE SPACES.
022100*
022200 01  RR-CWL-LINE.
022300     05  FILLER                    PIC X(02)  VALUE SPACES.
022400     05  RR-CWL-SEASON             PIC X(07)  VALUE SPACES.
022500     05  FILLER                    PIC X(03)  VALUE SPACES.
022600     05  RR-CWL-WARTAG             PIC X(12)  VALUE SPACES.
022700     05  FILLER                    PIC X(03)  VALUE SPACES.
022800     05  RR-CWL-STARS              PIC ZZ9    VALUE ZERO.
022900     05  FILLER                    PIC X(01)  VALUE '-'.
023000     05  RR-CWL-OPPSTARS           PIC ZZ9    VALUE ZERO.
023100     05  FILLER                    PIC X(03)  VALUE SPACES.
023200     05  RR-CWL-DESTR              PIC ZZ9.99 VALUE ZERO.
023300     05  FILLER                    PIC X(01)  VALUE '-'.
023400     05  RR-CWL-OPPDESTR           PIC ZZ9.99 VALUE ZERO.
023500     05  FILLER                    PIC X(03)  VALUE SPACES.
023600     05  RR-CWL-RESULT             PIC X(04)  VALUE SPACES.
023700     05  FILLER                    PIC X(75)  VALUE SPACES.
023800*
023900 01  RR-CWL-TOTAL-LINE.
024000     05  FILLER                    PIC X(02)  VALUE SPACES.
024100     05  FILLER                    PIC X(07)  VALUE 'SEASON '.
024200     05  RR-CST-SEASON             PIC X(07)  VALUE SPACES.
024300     05  FILLER                    PIC X(03)  VALUE SPACES.
024400     05  FILLER                    PIC X(02)  VALUE 'W-'.
024500     05  RR-CST-WINS               PIC ZZ9    VALUE ZERO.
024600     05  FILLER                    PIC X(03)  VALUE SPACES.
024700     05  FILLER                    PIC X(02)  VALUE 'L-'.
024800     05  RR-CST-LOSSES             PIC ZZ9    VALUE ZERO.
024900     05  FILLER                    PIC X(03)  VALUE SPACES.
025000     05  FILLER                    PIC X(02)  VALUE 'T-'.
025100     05  RR-CST-TIES               PIC ZZ9    VALUE ZERO.
025200     05  FILLER                    PIC X(04)  VALUE SPACES.
025300     05  FILLER                    PIC X(07)  VALUE 'STARS  '.
025400     05  RR-CST-STARS              PIC ZZZZZ9 VALUE ZERO.
025500     05  FILLER                    PIC X(03)  VALUE SPACES.
025600     05  FILLER                    PIC X(07)  VALUE 'DESTR  '.
025700     05  RR-CST-DESTR              PIC ZZZZ9.99 VALUE ZERO.
025800     05  FILLER                    PIC X(48)  VALUE SPACES.
025900*
026000 01  RR-LEAGUE-LINE.
026100     05  FILLER                    PIC X(02)  VALUE SPACES.
026200     05  RR-LMT-NAME               PIC X(20)  VALUE SPACES.
026300     05  FILLER                    PIC X(03)  VALUE SPACES.
026400     05  FILLER                    PIC X(06)  VALUE 'MIN - '.
026500     05  RR-LMT-MIN                PIC ZZZ9   VALUE ZERO.
026600     05  FILLER                    PIC X(04)  VALUE SPACES.
026700     05  FILLER                    PIC X(06)  VALUE 'MAX - '.
026800     05  RR-LMT-MAX                PIC ZZZ9   VALUE ZERO.
026900     05  FILLER                    PIC X(04)  VALUE SPACES.
027000     05  FILLER                    PIC X(08)  VALUE 'BONUSES '.
027100     05  RR-LMT-BONUS-CNT          PIC 9      VALUE ZERO.
027200     05  FILLER                    PIC X(02)  VALUE '@ '.
027300     05  RR-LMT-BONUS-VAL          PIC ZZZ9   VALUE ZERO.
027400     05  FILLER                    PIC X(60)  VALUE SPACES.
027500*
027600 01  RR-TIER-LINE.
027700     05  FILLER                    PIC X(02)  VALUE SPACES.
027800     05  FILLER                    PIC X(06)  VALUE 'TIER  '.
027900     05  RR-TIER-CURRENT           PIC 9      VALUE ZERO.
028000     05  FILLER                    PIC X(03)  VALUE '/ 6'.
028100     05  FILLER                    PIC X(04)  VALUE SPACES.
028200     05  FILLER                    PIC X(09)  VALUE 'POINTS - '.
028300     05  RR-TIER-POINTS            PIC ZZZZZZ9 VALUE ZERO.
028400     05  FILLER                    PIC X(04)  VALUE SPACES.
028500     05  FILLER                    PIC X(14)  VALUE 'NEXT TIER AT '.
028600     05  RR-TIER-NEXT              PIC ZZZZZZ9 VALUE ZERO.
028700     05  FILLER                    PIC X(63)  VALUE SPACES.
028800*
028900 01  RR-ORE-LINE-1.
029000     05  FILLER                    PIC X(02)  VALUE SPACES.
029100     05  FILLER                    PIC X(06)  VALUE 'WARS  '.
029200     05  RR-ORE-WARCNT             PIC ZZ9    VALUE ZERO.
029300     05  FILLER                    PIC X(04)  VALUE SPACES.
029400     05  FILLER                    PIC X(05)  VALUE 'WINS '.
029500     05  RR-ORE-WINCNT             PIC ZZ9    VALUE ZERO.
029600     05  FILLER                    PIC X(04)  VALUE SPACES.
029700     05  FILLER                    PIC X(10)  VALUE 'WIN RATE '.
029800     05  RR-ORE-WINRATE            PIC ZZ9.9  VALUE ZERO.
029900     05  FILLER                    PIC X(01)  VALUE '%'.
030000     05  FILLER                    PIC X(72)  VALUE SPACES.
030100*
030200 01  RR-ORE-LINE-2.
030300     05  FILLER                    PIC X(02)  VALUE SPACES.
030400     05  FILLER                    PIC X(07)  VALUE 'SHINY  '.
030500     05  RR-ORE-SHINY-TOT          PIC ZZZZZZZ9 VALUE ZERO.
030600     05  FILLER                    PIC X(02)  VALUE SPACES.
030700     05  FILLER                    PIC X(06)  VALUE 'AVG - '.
030800     05  RR-ORE-AVG-SHINY          PIC ZZZZZ9.9 VALUE ZERO.
030900     05  FILLER                    PIC X(03)  VALUE SPACES.
031000     05  FILLER                    PIC X(07)  VALUE 'GLOWY  '.
031100     05  RR-ORE-GLOWY-TOT          PIC ZZZZZZ9  VALUE ZERO.
031200     05  FILLER                    PIC X(02)  VALUE SPACES.
031300     05  FILLER                    PIC X(06)  VALUE 'AVG - '.
031400     05  RR-ORE-AVG-GLOWY          PIC ZZZZ9.9  VALUE ZERO.
031500     05  FILLER                    PIC X(03)  VALUE SPACES.
031600     05  FILLER                    PIC X(08)  VALUE 'STARRY  '.
031700     05  RR-ORE-STARRY-TOT         PIC ZZZZZ9  VALUE ZERO.
031800     05  FILLER                    PIC X(02)  VALUE SPACES.
031900     05  FILLER                    PIC X(06)  VALUE 'AVG - '.
032000     05  RR-ORE-AVG-STARRY         PIC ZZZ9.9  VALUE ZERO.
032100     05  FILLER                    PIC X(04)  VALUE SPACES.
032200*
032300 PROCEDURE DIVISION.
032400*
032500 000-MAINLINE SECTION.
032600*
032700     OPEN INPUT  RS-RAIDSEAS-FILE
032800                 CW-CWLWAR-FILE
032900                 WH-WARHIST-FILE
033000                 CP-CLANPARM-FILE
033100          OUTPUT RR-RESRPT-FILE.
033200     READ CP-CLANPARM-FILE
033300        AT END MOVE SPACES TO CP-CLAN-PARM-REC.
033400     CLOSE CP-CLANPARM-FILE.
033500     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
033600     MOVE WS-RUN-DATE-RAW TO WS-CAD-DATE-IN.
033700     PERFORM 900-CALC-ABS-DAY THRU 900-CALC-ABS-DAY-EXIT.
033800     MOVE WS-CAD-ABS-DAYS TO WS-RUN-DATE-ABS.
033900     COMPUTE WS-RETAIN-THRESHOLD-ABS = WS-RUN-DATE-ABS - 30.
034000     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
034100     PERFORM 100-RAID-SUMMARY THRU 100-RAID-SUMMARY-EXIT.
034200     PERFORM 200-CWL-SUMMARY THRU 200-CWL-SUMMARY-EXIT.
034300     PERFORM 300-LEAGUE-LOOKUP THRU 300-LEAGUE-LOOKUP-EXIT.
034400     PERFORM 400-GAMES-TIER THRU 400-GAMES-TIER-EXIT.
034500     PERFORM 500-ROLLING-ORE THRU 500-ROLLING-ORE-EXIT.
034600     CLOSE RS-RAIDSEAS-FILE
034700           CW-CWLWAR-FILE
034800           WH-WARHIST-FILE
034900           RR-RESRPT-FILE.
035000     MOVE ZERO TO RETURN-CODE.
035100     GOBACK.
035200*
035300 100-RAID-SUMMARY.
035400*
035500     MOVE 'CAPITAL RAID MEDALS - MOST RECENT SEASON FIRST'
035600                                   TO WS-BANNER-TEXT-HOLD.
035700     PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT.
035800     PERFORM 800-READ-RAIDSEAS THRU 800-READ-RAIDSEAS-EXIT.
035900     PERFORM 120-RAID-ONE-SEASON THRU 120-RAID-ONE-SEASON-EXIT
036000        UNTIL EOF-RAIDSEAS.
036100*
036200 100-RAID-SUMMARY-EXIT.
036300     EXIT.
036400*
036500 120-RAID-ONE-SEASON.
036600*
036700     IF NOT RS-IS-ONGOING
036800        COMPUTE WS-RAID-OFFENSE = RS-OFF-REWARD * 6
036900        COMPUTE WS-RAID-TOTAL = WS-RAID-OFFENSE + RS-DEF-REWARD
037000        MOVE RS-END-DATE TO WS-CAD-DATE-IN
037100        PERFORM 900-CALC-ABS-DAY THRU 900-CALC-ABS-DAY-EXIT
037200        MOVE SPACES TO RR-RAID-LINE
037300        STRING WS-CAD-YEAR  DELIMITED BY SIZE '/' DELIMITED BY SIZE
037400               WS-CAD-MONTH DELIMITED BY SIZE '/' DELIMITED BY SIZE
037500               WS-CAD-DAY   DELIMITED BY SIZE
037600               INTO RR-RAID-DATE
037700        IF FIRST-SEASON
037800           MOVE 'LATEST'  TO RR-RAID-TAG
037900           MOVE 'NO '     TO WS-FIRST-SEASON-SW
038000        ELSE
038100           MOVE SPACES    TO RR-RAID-TAG
038200        END-IF
038300        MOVE WS-RAID-OFFENSE TO RR-RAID-OFF
038400        MOVE RS-DEF-REWARD   TO RR-RAID-DEF
038500        MOVE WS-RAID-TOTAL   TO RR-RAID-TOTAL
038600        PERFORM 965-WRITE-RAID-LINE THRU 965-WRITE-RAID-LINE-EXIT
038700     END-IF.
038800     PERFORM 800-READ-RAIDSEAS THRU 800-READ-RAIDSEAS-EXIT.
038900*
039000 120-RAID-ONE-SEASON-EXIT.
039100     EXIT.
039200*
039300 200-CWL-SUMMARY.
039400*
039500     MOVE 'CLAN WAR LEAGUE RESULTS BY SEASON'
039600                                   TO WS-BANNER-TEXT-HOLD.
039700     PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT.
039800     MOVE SPACES TO WS-CWL-PREV-SEASON.
039900     PERFORM 810-READ-CWLWAR THRU 810-READ-CWLWAR-EXIT.
040000     PERFORM 220-CWL-ONE-WAR THRU 220-CWL-ONE-WAR-EXIT
040100        UNTIL EOF-CWLWAR.
040200     IF NOT FIRST-CWL
040300        PERFORM 250-CWL-SEASON-BREAK THRU 250-CWL-SEASON-BREAK-EXIT
040400     END-IF.
040500*
040600 200-CWL-SUMMARY-EXIT.
040700     EXIT.
040800*
040900 220-CWL-ONE-WAR.
041000*
041100     IF FIRST-CWL
041200        MOVE 'NO '       TO WS-FIRST-CWL-SW
041300        MOVE CW-SEASON-ID TO WS-CWL-PREV-SEASON
041400     ELSE
041500        IF CW-SEASON-ID IS NOT EQUAL TO WS-CWL-PREV-SEASON
041600           PERFORM 250-CWL-SEASON-BREAK THRU 250-CWL-SEASON-BREAK-EXIT
041700           MOVE CW-SEASON-ID TO WS-CWL-PREV-SEASON
041800        END-IF
041900     END-IF.
042000     IF CW-CLAN-STARS IS GREATER THAN CW-OPP-STARS
042100        MOVE 'WIN '  TO WS-CWL-RESULT
042200        ADD 1 TO WS-CWL-WINS
042300     ELSE
042400        IF CW-CLAN-STARS IS LESS THAN CW-OPP-STARS
042500           MOVE 'LOSS' TO WS-CWL-RESULT
042600           ADD 1 TO WS-CWL-LOSSES
042700        ELSE
042800           MOVE 'TIE '  TO WS-CWL-RESULT
042900           ADD 1 TO WS-CWL-TIES
043000        END-IF
043100     END-IF.
043200     ADD CW-CLAN-STARS TO WS-CWL-STARS-TOT.
043300     ADD CW-CLAN-DESTR TO WS-CWL-DESTR-TOT.
043400     MOVE SPACES          TO RR-CWL-LINE.
043500     MOVE CW-SEASON-ID    TO RR-CWL-SEASON.
043600     MOVE CW-WAR-TAG      TO RR-CWL-WARTAG.
043700     MOVE CW-CLAN-STARS   TO RR-CWL-STARS.
043800     MOVE CW-OPP-STARS    TO RR-CWL-OPPSTARS.
043900     MOVE CW-CLAN-DESTR   TO RR-CWL-DESTR.
044000     MOVE CW-OPP-DESTR    TO RR-CWL-OPPDESTR.
044100     MOVE WS-CWL-RESULT   TO RR-CWL-RESULT.
044200     PERFORM 970-WRITE-CWL-LINE THRU 970-WRITE-CWL-LINE-EXIT.
044300     PERFORM 810-READ-CWLWAR THRU 810-READ-CWLWAR-EXIT.
044400*
044500 220-CWL-ONE-WAR-EXIT.
044600     EXIT.
044700*
044800 250-CWL-SEASON-BREAK.
044900*
045000     MOVE SPACES             TO RR-CWL-TOTAL-LINE.
045100     MOVE WS-CWL-PREV-SEASON TO RR-CST-SEASON.
045200     MOVE WS-CWL-WINS        TO RR-CST-WINS.
045300     MOVE WS-CWL-LOSSES      TO RR-CST-LOSSES.
045400     MOVE WS-CWL-TIES        TO RR-CST-TIES.
045500     MOVE WS-CWL-STARS-TOT   TO RR-CST-STARS.
045600     MOVE WS-CWL-DESTR-TOT   TO RR-CST-DESTR.
045700     PERFORM 975-WRITE-CWL-TOTAL THRU 975-WRITE-CWL-TOTAL-EXIT.
045800     MOVE ZERO TO WS-CWL-WINS  WS-CWL-LOSSES  WS-CWL-TIES
045900                  WS-CWL-STARS-TOT  WS-CWL-DESTR-TOT.
046000*
046100 250-CWL-SEASON-BREAK-EXIT.
046200     EXIT.
046300*
046400 300-LEAGUE-LOOKUP.
046500*
046600     MOVE 'CWL LEAGUE MEDAL RANGE' TO WS-BANNER-TEXT-HOLD.
046700     PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT.
046800     MOVE 'NO ' TO WS-LEAGUE-FOUND-SW.
046900     PERFORM 310-LEAGUE-SEARCH-ONE THRU 310-LEAGUE-SEARCH-ONE-EXIT
047000        VARYING WC-LMT-IDX FROM 1 BY 1
047100        UNTIL WC-LMT-IDX IS GREATER THAN 18 OR LEAGUE-FOUND.
047200     IF LEAGUE-FOUND
047300        MOVE SPACES                      TO RR-LEAGUE-LINE
047400        MOVE WC-LMT-NAME (WC-LMT-IDX)    TO RR-LMT-NAME
047500        MOVE WC-LMT-PLACE (WC-LMT-IDX, 8) TO RR-LMT-MIN
047600        MOVE WC-LMT-PLACE (WC-LMT-IDX, 1) TO RR-LMT-MAX
047700        MOVE WC-LMT-BONUS-CNT (WC-LMT-IDX) TO RR-LMT-BONUS-CNT
047800        MOVE WC-LMT-BONUS-VAL (WC-LMT-IDX) TO RR-LMT-BONUS-VAL
047900        PERFORM 980-WRITE-LEAGUE-LINE THRU 980-WRITE-LEAGUE-LINE-EXIT
048000     ELSE
048100        MOVE 'UNRANKED - LEAGUE NAME NOT ON FILE'
048200                                         TO WS-BANNER-TEXT-HOLD
048300        PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT
048400     END-IF.
048500*
048600 300-LEAGUE-LOOKUP-EXIT.
048700     EXIT.
048800*
048900 310-LEAGUE-SEARCH-ONE.
049000*
049100     IF WC-LMT-NAME (WC-LMT-IDX) IS EQUAL TO CP-CLAN-LEAGUE-NAME
049200        MOVE 'YES' TO WS-LEAGUE-FOUND-SW
049300     END-IF.
049400*
049500 310-LEAGUE-SEARCH-ONE-EXIT.
049600     EXIT.
049700*
049800 400-GAMES-TIER.
049900*
050000     MOVE 'CLAN GAMES POINT TIER' TO WS-BANNER-TEXT-HOLD.
050100     PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT.
050200     MOVE ZERO  TO WS-TIER-NBR.
050300     MOVE 'NO ' TO WS-TIER-MAXED-SW.
050400     PERFORM 410-TIER-CHECK-ONE THRU 410-TIER-CHECK-ONE-EXIT
050500        VARYING WC-GTT-IDX FROM 1 BY 1
050600        UNTIL WC-GTT-IDX IS GREATER THAN 6.
050700     IF WS-TIER-NBR IS EQUAL TO 6
050800        MOVE 'YES' TO WS-TIER-MAXED-SW
050900        MOVE ZERO  TO WS-TIER-NEXT-THRESH
051000     ELSE
051100        SET WC-GTT-IDX TO WS-TIER-NBR
051200        SET WC-GTT-IDX UP BY 1
051300        MOVE WC-GTT-THRESHOLD (WC-GTT-IDX) TO WS-TIER-NEXT-THRESH
051400     END-IF.
051500     MOVE SPACES           TO RR-TIER-LINE.
051600     MOVE WS-TIER-NBR      TO RR-TIER-CURRENT.
051700     MOVE CP-GAMES-POINTS  TO RR-TIER-POINTS.
051800     MOVE WS-TIER-NEXT-THRESH TO RR-TIER-NEXT.
051900     PERFORM 985-WRITE-TIER-LINE THRU 985-WRITE-TIER-LINE-EXIT.
052000*
052100 400-GAMES-TIER-EXIT.
052200     EXIT.
052300*
052400 410-TIER-CHECK-ONE.
052500*
052600     IF CP-GAMES-POINTS IS GREATER THAN OR EQUAL TO
052700        WC-GTT-THRESHOLD (WC-GTT-IDX)
052800        MOVE WC-GTT-IDX TO WS-TIER-NBR
052900     END-IF.
053000*
053100 410-TIER-CHECK-ONE-EXIT.
053200     EXIT.
053300*
053400 500-ROLLING-ORE.
053500*
053600     MOVE 'ROLLING 30-DAY ORE ESTIMATE' TO WS-BANNER-TEXT-HOLD.
053700     PERFORM 960-WRITE-BANNER THRU 960-WRITE-BANNER-EXIT.
053800     PERFORM 820-READ-WARHIST THRU 820-READ-WARHIST-EXIT.
053900     PERFORM 530-ORE-ONE-WAR THRU 530-ORE-ONE-WAR-EXIT
054000        UNTIL EOF-WARHIST.
054100     PERFORM 540-ORE-AVERAGES THRU 540-ORE-AVERAGES-EXIT.
054200     MOVE SPACES TO RR-ORE-LINE-1.
054300     MOVE WS-ORE-WAR-CNT  TO RR-ORE-WARCNT.
054400     MOVE WS-ORE-WIN-CNT  TO RR-ORE-WINCNT.
054500     MOVE WS-ORE-WIN-RATE TO RR-ORE-WINRATE.
054600     PERFORM 990-WRITE-ORE-LINE-1 THRU 990-WRITE-ORE-LINE-1-EXIT.
054700     SET WS-OAT-IDX TO 1.
054800     MOVE SPACES TO RR-ORE-LINE-2.
054900     MOVE WS-OA-TOTAL (WS-OAT-IDX) TO RR-ORE-SHINY-TOT.
055000     MOVE WS-OA-AVG   (WS-OAT-IDX) TO RR-ORE-AVG-SHINY.
055100     SET WS-OAT-IDX TO 2.
055200     MOVE WS-OA-TOTAL (WS-OAT-IDX) TO RR-ORE-GLOWY-TOT.
055300     MOVE WS-OA-AVG   (WS-OAT-IDX) TO RR-ORE-AVG-GLOWY.
055400     SET WS-OAT-IDX TO 3.
055500     MOVE WS-OA-TOTAL (WS-OAT-IDX) TO RR-ORE-STARRY-TOT.
055600     MOVE WS-OA-AVG   (WS-OAT-IDX) TO RR-ORE-AVG-STARRY.
055700     PERFORM 995-WRITE-ORE-LINE-2 THRU 995-WRITE-ORE-LINE-2-EXIT.
055800*
055900 500-ROLLING-ORE-EXIT.
056000     EXIT.
056100*
056200 530-ORE-ONE-WAR.
056300*
056400     MOVE WH-WAR-END-DATE TO WS-CAD-DATE-IN.
056500     PERFORM 900-CALC-ABS-DAY THRU 900-CALC-ABS-DAY-EXIT.
056600     IF WS-CAD-ABS-DAYS IS GREATER THAN OR EQUAL TO
056700        WS-RETAIN-THRESHOLD-ABS
056800        AND WS-CAD-ABS-DAYS IS LESS THAN OR EQUAL TO
056900        WS-RUN-DATE-ABS
057000        ADD 1 TO WS-ORE-WAR-CNT
057100        IF WH-CLAN-STARS IS GREATER THAN WH-OPP-STARS
057200           ADD 1 TO WS-ORE-WIN-CNT
057300           MOVE 1.0 TO WS-ORE-MULT
057400        ELSE
057500           MOVE 0.5 TO WS-ORE-MULT
057600        END-IF
057700        PERFORM 535-ORE-RESOURCE-LOOP THRU 535-ORE-RESOURCE-LOOP-EXIT
057800           VARYING WC-ORB-IDX FROM 1 BY 1
057900           UNTIL WC-ORB-IDX IS GREATER THAN 3
058000     END-IF.
058100     PERFORM 820-READ-WARHIST THRU 820-READ-WARHIST-EXIT.
058200*
058300 530-ORE-ONE-WAR-EXIT.
058400     EXIT.
058500*
058600 535-ORE-RESOURCE-LOOP.
058700*
058800     SET WS-OAT-IDX TO WC-ORB-IDX.
058900     COMPUTE WS-OA-THIS-WAR (WS-OAT-IDX) =
059000             WC-ORB-RATE (WC-ORB-IDX) * 2 * WS-ORE-MULT.
059100     ADD WS-OA-THIS-WAR (WS-OAT-IDX) TO WS-OA-TOTAL (WS-OAT-IDX).
059200*
059300 535-ORE-RESOURCE-LOOP-EXIT.
059400     EXIT.
059500*
059600 540-ORE-AVERAGES.
059700*
059800     IF WS-ORE-WAR-CNT IS GREATER THAN ZERO
059900        COMPUTE WS-ORE-WIN-RATE ROUNDED =
060000                (WS-ORE-WIN-CNT / WS-ORE-WAR-CNT) * 100
060100        PERFORM 545-ORE-AVG-ONE THRU 545-ORE-AVG-ONE-EXIT
060200           VARYING WS-OAT-IDX FROM 1 BY 1
060300           UNTIL WS-OAT-IDX IS GREATER THAN 3
060400     ELSE
060500        MOVE ZERO TO WS-ORE-WIN-RATE
060600     END-IF.
060700*
060800 540-ORE-AVERAGES-EXIT.
060900     EXIT.
061000*
061100 545-ORE-AVG-ONE.
061200*
061300     COMPUTE WS-OA-AVG (WS-OAT-IDX) ROUNDED =
061400             WS-OA-TOTAL (WS-OAT-IDX) / WS-ORE-WAR-CNT.
061500*
061600 545-ORE-AVG-ONE-EXIT.
061700     EXIT.
061800*
061900 800-READ-RAIDSEAS.
062000*
062100     READ RS-RAIDSEAS-FILE
062200        AT END MOVE 'YES' TO WS-EOF-RAIDSEAS-SW
062300              GO TO 800-READ-RAIDSEAS-EXIT.
062400*
062500 800-READ-RAIDSEAS-EXIT.
062600     EXIT.
062700*
062800 810-READ-CWLWAR.
062900*
063000     READ CW-CWLWAR-FILE
063100        AT END MOVE 'YES' TO WS-EOF-CWLWAR-SW
063200              GO TO 810-READ-CWLWAR-EXIT.
063300*
063400 810-READ-CWLWAR-EXIT.
063500     EXIT.
063600*
063700 820-READ-WARHIST.
063800*
063900     READ WH-WARHIST-FILE
064000        AT END MOVE 'YES' TO WS-EOF-WARHIST-SW
064100              GO TO 820-READ-WARHIST-EXIT.
064200*
064300 820-READ-WARHIST-EXIT.
064400     EXIT.
064500*
064600 900-CALC-ABS-DAY.
064700*
064800     COMPUTE WS-CAD-ABS-DAYS =
064900             (WS-CAD-YEAR * 360) + (WS-CAD-MONTH * 30) + WS-CAD-DAY.
065000*
065100 900-CALC-ABS-DAY-EXIT.
065200     EXIT.
065300*
065400 950-CHECK-PAGE-BREAK.
065500*
065600     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
065700        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
065800     END-IF.
065900*
066000 950-CHECK-PAGE-BREAK-EXIT.
066100     EXIT.
066200*
066300 955-HEADINGS.
066400*
066500     ADD 1 TO WS-PAGE-COUNT.
066600     MOVE WS-PAGE-COUNT TO RR-HDR-PAGE.
066700     STRING WS-RD-YEAR  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
066800            WS-RD-MONTH DELIMITED BY SIZE '/'  DELIMITED BY SIZE
066900            WS-RD-DAY   DELIMITED BY SIZE
067000            INTO RR-HDR-RUNDATE.
067100     WRITE RR-RESRPT-LINE FROM RR-HEADER-1 AFTER ADVANCING PAGE.
067200     MOVE 2 TO WS-LINES-USED.
067300     MOVE 1 TO WS-LINE-SPACING.
067400*
067500 955-HEADINGS-EXIT.
067600     EXIT.
067700*
067800 960-WRITE-BANNER.
067900*
068000     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
068100     MOVE SPACES             TO RR-BANNER-LINE.
068200     MOVE WS-BANNER-TEXT-HOLD TO RR-BANNER-TEXT.
068300     WRITE RR-RESRPT-LINE FROM RR-BANNER-LINE
068400        AFTER ADVANCING 2.
068500     ADD 2 TO WS-LINES-USED.
068600*
068700 960-WRITE-BANNER-EXIT.
068800     EXIT.
068900*
069000 965-WRITE-RAID-LINE.
069100*
069200     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
069300     WRITE RR-RESRPT-LINE FROM RR-RAID-LINE AFTER ADVANCING 1.
069400     ADD 1 TO WS-LINES-USED.
069500*
069600 965-WRITE-RAID-LINE-EXIT.
069700     EXIT.
069800*
069900 970-WRITE-CWL-LINE.
070000*
070100     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
070200     WRITE RR-RESRPT-LINE FROM RR-CWL-LINE AFTER ADVANCING 1.
070300     ADD 1 TO WS-LINES-USED.
070400*
070500 970-WRITE-CWL-LINE-EXIT.
070600     EXIT.
070700*
070800 975-WRITE-CWL-TOTAL.
070900*
071000     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
071100     WRITE RR-RESRPT-LINE FROM RR-CWL-TOTAL-LINE AFTER ADVANCING 1.
071200     ADD 1 TO WS-LINES-USED.
071300*
071400 975-WRITE-CWL-TOTAL-EXIT.
071500     EXIT.
071600*
071700 980-WRITE-LEAGUE-LINE.
071800*
071900     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
072000     WRITE RR-RESRPT-LINE FROM RR-LEAGUE-LINE AFTER ADVANCING 1.
072100     ADD 1 TO WS-LINES-USED.
072200*
072300 980-WRITE-LEAGUE-LINE-EXIT.
072400     EXIT.
072500*
072600 985-WRITE-TIER-LINE.
072700*
072800     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
072900     WRITE RR-RESRPT-LINE FROM RR-TIER-LINE AFTER ADVANCING 1.
073000     ADD 1 TO WS-LINES-USED.
073100*
073200 985-WRITE-TIER-LINE-EXIT.
073300     EXIT.
073400*
073500 990-WRITE-ORE-LINE-1.
073600*
073700     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
073800     WRITE RR-RESRPT-LINE FROM RR-ORE-LINE-1 AFTER ADVANCING 1.
073900     ADD 1 TO WS-LINES-USED.
074000*
074100 990-WRITE-ORE-LINE-1-EXIT.
074200     EXIT.
074300*
074400 995-WRITE-ORE-LINE-2.
074500*
074600     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
074700     WRITE RR-RESRPT-LINE FROM RR-ORE-LINE-2 AFTER ADVANCING 1.
074800     ADD 1 TO WS-LINES-USED.
074900*
075000 995-WRITE-ORE-LINE-2-EXIT.
075100     EXIT.
