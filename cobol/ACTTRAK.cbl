000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACTTRAK.
000300 AUTHOR.        J J TARVER.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  06/02/1988.
000600 DATE-COMPILED. 06/02/1988.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  ACTTRAK  -  MEMBER ACTIVITY TRACKER AND INACTIVITY REPORT     *
001100*                                                                 *
001200*  CONTROL-BREAKS THE DAILY EVENT LOG (ACTEVT, PRESORTED BY TAG   *
001300*  THEN DATE BY THE EXTRACT JOB) INTO ONE SCORED DAY PER PLAYER   *
001400*  PER DATE.  DAYS OLDER THAN 30 FROM THE RUN DATE ARE DROPPED -  *
001500*  THIS JOB IS THE ONLY PLACE OLD ACTIVITY GETS PURGED.  A SECOND *
001600*  PASS (SORTED MOST-STALE-FIRST) LISTS PLAYERS WHOSE LAST EVENT  *
001700*  IS OLDER THAN THE INACTIVITY THRESHOLD.                        *
001800*                                                                 *
001900*  DATE ARITHMETIC USES THE SHOP'S USUAL 360-DAY (12 X 30)        *
002000*  APPROXIMATION RATHER THAN TRUE CALENDAR MATH - FINE FOR A      *
002100*  30-DAY RETENTION WINDOW AND FOR REPORTING STALENESS IN WHOLE   *
002200*  DAYS, WHICH IS ALL THE EVENT LOG'S DATE-ONLY GRANULARITY       *
002300*  SUPPORTS ANYWAY.                                               *
002400*                                                                 *
002500*  CHANGE LOG                                                     *
002600*  ----------                                                     *
002700*  06/02/88 JJT  PS-3110  ORIGINAL WRITE-UP.                      *
002800*  11/14/89 JJT  PS-3158  ADDED THE 30-DAY RETENTION DROP - REPORT*
002900*                         WAS GROWING WITHOUT BOUND.              *
003000*  02/09/91 RKL  PS-3201  INACTIVITY SECTION ADDED, SORTED WORST  *
003100*                         FIRST PER CLAN LEADERSHIP REQUEST.      *
003200*  09/17/99 JJT  PS-3480  Y2K - WIDENED EVT-DATE AND RUN DATE     *
003300*                         WORK FIELDS TO A 4-DIGIT YEAR; 360-DAY  *
003400*                         MATH UNAFFECTED BY THE CENTURY ROLL.    *
003500*  03/19/24 RKL  PS-4420  POINTS AND DONATIONS SWAPPED OVER TO    *
003600*                         THE NEW ACTEREC COPYBOOK LAYOUT.        *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT AE-ACTEVT-FILE     ASSIGN TO UT-S-ACTEVT.
004700     SELECT AT-ACTRPT-FILE     ASSIGN TO UT-S-ACTRPT.
004800     SELECT IR-SORT-FILE       ASSIGN TO UT-S-SORTWK.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  AE-ACTEVT-FILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 60 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS AE-ACTIVITY-EVENT-REC.
005900 COPY ACTEREC.
006000*
006100 FD  AT-ACTRPT-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 133 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS AT-ACTRPT-LINE.
006700 01  AT-ACTRPT-LINE                   PIC X(133).
006800*
006900 SD  IR-SORT-FILE
007000     RECORD CONTAINS 46 CHARACTERS
007100     DATA RECORD IS IR-SORT-WORK.
007200 01  IR-SORT-WORK.
007300     05  IR-HOURS-STALE-KEY        PIC 9(05)V9.
007400     05  IR-TAG                    PIC X(12).
007500     05  IR-NAME                   PIC X(20).
007600     05  IR-LAST-DATE              PIC 9(08).
007700     05  FILLER                    PIC X(04).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  PROGRAM-INDICATOR-SWITCHES.
008200     05  WS-EOF-ACTEVT-SW          PIC X(03) VALUE 'NO '.
008300         88  EOF-ACTEVT                      VALUE 'YES'.
008400     05  WS-EOF-CAND-SW            PIC X(03) VALUE 'NO '.
008500         88  EOF-CAND                        VALUE 'YES'.
008600     05  WS-FIRST-REC-SW           PIC X(03) VALUE 'YES'.
008700         88  FIRST-REC                       VALUE 'YES'.
008800*
008900 01  WS-REPORT-CONTROLS.
009000     05  WS-PAGE-COUNT             PIC S9(03) COMP VALUE ZERO.
009100     05  WS-LINES-PER-PAGE         PIC S9(03) COMP VALUE +55.
009200     05  WS-LINES-USED             PIC S9(03) COMP VALUE +99.
009300     05  WS-LINE-SPACING           PIC S9(01) COMP VALUE +1.
009400     05  WS-RPT-SECTION            PIC X(01) VALUE '1'.
009500*
009600 01  WS-BREAK-FIELDS.
009700     05  WS-PREV-TAG               PIC X(12) VALUE SPACES.
009800     05  WS-PREV-NAME              PIC X(20) VALUE SPACES.
009900     05  WS-PREV-DATE              PIC 9(08) VALUE ZERO.
010000*
010100 01  WS-DAY-ACCUMULATORS.
010200     05  WS-DAY-ATTACKS            PIC S9(05) COMP VALUE ZERO.
010300     05  WS-DAY-DONATIONS          PIC S9(07) COMP VALUE ZERO.
010400     05  WS-DAY-RECEIVED           PIC S9(07) COMP VALUE ZERO.
010500     05  WS-DAY-SCORE              PIC S9(04)V99 COMP-3 VALUE ZERO.
010600*
010700 01  WS-RUN-DATE-RAW               PIC 9(08).
010800 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-RAW.
010900     05  WS-RD-YEAR                PIC 9(04).
011000     05  WS-RD-MONTH               PIC 9(02).
011100     05  WS-RD-DAY                 PIC 9(02).
011200*
011300 01  WS-DATE-WORK.
011400     05  WS-RUN-DATE-ABS           PIC S9(07) COMP.
011500     05  WS-RETAIN-THRESHOLD-ABS   PIC S9(07) COMP.
011600     05  WS-EVT-DATE-ABS           PIC S9(07) COMP.
011700     05  WS-HOURS-STALE            PIC S9(05)V9 COMP-3.
011800     05  WS-INACTIVE-THRESH-HOURS  PIC S9(05)V9 COMP-3 VALUE +24.0.
011900*
012000 01  WS-CAD-DATE-IN                PIC 9(08).
012100 01  WS-CAD-DATE-SPLIT REDEFINES WS-CAD-DATE-IN.
012200     05  WS-CAD-YEAR               PIC 9(04).
012300     05  WS-CAD-MONTH              PIC 9(02).
012400     05  WS-CAD-DAY                PIC 9(02).
012500 01  WS-CAD-ABS-DAYS               PIC S9(07) COMP.
012600*
012700 01  WC-PLAYER-CNT                 PIC S9(04) COMP VALUE ZERO.
012800 01  WC-PLAYER-TABLE.
012900     05  WC-PL-ENTRY               OCCURS 1 TO 250 TIMES
013000                                   DEPENDING ON WC-PLAYER-CNT
013100                                   INDEXED BY WC-PL-IDX.
013200         10  PL-TAG                PIC X(12).
013300         10  PL-NAME               PIC X(20).
013400         10  PL-LAST-DATE          PIC 9(08).
013500         10  PL-LAST-DATE-SPLIT REDEFINES PL-LAST-DATE.
013600             15  PL-LD-YEAR        PIC 9(04).
013700             15  PL-LD-MONTH       PIC 9(02).
013800             15  PL-LD-DAY         PIC 9(02).
014000*
014100 01  AT-HEADER-1.
014200     05  FILLER                    PIC X(01)  VALUE SPACES.
014300     05  FILLER                    PIC X(35)  VALUE
014400                   'MEMBER ACTIVITY AND SCORING REPORT'.
014500     05  FILLER                    PIC X(08)  VALUE 'RUN DT '.
014600     05  AT-HDR-RUNDATE            PIC X(10).
014700     05  FILLER                    PIC X(55)  VALUE SPACES.
014800     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
014900     05  AT-HDR-PAGE               PIC ZZZ9.
014950     05  FILLER                    PIC X(15)  VALUE SPACES.
014980*
015000 01  AT-HEADER-2-DAILY.
015100     05  FILLER                    PIC X(02)  VALUE SPACES.
015200     05  FILLER                    PIC X(12)  VALUE 'PLAYER TAG  '.
015300     05  FILLER                    PIC X(06)  VALUE SPACES.
015400     05  FILLER                    PIC X(08)  VALUE 'EVT DATE'.
015500     05  FILLER                    PIC X(04)  VALUE SPACES.
015600     05  FILLER                    PIC X(06)  VALUE 'ATTACK'.
015700     05  FILLER                    PIC X(04)  VALUE SPACES.
015800     05  FILLER                    PIC X(04)  VALUE 'DONS'.
015900     05  FILLER                    PIC X(04)  VALUE SPACES.
016000     05  FILLER                    PIC X(04)  VALUE 'RECD'.
016100     05  FILLER                    PIC X(04)  VALUE SPACES.
016200     05  FILLER                    PIC X(05)  VALUE 'SCORE'.
016300     05  FILLER                    PIC X(57)  VALUE SPACES.
016400*
016500 01  AT-DETAIL-LINE.
016600     05  FILLER                    PIC X(02)  VALUE SPACES.
016700     05  AT-TAG                    PIC X(12).
016800     05  FILLER                    PIC X(06)  VALUE SPACES.
016900     05  AT-DATE                   PIC X(10).
017000     05  FILLER                    PIC X(02)  VALUE SPACES.
017100     05  AT-ATTACKS                PIC ZZ9.
017200     05  FILLER                    PIC X(04)  VALUE SPACES.
017300     05  AT-DONATIONS              PIC ZZZZZ9.
017400     05  FILLER                    PIC X(02)  VALUE SPACES.
017500     05  AT-RECEIVED               PIC ZZZZZ9.
017600     05  FILLER                    PIC X(03)  VALUE SPACES.
017700     05  AT-SCORE                  PIC ZZZ9.99.
017800     05  FILLER                    PIC X(39)  VALUE SPACES.
017900*
018000 01  AT-HEADER-2-INACTIVE.
018100     05  FILLER                    PIC X(02)  VALUE SPACES.
018200     05  FILLER                    PIC X(33)  VALUE
018300                   'INACTIVE PLAYERS - WORST FIRST  '.
018400     05  FILLER                    PIC X(98)  VALUE SPACES.
018500*
018600 01  AT-INACTIVE-LINE.
018700     05  FILLER                    PIC X(02)  VALUE SPACES.
018800     05  AI-TAG                    PIC X(12).
018900     05  FILLER                    PIC X(04)  VALUE SPACES.
019000     05  AI-NAME                   PIC X(20).
019100     05  FILLER                    PIC X(04)  VALUE SPACES.
019200     05  AI-LAST-DATE              PIC X(10).
019300     05  FILLER                    PIC X(04)  VALUE SPACES.
019400     05  AI-HOURS-STALE            PIC ZZZZ9.9.
019500     05  FILLER                    PIC X(04)  VALUE SPACES.
019600     05  FILLER                    PIC X(05)  VALUE 'HOURS'.
019700     05  FILLER                    PIC X(55)  VALUE SPACES.
019800*
019900 PROCEDURE DIVISION.
020000*
020100 000-MAINLINE SECTION.
020200*
020300     OPEN INPUT  AE-ACTEVT-FILE
020400          OUTPUT AT-ACTRPT-FILE.
020500     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
020600     MOVE WS-RUN-DATE-RAW TO WS-CAD-DATE-IN.
020700     PERFORM 920-CALC-ABS-DAY THRU 920-CALC-ABS-DAY-EXIT.
020800     MOVE WS-CAD-ABS-DAYS TO WS-RUN-DATE-ABS.
020900     COMPUTE WS-RETAIN-THRESHOLD-ABS = WS-RUN-DATE-ABS - 30.
021000     MOVE '1' TO WS-RPT-SECTION.
021100     PERFORM 800-READ-ACTEVT THRU 800-READ-ACTEVT-EXIT.
021200     PERFORM 200-PROCESS-RECORD THRU 200-PROCESS-RECORD-EXIT
021300        UNTIL EOF-ACTEVT.
021400     IF NOT FIRST-REC
021500        PERFORM 300-DAY-BREAK THRU 300-DAY-BREAK-EXIT
021600        PERFORM 400-PLAYER-BREAK THRU 400-PLAYER-BREAK-EXIT
021700     END-IF.
021800     MOVE '2' TO WS-RPT-SECTION.
021900     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
022000     SORT IR-SORT-FILE
022100          ON DESCENDING KEY IR-HOURS-STALE-KEY
022200          INPUT PROCEDURE  910-BUILD-INACTIVE-CANDS THRU 910-EXIT
022300          OUTPUT PROCEDURE 950-WRITE-INACTIVE-LINES THRU 950-EXIT.
022400     CLOSE AE-ACTEVT-FILE
022500           AT-ACTRPT-FILE.
022600     MOVE ZERO TO RETURN-CODE.
022700     GOBACK.
022800*
022900 200-PROCESS-RECORD.
023000*
023100     IF FIRST-REC
023200        MOVE 'NO ' TO WS-FIRST-REC-SW
023300        MOVE '1'   TO WS-RPT-SECTION
023400        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
023500     ELSE
023600        IF AE-PLAYER-TAG IS NOT EQUAL TO WS-PREV-TAG
023700           PERFORM 300-DAY-BREAK THRU 300-DAY-BREAK-EXIT
023800           PERFORM 400-PLAYER-BREAK THRU 400-PLAYER-BREAK-EXIT
023900        ELSE
024000           IF AE-EVT-DATE IS NOT EQUAL TO WS-PREV-DATE
024100              PERFORM 300-DAY-BREAK THRU 300-DAY-BREAK-EXIT
024200           END-IF
024300        END-IF
024400     END-IF.
024500     PERFORM 250-ACCUM-EVENT THRU 250-ACCUM-EVENT-EXIT.
024600     MOVE AE-PLAYER-TAG  TO WS-PREV-TAG.
024700     MOVE AE-PLAYER-NAME TO WS-PREV-NAME.
024800     MOVE AE-EVT-DATE    TO WS-PREV-DATE.
024900     PERFORM 800-READ-ACTEVT THRU 800-READ-ACTEVT-EXIT.
025000*
025100 200-PROCESS-RECORD-EXIT.
025200     EXIT.
025300*
025400 250-ACCUM-EVENT.
025500*
025600     IF AE-IS-ATTACK OR AE-IS-BB-ATTACK
025700        ADD 1 TO WS-DAY-ATTACKS
025800     ELSE
025900        IF AE-IS-DONATION
026000           ADD AE-EVT-AMOUNT TO WS-DAY-DONATIONS
026100        ELSE
026200           IF AE-IS-RECEIVED
026300              ADD AE-EVT-AMOUNT TO WS-DAY-RECEIVED
026400           END-IF
026500        END-IF
026600     END-IF.
026700*
026800 250-ACCUM-EVENT-EXIT.
026900     EXIT.
027000*
027100 300-DAY-BREAK.
027200*
027300     COMPUTE WS-DAY-SCORE ROUNDED =
027400             (WS-DAY-ATTACKS * 1.0)
027500           + (WS-DAY-DONATIONS / 50)
027600           + (WS-DAY-RECEIVED  / 50).
027700     MOVE WS-PREV-DATE TO WS-CAD-DATE-IN.
027800     PERFORM 920-CALC-ABS-DAY THRU 920-CALC-ABS-DAY-EXIT.
027900     MOVE WS-CAD-ABS-DAYS TO WS-EVT-DATE-ABS.
028000     IF WS-EVT-DATE-ABS IS GREATER THAN OR EQUAL TO
028100        WS-RETAIN-THRESHOLD-ABS
028200        PERFORM 350-WRITE-DAY-LINE THRU 350-WRITE-DAY-LINE-EXIT
028300     END-IF.
028400     MOVE ZERO TO WS-DAY-ATTACKS.
028500     MOVE ZERO TO WS-DAY-DONATIONS.
028600     MOVE ZERO TO WS-DAY-RECEIVED.
028700     MOVE ZERO TO WS-DAY-SCORE.
028800*
028900 300-DAY-BREAK-EXIT.
029000     EXIT.
029100*
029200 350-WRITE-DAY-LINE.
029300*
029400     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
029500     MOVE SPACES TO AT-DETAIL-LINE.
029600     MOVE WS-PREV-TAG      TO AT-TAG.
029800     STRING WS-CAD-YEAR  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
029900            WS-CAD-MONTH DELIMITED BY SIZE '/'  DELIMITED BY SIZE
030000            WS-CAD-DAY   DELIMITED BY SIZE
030100            INTO AT-DATE.
030200     MOVE WS-DAY-ATTACKS   TO AT-ATTACKS.
030300     MOVE WS-DAY-DONATIONS TO AT-DONATIONS.
030400     MOVE WS-DAY-RECEIVED  TO AT-RECEIVED.
030500     MOVE WS-DAY-SCORE     TO AT-SCORE.
030600     WRITE AT-ACTRPT-LINE FROM AT-DETAIL-LINE
030700        AFTER ADVANCING WS-LINE-SPACING.
030800     ADD WS-LINE-SPACING TO WS-LINES-USED.
030900     MOVE 1 TO WS-LINE-SPACING.
031000*
031100 350-WRITE-DAY-LINE-EXIT.
031200     EXIT.
031300*
031400 400-PLAYER-BREAK.
031500*
031600     ADD 1 TO WC-PLAYER-CNT.
031700     SET WC-PL-IDX TO WC-PLAYER-CNT.
031800     MOVE WS-PREV-TAG  TO PL-TAG (WC-PL-IDX).
031900     MOVE WS-PREV-NAME TO PL-NAME (WC-PL-IDX).
032000     MOVE WS-PREV-DATE TO PL-LAST-DATE (WC-PL-IDX).
032100*
032200 400-PLAYER-BREAK-EXIT.
032300     EXIT.
032400*
032500 800-READ-ACTEVT.
032600*
032700     READ AE-ACTEVT-FILE
032800        AT END MOVE 'YES' TO WS-EOF-ACTEVT-SW
032900              GO TO 800-READ-ACTEVT-EXIT.
033000*
033100 800-READ-ACTEVT-EXIT.
033200     EXIT.
033300*
033400 910-BUILD-INACTIVE-CANDS SECTION.
033500*
033600     IF WC-PLAYER-CNT IS GREATER THAN ZERO
033700        PERFORM 915-BUILD-ONE-CAND THRU 915-BUILD-ONE-CAND-EXIT
033800           VARYING WC-PL-IDX FROM 1 BY 1
033900           UNTIL WC-PL-IDX IS GREATER THAN WC-PLAYER-CNT
034000     END-IF.
034100*
034200 910-EXIT.
034300     EXIT.
034400*
034500 915-BUILD-ONE-CAND.
034600*
034700     MOVE PL-LAST-DATE (WC-PL-IDX) TO WS-CAD-DATE-IN.
034800     PERFORM 920-CALC-ABS-DAY THRU 920-CALC-ABS-DAY-EXIT.
034900     COMPUTE WS-HOURS-STALE =
035000             (WS-RUN-DATE-ABS - WS-CAD-ABS-DAYS) * 24.
035100     IF WS-HOURS-STALE IS GREATER THAN OR EQUAL TO
035200        WS-INACTIVE-THRESH-HOURS
035300        MOVE WS-HOURS-STALE        TO IR-HOURS-STALE-KEY
035400        MOVE PL-TAG (WC-PL-IDX)    TO IR-TAG
035500        MOVE PL-NAME (WC-PL-IDX)   TO IR-NAME
035600        MOVE PL-LAST-DATE (WC-PL-IDX) TO IR-LAST-DATE
035700        RELEASE IR-SORT-WORK
035800     END-IF.
035900*
036000 915-BUILD-ONE-CAND-EXIT.
036100     EXIT.
036200*
036300 920-CALC-ABS-DAY.
036400*
036500     COMPUTE WS-CAD-ABS-DAYS =
036600             (WS-CAD-YEAR * 360) + (WS-CAD-MONTH * 30) + WS-CAD-DAY.
036700*
036800 920-CALC-ABS-DAY-EXIT.
036900     EXIT.
037000*
037100 950-CHECK-PAGE-BREAK.
037200*
037300     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
037400        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
037500     END-IF.
037600*
037700 950-CHECK-PAGE-BREAK-EXIT.
037800     EXIT.
037900*
038000 950-WRITE-INACTIVE-LINES SECTION.
038100*
038200     MOVE 'NO ' TO WS-EOF-CAND-SW.
038300     PERFORM 960-RETURN-CAND THRU 960-RETURN-CAND-EXIT.
038400     PERFORM 965-WRITE-ONE-INACTIVE THRU 965-WRITE-ONE-INACTIVE-EXIT
038500        UNTIL EOF-CAND.
038600*
038700 950-EXIT.
038800     EXIT.
038900*
039000 955-HEADINGS.
039100*
039200     ADD 1 TO WS-PAGE-COUNT.
039300     MOVE WS-PAGE-COUNT TO AT-HDR-PAGE.
039350     STRING WS-RD-YEAR  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
039360            WS-RD-MONTH DELIMITED BY SIZE '/'  DELIMITED BY SIZE
039370            WS-RD-DAY   DELIMITED BY SIZE
039380            INTO AT-HDR-RUNDATE.
039400     WRITE AT-ACTRPT-LINE FROM AT-HEADER-1 AFTER ADVANCING PAGE.
039500     MOVE 1 TO WS-LINES-USED.
039600     IF WS-RPT-SECTION IS EQUAL TO '1'
039700        WRITE AT-ACTRPT-LINE FROM AT-HEADER-2-DAILY
039800           AFTER ADVANCING 2
039900     ELSE
040000        WRITE AT-ACTRPT-LINE FROM AT-HEADER-2-INACTIVE
040100           AFTER ADVANCING 2
040200     END-IF.
040300     ADD 2 TO WS-LINES-USED.
040400     MOVE 1 TO WS-LINE-SPACING.
040500*
040600 955-HEADINGS-EXIT.
040700     EXIT.
040800*
040900 960-RETURN-CAND.
041000*
041100     RETURN IR-SORT-FILE
041200        AT END MOVE 'YES' TO WS-EOF-CAND-SW
041300              GO TO 960-RETURN-CAND-EXIT.
041400*
041500 960-RETURN-CAND-EXIT.
041600     EXIT.
041700*
041800 965-WRITE-ONE-INACTIVE.
041900*
042000     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
042100     MOVE SPACES TO AT-INACTIVE-LINE.
042200     MOVE IR-TAG  TO AI-TAG.
042300     MOVE IR-NAME TO AI-NAME.
042400     MOVE IR-LAST-DATE TO WS-CAD-DATE-IN.
042500     PERFORM 920-CALC-ABS-DAY THRU 920-CALC-ABS-DAY-EXIT.
042600     STRING WS-CAD-YEAR  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
042700            WS-CAD-MONTH DELIMITED BY SIZE '/'  DELIMITED BY SIZE
042800            WS-CAD-DAY   DELIMITED BY SIZE
042900            INTO AI-LAST-DATE.
043000     MOVE IR-HOURS-STALE-KEY TO AI-HOURS-STALE.
043100     WRITE AT-ACTRPT-LINE FROM AT-INACTIVE-LINE
043200        AFTER ADVANCING WS-LINE-SPACING.
043300     ADD WS-LINE-SPACING TO WS-LINES-USED.
043400     MOVE 1 TO WS-LINE-SPACING.
043500     PERFORM 960-RETURN-CAND THRU 960-RETURN-CAND-EXIT.
043600*
043700 965-WRITE-ONE-INACTIVE-EXIT.
043800     EXIT.
