000100******************************************************************
000200*    WARAREC  --  WAR ATTACK RECORD                               *
000300*                                                                 *
000400*    ONE ENTRY PER ATTACK LOGGED AGAINST A WAR.  FILE WARATK IS   *
000500*    IN ATK-DATE ASCENDING ORDER AS DELIVERED BY THE WAR LOG      *
000600*    EXTRACT JOB - THE "LATEST NAME WINS" LOGIC IN WARPRED AND    *
000700*    WARSTRT DEPENDS ON THAT ORDERING.  ONLY ATTACKS WITH         *
000800*    WA-CLAN-MBR-FLAG = 'Y' BELONG TO OUR OWN CLAN AND ARE USED   *
000900*    IN THE PRIOR-BUILDING PASS.                                  *
001000*                                                                 *
001100*    03/11/24 RKL  PS-4417  COPYBOOK SPLIT OUT OF WARPRED SO      *
001200*                           WARSTRT COULD SHARE THE LAYOUT.       *
001300******************************************************************
001400 01  WA-WAR-ATTACK-REC.
001500     05  WA-WAR-ID                 PIC X(20).
001600     05  WA-ATK-DATE               PIC 9(08).
001700     05  WA-ATTACKER-TAG           PIC X(12).
001800     05  WA-DEFENDER-TAG           PIC X(12).
001900     05  WA-ATK-STARS              PIC 9(01).
002000     05  WA-ATK-DESTR              PIC 9(03)V99.
002100     05  WA-ATTACKER-TH            PIC 9(02).
002200     05  WA-DEFENDER-TH            PIC 9(02).
002300     05  WA-ATTACKER-HERO-SUM      PIC 9(04).
002400     05  WA-DEFENDER-HERO-SUM      PIC 9(04).
002500     05  WA-CLAN-MBR-FLAG          PIC X(01).
002600         88  WA-IS-CLAN-MEMBER         VALUE 'Y'.
002700     05  WA-ATTACKER-NAME          PIC X(20).
002800     05  FILLER                    PIC X(09).
