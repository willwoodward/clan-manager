000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WARSTRT.
000300 AUTHOR.        R K LARABEE.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED. 03/14/1991.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  WARSTRT  -  WAR ATTACK ASSIGNMENT SUGGESTOR                   *
001100*                                                                 *
001200*  READS THE WAR HISTORY (WARATK) TO BUILD THE SAME PER-ATTACKER  *
001300*  BUCKET TABLE AND LEAGUE PRIOR WARPRED BUILDS, THEN READS THE   *
001400*  UPCOMING WAR ROSTER (ROSTER) TO GET OUR ATTACKERS AND THE      *
001500*  OPPONENT'S BASES.  EVERY ATTACKER X DEFENDER PAIR IS SCORED    *
001600*  THROUGH WARCALC AND SORTED BEST-FIRST.  PHASE 1 GIVES EVERY    *
001700*  DEFENDER ITS BEST AVAILABLE ATTACKER (COVERAGE); PHASE 2 HANDS *
001800*  OUT WHATEVER ATTACKS ARE LEFT (CLEANUP), FOLLOWING WHICHEVER   *
001900*  OF THE THREE STRATEGY TYPES THE CLANPARM CARD CALLS FOR.       *
002000*                                                                 *
002100*  CHANGE LOG                                                     *
002200*  ----------                                                     *
002300*  03/14/91 RKL  PS-4418  ORIGINAL WRITE-UP, COVERAGE PHASE ONLY. *
002400*  09/30/91 RKL  PS-4418  ADDED THE PHASE 2 CLEANUP PASS.         *
002500*  01/11/93 RKL  PS-4442  AGGRESSIVE STRATEGY WAS STILL HONORING  *
002600*                         THE COVERED-DEFENDER SKIP IN PHASE 2 -  *
002700*                         DEFEATED THE WHOLE POINT OF IT.         *
002800*  03/29/24 RKL  PS-4419  STRATEGY TYPE NOW COMES OFF THE         *
002900*                         CLANPARM CARD INSTEAD OF A HARDCODED    *
003000*                         'BALANCED' LITERAL.                    *
003100*  04/02/24 RKL  PS-4430  SHARES THE SUM-SQ BUCKET LOGIC WITH     *
003200*                         WARPRED SO BOTH PROGRAMS FEED WARCALC   *
003300*                         THE SAME POPULATION SIGMA.              *
003350*  04/09/24 RKL  PS-4431  STAMPED THE RUN DATE ON HEADER 1 LIKE   *
003360*                         THE OTHER CLAN OPS REPORTS.             *
003370*  04/11/24 RKL  PS-4432  STRATEGY TYPE WAS ONLY RESHUFFLING THE  *
003380*                         CLANPARM CARD - THE SORT STILL RANKED   *
003390*                         CANDIDATES ON RAW EXPECTED STARS NO     *
003391*                         MATTER WHAT STRATEGY WAS ASKED FOR.     *
003392*                         ADDED THE PER-STRATEGY PRIORITY SCORE   *
003393*                         AND RE-SORTED ON IT, AND REWORKED       *
003394*                         PHASE 2'S STACKING CHECK TO WATCH THE   *
003395*                         DEFENDER'S BEST STARS ALREADY ASSIGNED  *
003396*                         AND HIS ATTACK COUNT, NOT JUST WHETHER  *
003397*                         THE SAME PAIR WAS PICKED TWICE.  THE    *
003398*                         TRAILER NOW BREAKS SUGGESTIONS OUT BY   *
003399*                         RELIABILITY AND SHOWS THE AVERAGE       *
003400*                         EXPECTED STARS PER SUGGESTION.          *
003410*  04/12/24 RKL  PS-4433  THE '#'-LEAD CHECK BOLTED ONTO WARATK   *
003420*                         AND ROSTER INPUT LAST ROUND IS BACKED   *
003430*                         OUT - NEITHER TAG EVER CARRIES A LEAD   *
003440*                         '#', SO IT WAS REJECTING EVERY RECORD   *
003450*                         AND STRATRPT CAME OUT EMPTY.  REPLACED  *
003460*                         WITH A ZERO-FILLED-CARD GUARD LIKE      *
003470*                         WARPRED USES ON PREDREQ.                *
003471*  04/22/24 RKL  PS-4438  270-SCAN-RELEVANT NEVER FELL BACK TO THE*
003472*                         ATTACKER'S WHOLE HISTORY WHEN THE TH +/-*
003473*                         1 WINDOW CAME UP THIN - A FRESH WAR     *
003474*                         ROTATION KEPT FEEDING WARCALC A ONE- OR *
003475*                         TWO-HIT SAMPLE.  ADDED THE UNDER-3 CHECK*
003476*                         AND THE FULL-HISTORY RELOAD.  ALSO      *
003477*                         DROPPED A DIFFICULTY > 1.00 SKIP THAT   *
003478*                         SOMEBODY HAD BOLTED ONTO THE SAFE BRANCH*
003479*                         OF 510-CLEANUP-ONE-CANDIDATE - THE SAFE *
003480*                         STACKING RULE IN 520 ALREADY HANDLES    *
003481*                         WHO GETS SKIPPED; THE EXTRA GATE WAS    *
003482*                         STARVING MISMATCHED DEFENDERS OF ANY    *
003483*                         CLEANUP ATTACK AT ALL.                  *
003484*  05/15/24 RKL  PS-4443  PS-4433'S "NEITHER TAG EVER CARRIES A   *
003485*                         LEAD '#'" ONLY HELD FOR WARATK.  ROSTER *
003486*                         IS KEYED OFF THE GAME CLIENT AND CAN    *
003487*                         STILL SHOW UP MARKED - ADDED 215-       *
003488*                         NORMALIZE-ROSTER-TAG SO RM-TAG GETS THE *
003489*                         SAME STRIP/UPPERCASE TREATMENT.         *
003490******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WA-WARATK-FILE     ASSIGN TO UT-S-WARATK.
004400     SELECT RM-ROSTER-FILE     ASSIGN TO UT-S-ROSTER.
004500     SELECT CP-CLANPARM-FILE   ASSIGN TO UT-S-CLANPARM.
004600     SELECT SC-CAND-SORT-FILE  ASSIGN TO UT-S-SORTWK.
004700     SELECT ST-STRATRPT-FILE   ASSIGN TO UT-S-STRATRPT.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  WA-WARATK-FILE
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 100 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS WA-WAR-ATTACK-REC.
005800 COPY WARAREC.
005900*
006000 FD  RM-ROSTER-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 40 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS RM-ROSTER-MEMBER-REC.
006600 COPY ROSTREC.
006700*
006800 FD  CP-CLANPARM-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 41 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS CP-CLAN-PARM-REC.
007400 COPY CLNPMREC.
007500*
007600 SD  SC-CAND-SORT-FILE
007700     RECORD CONTAINS 28 CHARACTERS
007800     DATA RECORD IS SC-SORT-WORK.
007900 01  SC-SORT-WORK.
007910     05  SC-PRIORITY-KEY           PIC S9(03)V99.
008000     05  SC-EXP-STARS              PIC 9(01)V99.
008100     05  SC-EXP-DESTR              PIC 9(03)V9.
008200     05  SC-ATK-IDX                PIC S9(03) COMP.
008300     05  SC-DEF-IDX                PIC S9(03) COMP.
008400     05  SC-DIFFICULTY             PIC 9(01)V99.
008500     05  SC-RELIABILITY            PIC X(06).
008600     05  FILLER                    PIC X(03).
008700*
008800 FD  ST-STRATRPT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 133 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ST-STRATRPT-LINE.
009400 01  ST-STRATRPT-LINE                 PIC X(133).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009750 01  WS-RUN-DATE-RAW               PIC 9(08) VALUE ZERO.
009760 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-RAW.
009770     05  WS-RD-YEAR                PIC 9(04).
009780     05  WS-RD-MONTH               PIC 9(02).
009790     05  WS-RD-DAY                 PIC 9(02).
009795*
009800 01  PROGRAM-INDICATOR-SWITCHES.
009900     05  WS-EOF-WARATK-SW          PIC X(03) VALUE 'NO '.
010000         88  EOF-WARATK                      VALUE 'YES'.
010100     05  WS-EOF-ROSTER-SW          PIC X(03) VALUE 'NO '.
010200         88  EOF-ROSTER                      VALUE 'YES'.
010300     05  WS-EOF-CAND-SW            PIC X(03) VALUE 'NO '.
010400         88  EOF-CAND                        VALUE 'YES'.
010500     05  WS-ATK-FOUND-SW           PIC X(03) VALUE 'NO '.
010600         88  ATK-FOUND                       VALUE 'YES'.
010700     05  WS-UNCOVERED-LEFT-SW      PIC X(03) VALUE 'YES'.
010800         88  UNCOVERED-LEFT                  VALUE 'YES'.
010900*
011000 01  WS-REPORT-CONTROLS.
011100     05  WS-PAGE-COUNT             PIC S9(03) COMP VALUE ZERO.
011200     05  WS-LINES-PER-PAGE         PIC S9(03) COMP VALUE +55.
011300     05  WS-LINES-USED             PIC S9(03) COMP VALUE +99.
011400     05  WS-LINE-SPACING           PIC S9(01) COMP VALUE +1.
011500*
011600 01  WS-ACCUMULATORS.
011700     05  WS-ATK-READ-CTR           PIC S9(07) COMP VALUE ZERO.
011800     05  WS-ATK-MEMBER-CTR         PIC S9(07) COMP VALUE ZERO.
011900     05  WS-ROSTER-READ-CTR        PIC S9(05) COMP VALUE ZERO.
012000     05  WS-COVERED-CTR            PIC S9(03) COMP VALUE ZERO.
012100     05  WS-UNCOVERED-CTR          PIC S9(03) COMP VALUE ZERO.
012200     05  WS-ASSIGNED-CTR           PIC S9(03) COMP VALUE ZERO.
012300     05  WS-SUM-EXP-STARS          PIC S9(05)V99 COMP-3 VALUE ZERO.
012310     05  WS-TARGETED-CTR           PIC S9(03) COMP VALUE ZERO.
012320     05  WS-REL-HIGH-CTR           PIC S9(03) COMP VALUE ZERO.
012330     05  WS-REL-MEDIUM-CTR         PIC S9(03) COMP VALUE ZERO.
012340     05  WS-REL-LOW-CTR            PIC S9(03) COMP VALUE ZERO.
012350     05  WS-AVG-EXP-STARS          PIC 9(01)V99 COMP-3 VALUE ZERO.
012400*
012500 01  WS-TH-SCAN-AREA.
012600     05  WS-REL-TH-LOW             PIC 9(02) COMP.
012700     05  WS-REL-TH-HIGH            PIC 9(02) COMP.
012800     05  WS-REL-CNT                PIC S9(05) COMP.
012900     05  WS-REL-SUM-DESTR          PIC S9(07)V99   COMP-3.
013000     05  WS-REL-SUMSQ-DESTR        PIC S9(09)V9999 COMP-3.
013100*
013110 01  WS-PRIORITY-WORK.
013120     05  WS-PRI-CI-WIDTH           PIC S9(01)V99 COMP-3.
013130     05  WS-PRI-BONUS              PIC S9(01)V99 COMP-3.
013140     05  WS-PRI-PENALTY            PIC S9(01)V99 COMP-3.
013150     05  WS-PRI-BASE-STARS         PIC S9(02)V99 COMP-3.
013160*
013200 01  WS-NEWTON-SQRT-WORK.
013300     05  WS-SQRT-INPUT             PIC S9(07)V9999 COMP-3.
013400     05  WS-SQRT-RESULT            PIC S9(03)V9999 COMP-3.
013500     05  WS-SQRT-GUESS             PIC S9(03)V9999 COMP-3.
013600     05  WS-SQRT-NEXT-GUESS        PIC S9(03)V9999 COMP-3.
013700     05  WS-SQRT-ITER-CNT          PIC S9(03)      COMP.
013750*
013760*    WS-TAG-VALIDATE GUARDS AGAINST A ZERO-FILLED TAG CARD -      *
013770*    SAME GUARD WARPRED PUTS ON PR-ATTACKER-TAG FOR PREDREQ.      *
013780 01  WS-TAG-VALIDATE.
013790     05  WS-WA-TAG-IN              PIC X(12).
013800     05  WS-WA-TAG-NUM REDEFINES WS-WA-TAG-IN
013810                                  PIC 9(12).
013820     05  WS-RM-TAG-IN              PIC X(12).
013830     05  WS-RM-TAG-NUM REDEFINES WS-RM-TAG-IN
013840                                  PIC 9(12).
013850*
013900 COPY THPRTAB.
014000 COPY CALCLNK.
014100*
014200 01  WC-ROSTER-ATK-CNT             PIC S9(03) COMP VALUE ZERO.
014300 01  WC-ROSTER-ATK-TABLE.
014400     05  WC-RA-ENTRY               OCCURS 1 TO 60 TIMES
014500                                   DEPENDING ON WC-ROSTER-ATK-CNT
014600                                   INDEXED BY WC-RA-IDX.
014700         10  WC-RA-TAG             PIC X(12).
014800         10  WC-RA-NAME            PIC X(20).
014900         10  WC-RA-TH              PIC 9(02).
015000         10  WC-RA-HERO            PIC 9(04).
015100         10  WC-RA-USED-CNT        PIC S9(01) COMP.
015200         10  WC-RA-ASGN-DEF-TAG    PIC X(12) OCCURS 2 TIMES
015300                                   INDEXED BY WC-RA-SEQ-IDX.
015400*
015500 01  WC-ROSTER-DEF-CNT             PIC S9(03) COMP VALUE ZERO.
015600 01  WC-ROSTER-DEF-TABLE.
015700     05  WC-RD-ENTRY               OCCURS 1 TO 60 TIMES
015800                                   DEPENDING ON WC-ROSTER-DEF-CNT
015900                                   INDEXED BY WC-RD-IDX.
016000         10  WC-RD-TAG             PIC X(12).
016100         10  WC-RD-NAME            PIC X(20).
016200         10  WC-RD-TH              PIC 9(02).
016300         10  WC-RD-HERO            PIC 9(04).
016400         10  WC-RD-COVERED-SW      PIC X(01).
016500             88  RD-IS-COVERED         VALUE 'Y'.
016510         10  WC-RD-ATK-CNT         PIC S9(01) COMP.
016520         10  WC-RD-BEST-STARS      PIC 9(01)V99.
016600*
016700 01  WC-CAND-CNT                   PIC S9(05) COMP VALUE ZERO.
016800 01  WC-CANDIDATE-TABLE.
016900     05  WC-CAND-ENTRY             OCCURS 1 TO 3600 TIMES
017000                                   DEPENDING ON WC-CAND-CNT
017100                                   INDEXED BY WC-CAND-IDX.
017200         10  CD-ATK-IDX            PIC S9(03) COMP.
017300         10  CD-DEF-IDX            PIC S9(03) COMP.
017400         10  CD-EXP-STARS          PIC 9(01)V99.
017500         10  CD-EXP-DESTR          PIC 9(03)V9.
017600         10  CD-DIFFICULTY         PIC 9(01)V99.
017700         10  CD-RELIABILITY        PIC X(06).
017800         10  CD-ASSIGNED-SW        PIC X(01).
017900             88  CD-IS-ASSIGNED        VALUE 'Y'.
018000*
018100 01  ST-HEADER-1.
018200     05  FILLER                    PIC X(01)  VALUE SPACES.
018300     05  FILLER                    PIC X(30)  VALUE
018400                   'WAR ATTACK SUGGESTIONS       '.
018500     05  FILLER                    PIC X(12)  VALUE 'STRATEGY - '.
018600     05  ST-HDR-STRATEGY           PIC X(10).
018650     05  FILLER                    PIC X(06)  VALUE SPACES.
018660     05  FILLER                    PIC X(11)  VALUE 'RUN DATE - '.
018670     05  ST-HDR-RUNDATE            PIC X(10).
018680     05  FILLER                    PIC X(28)  VALUE SPACES.
018800     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
018900     05  ST-HDR-PAGE               PIC ZZZ9.
019000     05  FILLER                    PIC X(05)  VALUE SPACES.
019100*
019200 01  ST-HEADER-2.
019300     05  FILLER                    PIC X(02)  VALUE SPACES.
019400     05  FILLER                    PIC X(03)  VALUE 'SEQ'.
019500     05  FILLER                    PIC X(04)  VALUE SPACES.
019600     05  FILLER                    PIC X(12)  VALUE 'ATTACKER TAG'.
019700     05  FILLER                    PIC X(04)  VALUE SPACES.
019800     05  FILLER                    PIC X(12)  VALUE 'DEFENDER TAG'.
019900     05  FILLER                    PIC X(04)  VALUE SPACES.
020000     05  FILLER                    PIC X(06)  VALUE 'DEF TH'.
020100     05  FILLER                    PIC X(04)  VALUE SPACES.
020200     05  FILLER                    PIC X(08)  VALUE 'EXP STRS'.
020300     05  FILLER                    PIC X(04)  VALUE SPACES.
020400     05  FILLER                    PIC X(08)  VALUE 'EXP DSTR'.
020500     05  FILLER                    PIC X(04)  VALUE SPACES.
020600     05  FILLER                    PIC X(04)  VALUE 'DIFF'.
020700     05  FILLER                    PIC X(04)  VALUE SPACES.
020800     05  FILLER                    PIC X(04)  VALUE 'RELY'.
020900     05  FILLER                    PIC X(35)  VALUE SPACES.
021000*
021100 01  ST-DETAIL-LINE.
021200     05  FILLER                    PIC X(02)  VALUE SPACES.
021300     05  ST-SEQ-NO                 PIC 9.
021400     05  FILLER                    PIC X(06)  VALUE SPACES.
021500     05  ST-ATTACKER-TAG           PIC X(12).
021600     05  FILLER                    PIC X(04)  VALUE SPACES.
021700     05  ST-DEFENDER-TAG           PIC X(12).
021800     05  FILLER                    PIC X(04)  VALUE SPACES.
021900     05  ST-DEFENDER-TH            PIC Z9.
022000     05  FILLER                    PIC X(08)  VALUE SPACES.
022100     05  ST-EXP-STARS              PIC Z.99.
022200     05  FILLER                    PIC X(07)  VALUE SPACES.
022300     05  ST-EXP-DESTR              PIC ZZ9.9.
022400     05  FILLER                    PIC X(06)  VALUE SPACES.
022500     05  ST-DIFFICULTY             PIC Z.99.
022600     05  FILLER                    PIC X(04)  VALUE SPACES.
022700     05  ST-RELIABILITY            PIC X(06).
022800     05  FILLER                    PIC X(27)  VALUE SPACES.
022900*
023000 01  ST-TRAILER-LINE.
023100     05  FILLER                    PIC X(02)  VALUE SPACES.
023200     05  FILLER                    PIC X(20)  VALUE
023300                   'DEFENDERS COVERED  '.
023400     05  ST-TR-COVERED             PIC ZZ9.
023500     05  FILLER                    PIC X(01)  VALUE '/'.
023600     05  ST-TR-TOTAL-DEF           PIC ZZ9.
023700     05  FILLER                    PIC X(06)  VALUE SPACES.
023800     05  FILLER                    PIC X(16)  VALUE
023900                   'ATTACKS SUGGESTD'.
024000     05  ST-TR-ASSIGNED            PIC ZZ9.
024100     05  FILLER                    PIC X(06)  VALUE SPACES.
024200     05  FILLER                    PIC X(16)  VALUE
024300                   'TOTAL EXP STARS '.
024400     05  ST-TR-EXP-STARS           PIC ZZZ9.99.
024500     05  FILLER                    PIC X(37)  VALUE SPACES.
024510*
024520 01  ST-TRAILER-LINE-2.
024530     05  FILLER                    PIC X(02)  VALUE SPACES.
024540     05  FILLER                    PIC X(20)  VALUE
024550                   'DEFENDERS TARGETED  '.
024560     05  ST-TR-TARGETED            PIC ZZ9.
024570     05  FILLER                    PIC X(06)  VALUE SPACES.
024580     05  FILLER                    PIC X(16)  VALUE
024590                   'BY RELIABILITY  '.
024600     05  ST-TR-REL-HIGH            PIC ZZ9.
024610     05  FILLER                    PIC X(01)  VALUE '/'.
024620     05  ST-TR-REL-MEDIUM          PIC ZZ9.
024630     05  FILLER                    PIC X(01)  VALUE '/'.
024640     05  ST-TR-REL-LOW             PIC ZZ9.
024650     05  FILLER                    PIC X(06)  VALUE SPACES.
024660     05  FILLER                    PIC X(16)  VALUE
024670                   'AVG EXP STARS   '.
024680     05  ST-TR-AVG-STARS           PIC Z.99.
024690     05  FILLER                    PIC X(49)  VALUE SPACES.
024695*
024700 PROCEDURE DIVISION.
024800*
024900 000-MAINLINE SECTION.
025000*
025100     OPEN INPUT  WA-WARATK-FILE
025200               RM-ROSTER-FILE
025300               CP-CLANPARM-FILE
025400          OUTPUT ST-STRATRPT-FILE.
025500     READ CP-CLANPARM-FILE INTO CP-CLAN-PARM-REC.
025600     CLOSE CP-CLANPARM-FILE.
025650     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
025700     MOVE ZERO TO WC-ATTACKER-CNT.
025800     PERFORM 100-LOAD-WAR-ATTACKS THRU 100-LOAD-WAR-ATTACKS-EXIT.
025900     PERFORM 190-BUILD-TH-PRIORS THRU 190-BUILD-TH-PRIORS-EXIT.
026000     MOVE ZERO TO WC-ROSTER-ATK-CNT.
026100     MOVE ZERO TO WC-ROSTER-DEF-CNT.
026200     PERFORM 200-LOAD-ROSTER THRU 200-LOAD-ROSTER-EXIT.
026300     SORT SC-CAND-SORT-FILE
026400          ON DESCENDING KEY SC-PRIORITY-KEY SC-EXP-STARS SC-EXP-DESTR
026500          INPUT PROCEDURE  250-SCORE-CANDIDATES THRU 250-EXIT
026600          OUTPUT PROCEDURE 350-LOAD-SORTED-TABLE THRU 350-EXIT.
026700     PERFORM 400-PHASE1-COVERAGE THRU 400-PHASE1-COVERAGE-EXIT.
026800     PERFORM 500-PHASE2-CLEANUP THRU 500-PHASE2-CLEANUP-EXIT.
026900     PERFORM 800-WRITE-TRAILER THRU 800-WRITE-TRAILER-EXIT.
027000     CLOSE WA-WARATK-FILE
027100           RM-ROSTER-FILE
027200           ST-STRATRPT-FILE.
027300     MOVE ZERO TO RETURN-CODE.
027400     GOBACK.
027500*
027600 100-LOAD-WAR-ATTACKS.
027700*
027800     PERFORM 850-READ-WARATK THRU 850-READ-WARATK-EXIT.
027900     PERFORM 110-PROCESS-ATTACK THRU 110-PROCESS-ATTACK-EXIT
028000        UNTIL EOF-WARATK.
028100*
028200 100-LOAD-WAR-ATTACKS-EXIT.
028300     EXIT.
028400*
028500 110-PROCESS-ATTACK.
028600*
028650     MOVE WA-ATTACKER-TAG TO WS-WA-TAG-IN.
028660     IF WS-WA-TAG-NUM IS NUMERIC AND WS-WA-TAG-NUM IS EQUAL TO ZERO
028670        PERFORM 850-READ-WARATK THRU 850-READ-WARATK-EXIT
028680        GO TO 110-PROCESS-ATTACK-EXIT
028690     END-IF.
028700     IF WA-IS-CLAN-MEMBER
028800        PERFORM 120-NORMALIZE-TAG THRU 120-NORMALIZE-TAG-EXIT
028900        PERFORM 130-FIND-OR-ADD-ATTACKER
029000                   THRU 130-FIND-OR-ADD-ATTACKER-EXIT
029100        PERFORM 140-UPDATE-ATTACKER THRU 140-UPDATE-ATTACKER-EXIT
029200        PERFORM 150-UPDATE-TH-PRIOR THRU 150-UPDATE-TH-PRIOR-EXIT
029300        ADD 1 TO WS-ATK-MEMBER-CTR
029400     END-IF.
029500     PERFORM 850-READ-WARATK THRU 850-READ-WARATK-EXIT.
029600*
029700 110-PROCESS-ATTACK-EXIT.
029800     EXIT.
029900*
030000 120-NORMALIZE-TAG.
030100*
030200     INSPECT WA-ATTACKER-TAG
030300        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030500*
030600 120-NORMALIZE-TAG-EXIT.
030700     EXIT.
030800*
030900 130-FIND-OR-ADD-ATTACKER.
031000*
031100     MOVE 'NO ' TO WS-ATK-FOUND-SW.
031200     IF WC-ATTACKER-CNT IS GREATER THAN ZERO
031300        SET WC-ATK-IDX TO 1
031400        SEARCH WC-ATK-ENTRY
031500           AT END
031600              MOVE 'NO ' TO WS-ATK-FOUND-SW
031700           WHEN WC-ATK-TAG (WC-ATK-IDX) IS EQUAL TO WA-ATTACKER-TAG
031800              MOVE 'YES' TO WS-ATK-FOUND-SW
031900     END-IF.
032000     IF NOT ATK-FOUND
032100        ADD 1 TO WC-ATTACKER-CNT
032200        SET WC-ATK-IDX TO WC-ATTACKER-CNT
032300        MOVE WA-ATTACKER-TAG TO WC-ATK-TAG (WC-ATK-IDX)
032400        MOVE ZERO TO WC-ATK-TOTAL-CNT (WC-ATK-IDX)
032500        MOVE ZERO TO WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX)
032600        MOVE ZERO TO WC-ATK-TOTAL-SUM-STRS (WC-ATK-IDX)
032700        MOVE ZERO TO WC-ATK-3STAR-CNT (WC-ATK-IDX)
032800        PERFORM 135-CLEAR-BUCKETS THRU 135-CLEAR-BUCKETS-EXIT
032900     END-IF.
033000*
033100 130-FIND-OR-ADD-ATTACKER-EXIT.
033200     EXIT.
033300*
033400 135-CLEAR-BUCKETS.
033500*
033600     PERFORM 136-CLEAR-ONE-BUCKET THRU 136-CLEAR-ONE-BUCKET-EXIT
033700        VARYING WC-BKT-IDX FROM 1 BY 1
033800        UNTIL WC-BKT-IDX IS GREATER THAN 20.
033900*
034000 135-CLEAR-BUCKETS-EXIT.
034100     EXIT.
034200*
034300 136-CLEAR-ONE-BUCKET.
034400*
034500     MOVE ZERO TO WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX).
034600     MOVE ZERO TO WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX).
034700     MOVE ZERO TO WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX).
034800     MOVE ZERO TO WC-BKT-SUM-STARS (WC-ATK-IDX, WC-BKT-IDX).
034900*
035000 136-CLEAR-ONE-BUCKET-EXIT.
035100     EXIT.
035200*
035300 140-UPDATE-ATTACKER.
035400*
035500     MOVE WA-ATTACKER-NAME TO WC-ATK-NAME (WC-ATK-IDX).
035600     MOVE WA-ATTACKER-TH   TO WC-ATK-LATEST-TH (WC-ATK-IDX).
035700     MOVE WA-ATTACKER-HERO-SUM TO WC-ATK-LATEST-HERO (WC-ATK-IDX).
035800     MOVE WA-ATK-DATE      TO WC-ATK-LATEST-DATE (WC-ATK-IDX).
035900     ADD 1 TO WC-ATK-TOTAL-CNT (WC-ATK-IDX).
036000     ADD WA-ATK-DESTR TO WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX).
036100     ADD WA-ATK-STARS TO WC-ATK-TOTAL-SUM-STRS (WC-ATK-IDX).
036200     IF WA-ATK-STARS IS EQUAL TO 3
036300        ADD 1 TO WC-ATK-3STAR-CNT (WC-ATK-IDX)
036400     END-IF.
036500     SET WC-BKT-IDX TO WA-DEFENDER-TH.
036600     ADD 1 TO WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX).
036700     ADD WA-ATK-DESTR TO WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX).
036800     COMPUTE WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX) =
036900             WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
037000           + (WA-ATK-DESTR * WA-ATK-DESTR).
037100     ADD WA-ATK-STARS TO WC-BKT-SUM-STARS (WC-ATK-IDX, WC-BKT-IDX).
037200*
037300 140-UPDATE-ATTACKER-EXIT.
037400     EXIT.
037500*
037600 150-UPDATE-TH-PRIOR.
037700*
037800     SET WC-THP-IDX TO WA-ATTACKER-TH.
037900     ADD 1 TO WC-THP-CNT (WC-THP-IDX).
038000     ADD WA-ATK-DESTR TO WC-THP-SUM-DESTR (WC-THP-IDX).
038100     COMPUTE WC-THP-SUM-SQ-DESTR (WC-THP-IDX) =
038200             WC-THP-SUM-SQ-DESTR (WC-THP-IDX)
038300           + (WA-ATK-DESTR * WA-ATK-DESTR).
038400     ADD WA-ATK-STARS TO WC-THP-SUM-STARS (WC-THP-IDX).
038500*
038600 150-UPDATE-TH-PRIOR-EXIT.
038700     EXIT.
038800*
038900 190-BUILD-TH-PRIORS.
039000*
039100     PERFORM 192-BUILD-ONE-PRIOR THRU 192-BUILD-ONE-PRIOR-EXIT
039200        VARYING WC-THP-IDX FROM 1 BY 1
039300        UNTIL WC-THP-IDX IS GREATER THAN 20.
039400*
039500 190-BUILD-TH-PRIORS-EXIT.
039600     EXIT.
039700*
039800 192-BUILD-ONE-PRIOR.
039900*
040000     IF WC-THP-CNT (WC-THP-IDX) IS GREATER THAN ZERO
040100        COMPUTE WC-THP-MEAN-DESTR (WC-THP-IDX) ROUNDED =
040200                WC-THP-SUM-DESTR (WC-THP-IDX)
040300              / WC-THP-CNT (WC-THP-IDX)
040400        COMPUTE WC-THP-MEAN-STARS (WC-THP-IDX) ROUNDED =
040500                WC-THP-SUM-STARS (WC-THP-IDX)
040600              / WC-THP-CNT (WC-THP-IDX)
040700        COMPUTE WS-SQRT-INPUT ROUNDED =
040800                (WC-THP-SUM-SQ-DESTR (WC-THP-IDX)
040900                   / WC-THP-CNT (WC-THP-IDX))
041000              - (WC-THP-MEAN-DESTR (WC-THP-IDX)
041100                   * WC-THP-MEAN-DESTR (WC-THP-IDX))
041200        IF WS-SQRT-INPUT IS LESS THAN ZERO
041300           MOVE ZERO TO WS-SQRT-INPUT
041400        END-IF
041500        PERFORM 900-NEWTON-SQRT THRU 900-NEWTON-SQRT-EXIT
041600        MOVE WS-SQRT-RESULT TO WC-THP-STDDEV-DESTR (WC-THP-IDX)
041700     ELSE
041800        MOVE ZERO TO WC-THP-MEAN-DESTR (WC-THP-IDX)
041900        MOVE ZERO TO WC-THP-STDDEV-DESTR (WC-THP-IDX)
042000        MOVE ZERO TO WC-THP-MEAN-STARS (WC-THP-IDX)
042100     END-IF.
042200*
042300 192-BUILD-ONE-PRIOR-EXIT.
042400     EXIT.
042500*
042600 200-LOAD-ROSTER.
042700*
042800     PERFORM 860-READ-ROSTER THRU 860-READ-ROSTER-EXIT.
042900     PERFORM 210-PROCESS-ROSTER-REC THRU 210-PROCESS-ROSTER-REC-EXIT
043000        UNTIL EOF-ROSTER.
043100*
043200 200-LOAD-ROSTER-EXIT.
043300     EXIT.
043400*
043500 210-PROCESS-ROSTER-REC.
043600*
043610     MOVE RM-TAG TO WS-RM-TAG-IN.
043620     IF WS-RM-TAG-NUM IS NUMERIC AND WS-RM-TAG-NUM IS EQUAL TO ZERO
043630        PERFORM 860-READ-ROSTER THRU 860-READ-ROSTER-EXIT
043640        GO TO 210-PROCESS-ROSTER-REC-EXIT
043650     END-IF.
043660     PERFORM 215-NORMALIZE-ROSTER-TAG
043670                THRU 215-NORMALIZE-ROSTER-TAG-EXIT.
043700     IF RM-IS-ATTACKER
043800        ADD 1 TO WC-ROSTER-ATK-CNT
043900        SET WC-RA-IDX TO WC-ROSTER-ATK-CNT
044000        MOVE WS-RM-TAG-IN TO WC-RA-TAG (WC-RA-IDX)
044100        MOVE RM-NAME      TO WC-RA-NAME (WC-RA-IDX)
044200        MOVE RM-TH        TO WC-RA-TH (WC-RA-IDX)
044300        MOVE RM-HERO-SUM  TO WC-RA-HERO (WC-RA-IDX)
044400        MOVE ZERO         TO WC-RA-USED-CNT (WC-RA-IDX)
044500        MOVE SPACES TO WC-RA-ASGN-DEF-TAG (WC-RA-IDX, 1)
044600        MOVE SPACES TO WC-RA-ASGN-DEF-TAG (WC-RA-IDX, 2)
044700     ELSE
044800        IF RM-IS-DEFENDER
044900           ADD 1 TO WC-ROSTER-DEF-CNT
045000           SET WC-RD-IDX TO WC-ROSTER-DEF-CNT
045100           MOVE WS-RM-TAG-IN TO WC-RD-TAG (WC-RD-IDX)
045200           MOVE RM-NAME     TO WC-RD-NAME (WC-RD-IDX)
045300           MOVE RM-TH       TO WC-RD-TH (WC-RD-IDX)
045400           MOVE RM-HERO-SUM TO WC-RD-HERO (WC-RD-IDX)
045500           MOVE 'N' TO WC-RD-COVERED-SW (WC-RD-IDX)
045510           MOVE ZERO TO WC-RD-ATK-CNT (WC-RD-IDX)
045520           MOVE ZERO TO WC-RD-BEST-STARS (WC-RD-IDX)
045600        END-IF
045700     END-IF.
045800     ADD 1 TO WS-ROSTER-READ-CTR.
045900     PERFORM 860-READ-ROSTER THRU 860-READ-ROSTER-EXIT.
046000*
046100 210-PROCESS-ROSTER-REC-EXIT.
046200     EXIT.
046300*
046310*    ROSTER MEMBER TAGS ARE KEYED STRAIGHT OFF THE IN-GAME CLAN   *
046320*    LIST, NOT OFF A CLEAN EXTRACT LIKE WARATK, SO THEY CAN ARRIVE*
046330*    LOWER-CASE OR MARKED WITH THE '#' THE GAME CLIENT DISPLAYS - *
046340*    NORMALIZE THE SAME WAY 120-NORMALIZE-TAG DOES FOR ATTACKS SO *
046350*    265-SCORE-ONE-PAIR'S SEARCH AGAINST THE ATTACKER TABLE HITS. *
046360 215-NORMALIZE-ROSTER-TAG.
046370*
046380     IF WS-RM-TAG-IN (1:1) IS EQUAL TO '#'
046390        MOVE WS-RM-TAG-IN (2:11) TO WS-RM-TAG-IN (1:11)
046400        MOVE SPACE TO WS-RM-TAG-IN (12:1)
046410     END-IF.
046420     INSPECT WS-RM-TAG-IN
046430        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046440                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046450*
046460 215-NORMALIZE-ROSTER-TAG-EXIT.
046470     EXIT.
046480*
046490 250-SCORE-CANDIDATES SECTION.
046495*
046600     IF WC-ROSTER-ATK-CNT IS GREATER THAN ZERO AND
046700        WC-ROSTER-DEF-CNT IS GREATER THAN ZERO
046800        PERFORM 260-SCORE-ONE-ATTACKER
046900                   THRU 260-SCORE-ONE-ATTACKER-EXIT
047000           VARYING WC-RA-IDX FROM 1 BY 1
047100           UNTIL WC-RA-IDX IS GREATER THAN WC-ROSTER-ATK-CNT
047200     END-IF.
047300*
047400 250-EXIT.
047500     EXIT.
047600*
047700 260-SCORE-ONE-ATTACKER.
047800*
047900     PERFORM 265-SCORE-ONE-PAIR THRU 265-SCORE-ONE-PAIR-EXIT
048000        VARYING WC-RD-IDX FROM 1 BY 1
048100        UNTIL WC-RD-IDX IS GREATER THAN WC-ROSTER-DEF-CNT.
048200*
048300 260-SCORE-ONE-ATTACKER-EXIT.
048400     EXIT.
048500*
048600 265-SCORE-ONE-PAIR.
048700*
048800     MOVE 'NO ' TO WS-ATK-FOUND-SW.
048900     IF WC-ATTACKER-CNT IS GREATER THAN ZERO
049000        SET WC-ATK-IDX TO 1
049100        SEARCH WC-ATK-ENTRY
049200           AT END
049300              MOVE 'NO ' TO WS-ATK-FOUND-SW
049400           WHEN WC-ATK-TAG (WC-ATK-IDX) IS EQUAL TO
049500                WC-RA-TAG (WC-RA-IDX)
049600              MOVE 'YES' TO WS-ATK-FOUND-SW
049700     END-IF.
049800     PERFORM 270-SCAN-RELEVANT THRU 270-SCAN-RELEVANT-EXIT.
049900     PERFORM 280-CALL-WARCALC THRU 280-CALL-WARCALC-EXIT.
049910     PERFORM 282-SCORE-PRIORITY THRU 282-SCORE-PRIORITY-EXIT.
050000     MOVE WC-RA-IDX            TO SC-ATK-IDX.
050100     MOVE WC-RD-IDX            TO SC-DEF-IDX.
050200     MOVE LK-EXP-STARS         TO SC-EXP-STARS.
050300     MOVE LK-EXP-DESTR         TO SC-EXP-DESTR.
050400     MOVE LK-DIFFICULTY        TO SC-DIFFICULTY.
050500     MOVE LK-RELIABILITY       TO SC-RELIABILITY.
050600     RELEASE SC-SORT-WORK.
050700*
050800 265-SCORE-ONE-PAIR-EXIT.
050900     EXIT.
051000*
051100 270-SCAN-RELEVANT.
051200*
051300     MOVE ZERO TO WS-REL-CNT.
051400     MOVE ZERO TO WS-REL-SUM-DESTR.
051500     MOVE ZERO TO WS-REL-SUMSQ-DESTR.
051600     IF ATK-FOUND
051700        COMPUTE WS-REL-TH-LOW  = WC-RD-TH (WC-RD-IDX) - 1
051800        IF WS-REL-TH-LOW IS LESS THAN 1
051900           MOVE 1 TO WS-REL-TH-LOW
052000        END-IF
052100        COMPUTE WS-REL-TH-HIGH = WC-RD-TH (WC-RD-IDX) + 1
052200        IF WS-REL-TH-HIGH IS GREATER THAN 20
052300           MOVE 20 TO WS-REL-TH-HIGH
052400        END-IF
052500        PERFORM 275-ADD-ONE-BUCKET THRU 275-ADD-ONE-BUCKET-EXIT
052600           VARYING WC-BKT-IDX FROM WS-REL-TH-LOW BY 1
052700           UNTIL WC-BKT-IDX IS GREATER THAN WS-REL-TH-HIGH
052710*       TH +/- 1 WINDOW TOO THIN TO TRUST - FALL BACK TO THE
052720*       ATTACKER'S WHOLE HISTORY, EVERY DEFENDER TH BUCKET.
052730        IF WS-REL-CNT IS LESS THAN 3
052740           MOVE WC-ATK-TOTAL-CNT (WC-ATK-IDX)     TO WS-REL-CNT
052750           MOVE WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX)
052760                                         TO WS-REL-SUM-DESTR
052770           MOVE ZERO TO WS-REL-SUMSQ-DESTR
052780           PERFORM 276-SUM-ONE-SUMSQ THRU 276-SUM-ONE-SUMSQ-EXIT
052790              VARYING WC-BKT-IDX FROM 1 BY 1
052800              UNTIL WC-BKT-IDX IS GREATER THAN 20
052810        END-IF
052820     END-IF.
052900*
053000 270-SCAN-RELEVANT-EXIT.
053100     EXIT.
053200*
053300 275-ADD-ONE-BUCKET.
053400*
053500     ADD WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX) TO WS-REL-CNT.
053600     ADD WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX)
053700             TO WS-REL-SUM-DESTR.
053800     ADD WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
053900             TO WS-REL-SUMSQ-DESTR.
054000*
054100 275-ADD-ONE-BUCKET-EXIT.
054200     EXIT.
054210*
054220 276-SUM-ONE-SUMSQ.
054230*
054240     ADD WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
054250             TO WS-REL-SUMSQ-DESTR.
054260*
054270 276-SUM-ONE-SUMSQ-EXIT.
054280     EXIT.
054300*
054400 280-CALL-WARCALC.
054500*
054600     MOVE WC-RA-TH (WC-RA-IDX)   TO LK-ATTACKER-TH.
054700     MOVE WC-RD-TH (WC-RD-IDX)   TO LK-DEFENDER-TH.
054800     MOVE WC-RA-HERO (WC-RA-IDX) TO LK-ATTACKER-HERO.
054900     MOVE WC-RD-HERO (WC-RD-IDX) TO LK-DEFENDER-HERO.
055000     MOVE WS-REL-CNT             TO LK-RELEVANT-CNT.
055100     MOVE WS-REL-SUM-DESTR       TO LK-RELEVANT-SUM-DESTR.
055200     MOVE WS-REL-SUMSQ-DESTR     TO LK-RELEVANT-SUMSQ-DESTR.
055300     SET WC-THP-IDX TO WC-RA-TH (WC-RA-IDX).
055400     MOVE WC-THP-MEAN-DESTR (WC-THP-IDX)   TO LK-PRIOR-MEAN-DESTR.
055500     MOVE WC-THP-STDDEV-DESTR (WC-THP-IDX) TO LK-PRIOR-STDDEV-DESTR.
055600     CALL 'WARCALC' USING LK-CALC-REQUEST LK-CALC-RESULT.
055700*
055800 280-CALL-WARCALC-EXIT.
055810     EXIT.
055820*
055830*    WAR-STRATEGY PRIORITY SCORE - EXPECTED STARS PLUS A         *
055840*    RELIABILITY BONUS LESS AN UNCERTAINTY PENALTY, WEIGHTED     *
055850*    DIFFERENTLY FOR EACH OF THE THREE STRATEGY TYPES ON THE     *
055860*    CLANPARM CARD.  THIS IS WHAT THE SORT RANKS CANDIDATES ON -  *
055870*    SWITCHING THE STRATEGY TYPE NOW ACTUALLY CHANGES THE ORDER  *
055880*    ATTACKS GET HANDED OUT IN, NOT JUST THE REPORT HEADING.      *
055890 282-SCORE-PRIORITY.
055900*
055910     COMPUTE WS-PRI-CI-WIDTH = LK-CI-STARS-HIGH - LK-CI-STARS-LOW.
055920     MOVE LK-EXP-STARS TO WS-PRI-BASE-STARS.
055930     EVALUATE TRUE
055940        WHEN CP-IS-AGGRESSIVE
055950           EVALUATE LK-RELIABILITY
055960              WHEN 'HIGH  '  MOVE .2  TO WS-PRI-BONUS
055970              WHEN 'MEDIUM' MOVE .1  TO WS-PRI-BONUS
055980              WHEN OTHER    MOVE ZERO TO WS-PRI-BONUS
055990           END-EVALUATE
056000           COMPUTE WS-PRI-PENALTY ROUNDED = WS-PRI-CI-WIDTH * .05
056010           IF WS-PRI-PENALTY IS GREATER THAN .2
056020              MOVE .2 TO WS-PRI-PENALTY
056030           END-IF
056040           COMPUTE SC-PRIORITY-KEY ROUNDED =
056050                   WS-PRI-BASE-STARS + WS-PRI-BONUS - WS-PRI-PENALTY
056060           IF LK-EXP-STARS IS GREATER THAN OR EQUAL TO 2.50
056070              ADD .5 TO SC-PRIORITY-KEY
056080           END-IF
056090        WHEN CP-IS-SAFE
056100           EVALUATE LK-RELIABILITY
056110              WHEN 'HIGH  '  MOVE 1.0 TO WS-PRI-BONUS
056120              WHEN 'MEDIUM' MOVE .4  TO WS-PRI-BONUS
056130              WHEN OTHER    MOVE -.5 TO WS-PRI-BONUS
056140           END-EVALUATE
056150           COMPUTE WS-PRI-PENALTY ROUNDED = WS-PRI-CI-WIDTH * .2
056160           IF WS-PRI-PENALTY IS GREATER THAN 1.0
056170              MOVE 1.0 TO WS-PRI-PENALTY
056180           END-IF
056190           IF LK-RELIABILITY IS EQUAL TO 'LOW   '
056200              COMPUTE WS-PRI-BASE-STARS ROUNDED = LK-EXP-STARS * .6
056210           END-IF
056220           COMPUTE SC-PRIORITY-KEY ROUNDED =
056230                   WS-PRI-BASE-STARS + WS-PRI-BONUS - WS-PRI-PENALTY
056240        WHEN OTHER
056250           EVALUATE LK-RELIABILITY
056260              WHEN 'HIGH  '  MOVE .5  TO WS-PRI-BONUS
056270              WHEN 'MEDIUM' MOVE .25 TO WS-PRI-BONUS
056280              WHEN OTHER    MOVE ZERO TO WS-PRI-BONUS
056290           END-EVALUATE
056300           COMPUTE WS-PRI-PENALTY ROUNDED = WS-PRI-CI-WIDTH * .1
056310           IF WS-PRI-PENALTY IS GREATER THAN .5
056320              MOVE .5 TO WS-PRI-PENALTY
056330           END-IF
056340           COMPUTE SC-PRIORITY-KEY ROUNDED =
056350                   WS-PRI-BASE-STARS + WS-PRI-BONUS - WS-PRI-PENALTY
056360     END-EVALUATE.
056370*
056380 282-SCORE-PRIORITY-EXIT.
056390     EXIT.
056400*
056420 350-LOAD-SORTED-TABLE SECTION.
056430*
056440     MOVE ZERO TO WC-CAND-CNT.
056450     PERFORM 870-RETURN-CAND THRU 870-RETURN-CAND-EXIT.
056460     PERFORM 355-STORE-ONE-CAND THRU 355-STORE-ONE-CAND-EXIT
056470        UNTIL EOF-CAND.
056480*
056490 350-EXIT.
056500     EXIT.
056510*
057100 355-STORE-ONE-CAND.
057200*
057300     ADD 1 TO WC-CAND-CNT.
057400     SET WC-CAND-IDX TO WC-CAND-CNT.
057500     MOVE SC-ATK-IDX       TO CD-ATK-IDX (WC-CAND-IDX).
057600     MOVE SC-DEF-IDX       TO CD-DEF-IDX (WC-CAND-IDX).
057700     MOVE SC-EXP-STARS    TO CD-EXP-STARS (WC-CAND-IDX).
057800     MOVE SC-EXP-DESTR    TO CD-EXP-DESTR (WC-CAND-IDX).
057900     MOVE SC-DIFFICULTY    TO CD-DIFFICULTY (WC-CAND-IDX).
058000     MOVE SC-RELIABILITY   TO CD-RELIABILITY (WC-CAND-IDX).
058100     MOVE 'N' TO CD-ASSIGNED-SW (WC-CAND-IDX).
058200     PERFORM 870-RETURN-CAND THRU 870-RETURN-CAND-EXIT.
058300*
058400 355-STORE-ONE-CAND-EXIT.
058500     EXIT.
058600*
058700 400-PHASE1-COVERAGE.
058800*
058900     IF WC-CAND-CNT IS GREATER THAN ZERO
059000        PERFORM 410-COVERAGE-ONE-CANDIDATE
059100                   THRU 410-COVERAGE-ONE-CANDIDATE-EXIT
059200           VARYING WC-CAND-IDX FROM 1 BY 1
059300           UNTIL WC-CAND-IDX IS GREATER THAN WC-CAND-CNT
059400     END-IF.
059500*
059600 400-PHASE1-COVERAGE-EXIT.
059700     EXIT.
059800*
059900 410-COVERAGE-ONE-CANDIDATE.
060000*
060100     SET WC-RA-IDX TO CD-ATK-IDX (WC-CAND-IDX).
060200     SET WC-RD-IDX TO CD-DEF-IDX (WC-CAND-IDX).
060300     IF NOT RD-IS-COVERED (WC-RD-IDX)
060400        AND WC-RA-USED-CNT (WC-RA-IDX) IS LESS THAN 2
060500        PERFORM 420-MAKE-ASSIGNMENT THRU 420-MAKE-ASSIGNMENT-EXIT
060600        MOVE 'Y' TO WC-RD-COVERED-SW (WC-RD-IDX)
060700        ADD 1 TO WS-COVERED-CTR
060800     END-IF.
060900*
061000 410-COVERAGE-ONE-CANDIDATE-EXIT.
061100     EXIT.
061200*
061300 420-MAKE-ASSIGNMENT.
061400*
061500     MOVE 'Y' TO CD-ASSIGNED-SW (WC-CAND-IDX).
061600     ADD 1 TO WC-RA-USED-CNT (WC-RA-IDX).
061700     SET WC-RA-SEQ-IDX TO WC-RA-USED-CNT (WC-RA-IDX).
061800     MOVE WC-RD-TAG (WC-RD-IDX)
061900             TO WC-RA-ASGN-DEF-TAG (WC-RA-IDX, WC-RA-SEQ-IDX).
061910     ADD 1 TO WC-RD-ATK-CNT (WC-RD-IDX).
061920     IF CD-EXP-STARS (WC-CAND-IDX) IS GREATER THAN
061930        WC-RD-BEST-STARS (WC-RD-IDX)
061940        MOVE CD-EXP-STARS (WC-CAND-IDX) TO WC-RD-BEST-STARS (WC-RD-IDX)
061950     END-IF.
061960     EVALUATE CD-RELIABILITY (WC-CAND-IDX)
061970        WHEN 'HIGH  '  ADD 1 TO WS-REL-HIGH-CTR
061980        WHEN 'MEDIUM' ADD 1 TO WS-REL-MEDIUM-CTR
061990        WHEN OTHER    ADD 1 TO WS-REL-LOW-CTR
061995     END-EVALUATE.
062000     ADD 1 TO WS-ASSIGNED-CTR.
062200     PERFORM 600-WRITE-SUGGESTION-LINE
062300                THRU 600-WRITE-SUGGESTION-LINE-EXIT.
062400*
062500 420-MAKE-ASSIGNMENT-EXIT.
062600     EXIT.
062700*
062800 500-PHASE2-CLEANUP.
062900*
063000     IF WC-CAND-CNT IS GREATER THAN ZERO
063100        PERFORM 510-CLEANUP-ONE-CANDIDATE
063200                   THRU 510-CLEANUP-ONE-CANDIDATE-EXIT
063300           VARYING WC-CAND-IDX FROM 1 BY 1
063400           UNTIL WC-CAND-IDX IS GREATER THAN WC-CAND-CNT
063500     END-IF.
063600*
063700 500-PHASE2-CLEANUP-EXIT.
063800     EXIT.
063900*
064000 510-CLEANUP-ONE-CANDIDATE.
064100*
064200     SET WC-RA-IDX TO CD-ATK-IDX (WC-CAND-IDX).
064300     SET WC-RD-IDX TO CD-DEF-IDX (WC-CAND-IDX).
064400     IF NOT CD-IS-ASSIGNED (WC-CAND-IDX)
064500        AND WC-RA-USED-CNT (WC-RA-IDX) IS LESS THAN 2
064600        PERFORM 520-CHECK-STACKING THRU 520-CHECK-STACKING-EXIT
064700        IF WS-UNCOVERED-LEFT-SW IS EQUAL TO 'YES'
064800           PERFORM 420-MAKE-ASSIGNMENT
064900                      THRU 420-MAKE-ASSIGNMENT-EXIT
065500        END-IF
065600     END-IF.
065700*
065800 510-CLEANUP-ONE-CANDIDATE-EXIT.
065900     EXIT.
066000*
066100*    B = BEST EXPECTED STARS ALREADY SITTING ON THIS DEFENDER,     *
066110*    C = THIS CANDIDATE'S OWN EXPECTED STARS, K = ATTACKS ALREADY *
066120*    STACKED ON HIM.  EACH STRATEGY DRAWS THE STACKING LINE IN A  *
066130*    DIFFERENT PLACE - AGGRESSIVE PILES ON LONGEST, SAFE BAILS    *
066140*    OUT SOONEST.                                                 *
066150 520-CHECK-STACKING.
066200*
066300     MOVE 'YES' TO WS-UNCOVERED-LEFT-SW.
066400     IF WC-RA-ASGN-DEF-TAG (WC-RA-IDX, 1) IS EQUAL TO
066500        WC-RD-TAG (WC-RD-IDX)
066600        MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
066700     END-IF.
066800     IF WC-RA-USED-CNT (WC-RA-IDX) IS EQUAL TO 2
066900        IF WC-RA-ASGN-DEF-TAG (WC-RA-IDX, 2) IS EQUAL TO
067000           WC-RD-TAG (WC-RD-IDX)
067100           MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067200        END-IF
067300     END-IF.
067310     IF WS-UNCOVERED-LEFT-SW IS EQUAL TO 'YES'
067320        EVALUATE TRUE
067330           WHEN CP-IS-AGGRESSIVE
067340              IF WC-RD-ATK-CNT (WC-RD-IDX) IS GREATER THAN
067350                 OR EQUAL TO 4
067360                 MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067370              ELSE
067380                 IF WC-RD-BEST-STARS (WC-RD-IDX) IS GREATER THAN
067390                    OR EQUAL TO 3.00
067400                    MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067410                 ELSE
067420                    IF WC-RD-BEST-STARS (WC-RD-IDX) IS GREATER
067430                       THAN OR EQUAL TO 2.50
067440                       AND CD-EXP-STARS (WC-CAND-IDX) IS GREATER
067450                       THAN OR EQUAL TO 2.50
067460                       AND WC-RD-ATK-CNT (WC-RD-IDX) IS GREATER
067470                       THAN OR EQUAL TO 2
067480                       MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067490                    END-IF
067500                 END-IF
067510              END-IF
067520           WHEN CP-IS-SAFE
067530              IF WC-RD-ATK-CNT (WC-RD-IDX) IS GREATER THAN
067540                 OR EQUAL TO 2
067550                 MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067560              ELSE
067570                 IF WC-RD-BEST-STARS (WC-RD-IDX) IS GREATER THAN
067580                    OR EQUAL TO 2.00
067590                    AND CD-EXP-STARS (WC-CAND-IDX) IS GREATER
067600                    THAN OR EQUAL TO 1.50
067610                    MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067620                 END-IF
067630              END-IF
067640           WHEN OTHER
067650              IF WC-RD-ATK-CNT (WC-RD-IDX) IS GREATER THAN
067660                 OR EQUAL TO 3
067670                 MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067680              ELSE
067690                 IF WC-RD-BEST-STARS (WC-RD-IDX) IS GREATER THAN
067700                    OR EQUAL TO 2.50
067710                    AND CD-EXP-STARS (WC-CAND-IDX) IS GREATER
067720                    THAN OR EQUAL TO 2.00
067730                    MOVE 'NO ' TO WS-UNCOVERED-LEFT-SW
067740                 END-IF
067750              END-IF
067760        END-EVALUATE
067770     END-IF.
067900*
068000 520-CHECK-STACKING-EXIT.
068100     EXIT.
068200*
068300 600-WRITE-SUGGESTION-LINE.
068400*
068500     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
068600     MOVE SPACES TO ST-DETAIL-LINE.
068700     MOVE WC-RA-USED-CNT (WC-RA-IDX)     TO ST-SEQ-NO.
068800     MOVE WC-RA-TAG (WC-RA-IDX)           TO ST-ATTACKER-TAG.
068900     MOVE WC-RD-TAG (WC-RD-IDX)           TO ST-DEFENDER-TAG.
069000     MOVE WC-RD-TH (WC-RD-IDX)            TO ST-DEFENDER-TH.
069100     MOVE CD-EXP-STARS (WC-CAND-IDX)      TO ST-EXP-STARS.
069200     MOVE CD-EXP-DESTR (WC-CAND-IDX)      TO ST-EXP-DESTR.
069300     MOVE CD-DIFFICULTY (WC-CAND-IDX)     TO ST-DIFFICULTY.
069400     MOVE CD-RELIABILITY (WC-CAND-IDX)    TO ST-RELIABILITY.
069500     WRITE ST-STRATRPT-LINE FROM ST-DETAIL-LINE
069600        AFTER ADVANCING WS-LINE-SPACING.
069700     ADD WS-LINE-SPACING TO WS-LINES-USED.
069800     MOVE 1 TO WS-LINE-SPACING.
069900*
070000 600-WRITE-SUGGESTION-LINE-EXIT.
070100     EXIT.
070200*
070300 800-WRITE-TRAILER.
070400*
070410     MOVE ZERO TO WS-SUM-EXP-STARS.
070420     MOVE ZERO TO WS-TARGETED-CTR.
070430     IF WC-ROSTER-DEF-CNT IS GREATER THAN ZERO
070440        PERFORM 810-SUM-ONE-DEFENDER THRU 810-SUM-ONE-DEFENDER-EXIT
070450           VARYING WC-RD-IDX FROM 1 BY 1
070460           UNTIL WC-RD-IDX IS GREATER THAN WC-ROSTER-DEF-CNT
070470     END-IF.
070480     IF WS-ASSIGNED-CTR IS GREATER THAN ZERO
070490        COMPUTE WS-AVG-EXP-STARS ROUNDED =
070491                WS-SUM-EXP-STARS / WS-ASSIGNED-CTR
070492     ELSE
070493        MOVE ZERO TO WS-AVG-EXP-STARS
070494     END-IF.
070495     COMPUTE WS-UNCOVERED-CTR = WC-ROSTER-DEF-CNT - WS-COVERED-CTR.
070496     MOVE 2 TO WS-LINE-SPACING.
070700     MOVE WS-COVERED-CTR      TO ST-TR-COVERED.
070800     MOVE WC-ROSTER-DEF-CNT   TO ST-TR-TOTAL-DEF.
070900     MOVE WS-ASSIGNED-CTR     TO ST-TR-ASSIGNED.
071000     MOVE WS-SUM-EXP-STARS    TO ST-TR-EXP-STARS.
071100     WRITE ST-STRATRPT-LINE FROM ST-TRAILER-LINE
071200        AFTER ADVANCING WS-LINE-SPACING.
071210     MOVE WS-TARGETED-CTR     TO ST-TR-TARGETED.
071220     MOVE WS-REL-HIGH-CTR     TO ST-TR-REL-HIGH.
071230     MOVE WS-REL-MEDIUM-CTR   TO ST-TR-REL-MEDIUM.
071240     MOVE WS-REL-LOW-CTR      TO ST-TR-REL-LOW.
071250     MOVE WS-AVG-EXP-STARS    TO ST-TR-AVG-STARS.
071260     MOVE 1 TO WS-LINE-SPACING.
071270     WRITE ST-STRATRPT-LINE FROM ST-TRAILER-LINE-2
071280        AFTER ADVANCING WS-LINE-SPACING.
071300*
071400 800-WRITE-TRAILER-EXIT.
071500     EXIT.
071510*
071520 810-SUM-ONE-DEFENDER.
071530*
071540     IF WC-RD-ATK-CNT (WC-RD-IDX) IS GREATER THAN ZERO
071550        ADD 1 TO WS-TARGETED-CTR
071560        ADD WC-RD-BEST-STARS (WC-RD-IDX) TO WS-SUM-EXP-STARS
071570     END-IF.
071580*
071590 810-SUM-ONE-DEFENDER-EXIT.
071600     EXIT.
071610*
071700 850-READ-WARATK.
071800*
071900     READ WA-WARATK-FILE
072000        AT END MOVE 'YES' TO WS-EOF-WARATK-SW
072100              GO TO 850-READ-WARATK-EXIT.
072200     ADD 1 TO WS-ATK-READ-CTR.
072300*
072400 850-READ-WARATK-EXIT.
072500     EXIT.
072600*
072700 860-READ-ROSTER.
072800*
072900     READ RM-ROSTER-FILE
073000        AT END MOVE 'YES' TO WS-EOF-ROSTER-SW
073100              GO TO 860-READ-ROSTER-EXIT.
073200*
073300 860-READ-ROSTER-EXIT.
073400     EXIT.
073500*
073600 870-RETURN-CAND.
073700*
073800     RETURN SC-CAND-SORT-FILE
073900        AT END MOVE 'YES' TO WS-EOF-CAND-SW
074000              GO TO 870-RETURN-CAND-EXIT.
074100*
074200 870-RETURN-CAND-EXIT.
074300     EXIT.
074400*
074500 900-NEWTON-SQRT.
074600*
074700     IF WS-SQRT-INPUT IS LESS THAN OR EQUAL TO ZERO
074800        MOVE ZERO TO WS-SQRT-RESULT
074900        GO TO 900-NEWTON-SQRT-EXIT
075000     END-IF.
075100     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
075200     IF WS-SQRT-GUESS IS GREATER THAN 1
075300        COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2
075400     END-IF.
075500     MOVE ZERO TO WS-SQRT-ITER-CNT.
075600     PERFORM 910-SQRT-STEP THRU 910-SQRT-STEP-EXIT
075700        UNTIL WS-SQRT-ITER-CNT IS GREATER THAN OR EQUAL TO 20.
075800     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
075900*
076000 900-NEWTON-SQRT-EXIT.
076100     EXIT.
076200*
076300 910-SQRT-STEP.
076400*
076500     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =
076600           (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
076700     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
076800     ADD 1 TO WS-SQRT-ITER-CNT.
076900*
077000 910-SQRT-STEP-EXIT.
077100     EXIT.
077200*
077300 950-CHECK-PAGE-BREAK.
077400*
077500     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
077600        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
077700     END-IF.
077800*
077900 950-CHECK-PAGE-BREAK-EXIT.
078000     EXIT.
078100*
078200 955-HEADINGS.
078300*
078400     ADD 1 TO WS-PAGE-COUNT.
078500     MOVE WS-PAGE-COUNT TO ST-HDR-PAGE.
078550     MOVE CP-STRATEGY-TYPE TO ST-HDR-STRATEGY.
078560     STRING WS-RD-YEAR  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
078570            WS-RD-MONTH DELIMITED BY SIZE '/'  DELIMITED BY SIZE
078580            WS-RD-DAY   DELIMITED BY SIZE
078590            INTO ST-HDR-RUNDATE.
078700     WRITE ST-STRATRPT-LINE FROM ST-HEADER-1 AFTER ADVANCING PAGE.
078800     MOVE 1 TO WS-LINES-USED.
078900     WRITE ST-STRATRPT-LINE FROM ST-HEADER-2 AFTER ADVANCING 2.
079000     ADD 2 TO WS-LINES-USED.
079100     MOVE 1 TO WS-LINE-SPACING.
079200*
079300 955-HEADINGS-EXIT.
079400     EXIT.
