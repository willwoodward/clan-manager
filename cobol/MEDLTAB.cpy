000100******************************************************************
000200*    MEDLTAB  --  RESOURCE-CALC LOOKUP TABLES                     *
000300*                                                                 *
000400*    LITERAL TABLES ARE LAID OUT AS A FILLER STRING THEN          *
000500*    REDEFINED AS AN OCCURS TABLE, THE WAY THE SHOP HAS ALWAYS    *
000600*    BUILT LOOKUP TABLES THAT DON'T COME OFF A FILE.              *
000700*                                                                 *
000800*      WC-LEAGUE-MEDAL-TABLE    -  18 CWL LEAGUES, BRONZE III     *
000900*                                  THROUGH CHAMPION I, LOOKED UP  *
001000*                                  BY NAME.                       *
001100*      WC-GAMES-TIER-TABLE      -  THE 6 CLAN-GAMES POINT         *
001200*                                  THRESHOLDS.                    *
001300*                                                                 *
001400*    03/25/24 RKL  PS-4424  WRITTEN FOR THE RESOURCE SUMMARY RUN. *
001410*    04/05/24 RKL  PS-4425  DROPPED THE DISTRICT AND CAPITAL HALL *
001420*                           MEDAL TABLES - NO RECORD ON ANY FILE  *
001430*                           WE READ CARRIES RAW DISTRICT/CAPITAL  *
001440*                           COMPLETION DATA, RS-OFF-REWARD AND    *
001450*                           RS-DEF-REWARD COME OFF RAIDSEAS       *
001460*                           ALREADY FIGURED.  LEFT THEM IN WOULD  *
001470*                           HAVE BEEN DEAD TABLES NO PARAGRAPH    *
001480*                           EVER SUBSCRIPTED INTO.                *
001500******************************************************************
004600 01  WC-GAMES-TIER-VALUES.
004700     05  FILLER                PIC 9(06) VALUE 003000.
004800     05  FILLER                PIC 9(06) VALUE 007500.
004900     05  FILLER                PIC 9(06) VALUE 012000.
005000     05  FILLER                PIC 9(06) VALUE 018000.
005100     05  FILLER                PIC 9(06) VALUE 030000.
005200     05  FILLER                PIC 9(06) VALUE 050000.
005300 01  WC-GAMES-TIER-TABLE      REDEFINES WC-GAMES-TIER-VALUES.
005400     05  WC-GTT-THRESHOLD      PIC 9(06) OCCURS 6 TIMES
005500                               INDEXED BY WC-GTT-IDX.
005600
005700 01  WC-LEAGUE-MEDAL-VALUES.
005800     05  FILLER.
005900         10  FILLER  PIC X(20) VALUE 'BRONZE LEAGUE III   '.
006000         10  FILLER  PIC 9(03) VALUE 034.
006100         10  FILLER  PIC 9(03) VALUE 032.
006200         10  FILLER  PIC 9(03) VALUE 030.
006300         10  FILLER  PIC 9(03) VALUE 028.
006400         10  FILLER  PIC 9(03) VALUE 026.
006500         10  FILLER  PIC 9(03) VALUE 024.
006600         10  FILLER  PIC 9(03) VALUE 022.
006700         10  FILLER  PIC 9(03) VALUE 020.
006800         10  FILLER  PIC 9(01) VALUE 1.
006900         10  FILLER  PIC 9(03) VALUE 035.
007000     05  FILLER.
007100         10  FILLER  PIC X(20) VALUE 'BRONZE LEAGUE II    '.
007200         10  FILLER  PIC 9(03) VALUE 046.
007300         10  FILLER  PIC 9(03) VALUE 044.
007400         10  FILLER  PIC 9(03) VALUE 042.
007500         10  FILLER  PIC 9(03) VALUE 040.
007600         10  FILLER  PIC 9(03) VALUE 038.
007700         10  FILLER  PIC 9(03) VALUE 036.
007800         10  FILLER  PIC 9(03) VALUE 034.
007900         10  FILLER  PIC 9(03) VALUE 032.
008000         10  FILLER  PIC 9(01) VALUE 1.
008100         10  FILLER  PIC 9(03) VALUE 035.
008200     05  FILLER.
008300         10  FILLER  PIC X(20) VALUE 'BRONZE LEAGUE I     '.
008400         10  FILLER  PIC 9(03) VALUE 058.
008500         10  FILLER  PIC 9(03) VALUE 056.
008600         10  FILLER  PIC 9(03) VALUE 054.
008700         10  FILLER  PIC 9(03) VALUE 052.
008800         10  FILLER  PIC 9(03) VALUE 050.
008900         10  FILLER  PIC 9(03) VALUE 048.
009000         10  FILLER  PIC 9(03) VALUE 046.
009100         10  FILLER  PIC 9(03) VALUE 044.
009200         10  FILLER  PIC 9(01) VALUE 1.
009300         10  FILLER  PIC 9(03) VALUE 035.
009400     05  FILLER.
009500         10  FILLER  PIC X(20) VALUE 'SILVER LEAGUE III   '.
009600         10  FILLER  PIC 9(03) VALUE 076.
009700         10  FILLER  PIC 9(03) VALUE 073.
009800         10  FILLER  PIC 9(03) VALUE 070.
009900         10  FILLER  PIC 9(03) VALUE 067.
010000         10  FILLER  PIC 9(03) VALUE 064.
010100         10  FILLER  PIC 9(03) VALUE 061.
010200         10  FILLER  PIC 9(03) VALUE 058.
010300         10  FILLER  PIC 9(03) VALUE 055.
010400         10  FILLER  PIC 9(01) VALUE 1.
010500         10  FILLER  PIC 9(03) VALUE 040.
010600     05  FILLER.
010700         10  FILLER  PIC X(20) VALUE 'SILVER LEAGUE II    '.
010800         10  FILLER  PIC 9(03) VALUE 094.
010900         10  FILLER  PIC 9(03) VALUE 091.
011000         10  FILLER  PIC 9(03) VALUE 088.
011100         10  FILLER  PIC 9(03) VALUE 085.
011200         10  FILLER  PIC 9(03) VALUE 082.
011300         10  FILLER  PIC 9(03) VALUE 079.
011400         10  FILLER  PIC 9(03) VALUE 076.
011500         10  FILLER  PIC 9(03) VALUE 073.
011600         10  FILLER  PIC 9(01) VALUE 1.
011700         10  FILLER  PIC 9(03) VALUE 040.
011800     05  FILLER.
011900         10  FILLER  PIC X(20) VALUE 'SILVER LEAGUE I     '.
012000         10  FILLER  PIC 9(03) VALUE 112.
012100         10  FILLER  PIC 9(03) VALUE 109.
012200         10  FILLER  PIC 9(03) VALUE 106.
012300         10  FILLER  PIC 9(03) VALUE 103.
012400         10  FILLER  PIC 9(03) VALUE 100.
012500         10  FILLER  PIC 9(03) VALUE 097.
012600         10  FILLER  PIC 9(03) VALUE 094.
012700         10  FILLER  PIC 9(03) VALUE 091.
012800         10  FILLER  PIC 9(01) VALUE 1.
012900         10  FILLER  PIC 9(03) VALUE 045.
013000     05  FILLER.
013100         10  FILLER  PIC X(20) VALUE 'GOLD LEAGUE III     '.
013200         10  FILLER  PIC 9(03) VALUE 136.
013300         10  FILLER  PIC 9(03) VALUE 132.
013400         10  FILLER  PIC 9(03) VALUE 128.
013500         10  FILLER  PIC 9(03) VALUE 124.
013600         10  FILLER  PIC 9(03) VALUE 120.
013700         10  FILLER  PIC 9(03) VALUE 116.
013800         10  FILLER  PIC 9(03) VALUE 112.
013900         10  FILLER  PIC 9(03) VALUE 108.
014000         10  FILLER  PIC 9(01) VALUE 2.
014100         10  FILLER  PIC 9(03) VALUE 050.
014200     05  FILLER.
014300         10  FILLER  PIC X(20) VALUE 'GOLD LEAGUE II      '.
014400         10  FILLER  PIC 9(03) VALUE 160.
014500         10  FILLER  PIC 9(03) VALUE 156.
014600         10  FILLER  PIC 9(03) VALUE 152.
014700         10  FILLER  PIC 9(03) VALUE 148.
014800         10  FILLER  PIC 9(03) VALUE 144.
014900         10  FILLER  PIC 9(03) VALUE 140.
015000         10  FILLER  PIC 9(03) VALUE 136.
015100         10  FILLER  PIC 9(03) VALUE 132.
015200         10  FILLER  PIC 9(01) VALUE 2.
015300         10  FILLER  PIC 9(03) VALUE 055.
015400     05  FILLER.
015500         10  FILLER  PIC X(20) VALUE 'GOLD LEAGUE I       '.
015600         10  FILLER  PIC 9(03) VALUE 184.
015700         10  FILLER  PIC 9(03) VALUE 180.
015800         10  FILLER  PIC 9(03) VALUE 176.
015900         10  FILLER  PIC 9(03) VALUE 172.
016000         10  FILLER  PIC 9(03) VALUE 168.
016100         10  FILLER  PIC 9(03) VALUE 164.
016200         10  FILLER  PIC 9(03) VALUE 160.
016300         10  FILLER  PIC 9(03) VALUE 156.
016400         10  FILLER  PIC 9(01) VALUE 2.
016500         10  FILLER  PIC 9(03) VALUE 060.
016600     05  FILLER.
016700         10  FILLER  PIC X(20) VALUE 'CRYSTAL LEAGUE III  '.
016800         10  FILLER  PIC 9(03) VALUE 214.
016900         10  FILLER  PIC 9(03) VALUE 209.
017000         10  FILLER  PIC 9(03) VALUE 204.
017100         10  FILLER  PIC 9(03) VALUE 199.
017200         10  FILLER  PIC 9(03) VALUE 194.
017300         10  FILLER  PIC 9(03) VALUE 189.
017400         10  FILLER  PIC 9(03) VALUE 184.
017500         10  FILLER  PIC 9(03) VALUE 179.
017600         10  FILLER  PIC 9(01) VALUE 2.
017700         10  FILLER  PIC 9(03) VALUE 065.
017800     05  FILLER.
017900         10  FILLER  PIC X(20) VALUE 'CRYSTAL LEAGUE II   '.
018000         10  FILLER  PIC 9(03) VALUE 244.
018100         10  FILLER  PIC 9(03) VALUE 239.
018200         10  FILLER  PIC 9(03) VALUE 234.
018300         10  FILLER  PIC 9(03) VALUE 229.
018400         10  FILLER  PIC 9(03) VALUE 224.
018500         10  FILLER  PIC 9(03) VALUE 219.
018600         10  FILLER  PIC 9(03) VALUE 214.
018700         10  FILLER  PIC 9(03) VALUE 209.
018800         10  FILLER  PIC 9(01) VALUE 2.
018900         10  FILLER  PIC 9(03) VALUE 070.
019000     05  FILLER.
019100         10  FILLER  PIC X(20) VALUE 'CRYSTAL LEAGUE I    '.
019200         10  FILLER  PIC 9(03) VALUE 274.
019300         10  FILLER  PIC 9(03) VALUE 269.
019400         10  FILLER  PIC 9(03) VALUE 264.
019500         10  FILLER  PIC 9(03) VALUE 259.
019600         10  FILLER  PIC 9(03) VALUE 254.
019700         10  FILLER  PIC 9(03) VALUE 249.
019800         10  FILLER  PIC 9(03) VALUE 244.
019900         10  FILLER  PIC 9(03) VALUE 239.
020000         10  FILLER  PIC 9(01) VALUE 2.
020100         10  FILLER  PIC 9(03) VALUE 075.
020200     05  FILLER.
020300         10  FILLER  PIC X(20) VALUE 'MASTER LEAGUE III   '.
020400         10  FILLER  PIC 9(03) VALUE 310.
020500         10  FILLER  PIC 9(03) VALUE 304.
020600         10  FILLER  PIC 9(03) VALUE 298.
020700         10  FILLER  PIC 9(03) VALUE 292.
020800         10  FILLER  PIC 9(03) VALUE 286.
020900         10  FILLER  PIC 9(03) VALUE 280.
021000         10  FILLER  PIC 9(03) VALUE 274.
021100         10  FILLER  PIC 9(03) VALUE 268.
021200         10  FILLER  PIC 9(01) VALUE 3.
021300         10  FILLER  PIC 9(03) VALUE 080.
021400     05  FILLER.
021500         10  FILLER  PIC X(20) VALUE 'MASTER LEAGUE II    '.
021600         10  FILLER  PIC 9(03) VALUE 346.
021700         10  FILLER  PIC 9(03) VALUE 340.
021800         10  FILLER  PIC 9(03) VALUE 334.
021900         10  FILLER  PIC 9(03) VALUE 328.
022000         10  FILLER  PIC 9(03) VALUE 322.
022100         10  FILLER  PIC 9(03) VALUE 316.
022200         10  FILLER  PIC 9(03) VALUE 310.
022300         10  FILLER  PIC 9(03) VALUE 304.
022400         10  FILLER  PIC 9(01) VALUE 3.
022500         10  FILLER  PIC 9(03) VALUE 085.
022600     05  FILLER.
022700         10  FILLER  PIC X(20) VALUE 'MASTER LEAGUE I     '.
022800         10  FILLER  PIC 9(03) VALUE 382.
022900         10  FILLER  PIC 9(03) VALUE 376.
023000         10  FILLER  PIC 9(03) VALUE 370.
023100         10  FILLER  PIC 9(03) VALUE 364.
023200         10  FILLER  PIC 9(03) VALUE 358.
023300         10  FILLER  PIC 9(03) VALUE 352.
023400         10  FILLER  PIC 9(03) VALUE 346.
023500         10  FILLER  PIC 9(03) VALUE 340.
023600         10  FILLER  PIC 9(01) VALUE 3.
023700         10  FILLER  PIC 9(03) VALUE 090.
023800     05  FILLER.
023900         10  FILLER  PIC X(20) VALUE 'CHAMPION LEAGUE III '.
024000         10  FILLER  PIC 9(03) VALUE 424.
024100         10  FILLER  PIC 9(03) VALUE 417.
024200         10  FILLER  PIC 9(03) VALUE 410.
024300         10  FILLER  PIC 9(03) VALUE 403.
024400         10  FILLER  PIC 9(03) VALUE 396.
024500         10  FILLER  PIC 9(03) VALUE 389.
024600         10  FILLER  PIC 9(03) VALUE 382.
024700         10  FILLER  PIC 9(03) VALUE 375.
024800         10  FILLER  PIC 9(01) VALUE 4.
024900         10  FILLER  PIC 9(03) VALUE 095.
025000     05  FILLER.
025100         10  FILLER  PIC X(20) VALUE 'CHAMPION LEAGUE II  '.
025200         10  FILLER  PIC 9(03) VALUE 466.
025300         10  FILLER  PIC 9(03) VALUE 459.
025400         10  FILLER  PIC 9(03) VALUE 452.
025500         10  FILLER  PIC 9(03) VALUE 445.
025600         10  FILLER  PIC 9(03) VALUE 438.
025700         10  FILLER  PIC 9(03) VALUE 431.
025800         10  FILLER  PIC 9(03) VALUE 424.
025900         10  FILLER  PIC 9(03) VALUE 417.
026000         10  FILLER  PIC 9(01) VALUE 4.
026100         10  FILLER  PIC 9(03) VALUE 100.
026200     05  FILLER.
026300         10  FILLER  PIC X(20) VALUE 'CHAMPION LEAGUE I   '.
026400         10  FILLER  PIC 9(03) VALUE 508.
026500         10  FILLER  PIC 9(03) VALUE 501.
026600         10  FILLER  PIC 9(03) VALUE 494.
026700         10  FILLER  PIC 9(03) VALUE 487.
026800         10  FILLER  PIC 9(03) VALUE 480.
026900         10  FILLER  PIC 9(03) VALUE 473.
027000         10  FILLER  PIC 9(03) VALUE 466.
027100         10  FILLER  PIC 9(03) VALUE 459.
027200         10  FILLER  PIC 9(01) VALUE 4.
027300         10  FILLER  PIC 9(03) VALUE 105.
027400 01  WC-LEAGUE-MEDAL-TABLE    REDEFINES WC-LEAGUE-MEDAL-VALUES.
027500     05  WC-LMT-ENTRY          OCCURS 18 TIMES
027600                               INDEXED BY WC-LMT-IDX.
027700         10  WC-LMT-NAME       PIC X(20).
027800         10  WC-LMT-PLACE      PIC 9(03) OCCURS 8 TIMES
027900                               INDEXED BY WC-LMT-PL-IDX.
028000         10  WC-LMT-BONUS-CNT  PIC 9(01).
028100         10  WC-LMT-BONUS-VAL  PIC 9(03).
