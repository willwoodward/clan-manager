000100******************************************************************
000200*    CLNPMREC  --  CLAN CONTROL-CARD RECORD                       *
000300*                                                                 *
000400*    SPEC HAS NO FILE THAT CARRIES THE CLAN'S CURRENT CWL LEAGUE  *
000500*    NAME, ITS MEMBER COUNT, OR THE WAR-STRATEGY APPROACH TO RUN -*
000600*    ALL THREE ARE RUN-TO-RUN CONSTANTS, NOT HISTORY, SO THEY     *
000700*    RIDE A ONE-CARD PARM FILE THE SAME WAY A "CRUNCH" OR         *
000800*    "TOTALS" CARD DRIVES AN OLD TRANSACTION DECK.  READ BY       *
000900*    RESCALC (LEAGUE NAME AND GAMES POINTS), GAMESCLN (CLAN SIZE)  *
000910*    AND WARSTRT (STRATEGY TYPE).                                 *
001100*                                                                 *
001200*    03/25/24 RKL  PS-4424  ADDED SO RESCALC DIDN'T HAVE TO       *
001300*                           HARDCODE THE LEAGUE NAME.             *
001400*    03/29/24 RKL  PS-4419  ADDED CP-STRATEGY-TYPE FOR WARSTRT.   *
001410*    04/05/24 RKL  PS-4425  ADDED CP-GAMES-POINTS - RESCALC OWNS  *
001420*                           NO FILE THAT CARRIES THE SESSION'S    *
001430*                           CURRENT LIFETIME TOTAL FOR THE TIER   *
001440*                           LOOKUP, SO IT RIDES THE PARM CARD.    *
001500******************************************************************
001600 01  CP-CLAN-PARM-REC.
001700     05  CP-CLAN-LEAGUE-NAME       PIC X(20).
001800     05  CP-CLAN-SIZE              PIC 9(03).
001900     05  CP-STRATEGY-TYPE          PIC X(10).
002000         88  CP-IS-AGGRESSIVE          VALUE 'AGGRESSIVE'.
002100         88  CP-IS-BALANCED            VALUE 'BALANCED  '.
002200         88  CP-IS-SAFE                VALUE 'SAFE      '.
002300     05  CP-GAMES-POINTS           PIC 9(07).
002400     05  FILLER                    PIC X(01).
