000100******************************************************************
000200*    GAMUREC  --  CLAN GAMES POINT-UPDATE RECORD                  *
000300*                                                                 *
000400*    FILE GAMUPD IS IN GU-SEQ ASCENDING ORDER - THE SEQUENCE      *
000500*    NUMBER STANDS IN FOR A TIMESTAMP AND IS WHAT GAMESCLN        *
000600*    REMEMBERS AS A PLAYER'S "COMPLETION SEQUENCE" THE LAST TIME  *
000700*    HIS EARNED-POINTS TOTAL WENT UP.                             *
000800*                                                                 *
000900*    03/20/24 RKL  PS-4421  WRITTEN FOR THE GAMES-CLOSE RUN.      *
001000******************************************************************
001100 01  GU-GAMES-UPDATE-REC.
001200     05  GU-SEQ                    PIC 9(06).
001300     05  GU-PLAYER-TAG             PIC X(12).
001400     05  GU-PLAYER-NAME            PIC X(20).
001500     05  GU-TOTAL-POINTS           PIC 9(07).
001600     05  FILLER                    PIC X(01).
