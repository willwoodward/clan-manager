000100******************************************************************
000200*    RAIDREC  --  CAPITAL RAID SEASON RECORD                      *
000300*                                                                 *
000400*    FILE RAIDSEAS ARRIVES MOST-RECENT-SEASON-FIRST.  RESCALC     *
000500*    SKIPS ANY RECORD WHERE RS-STATE IS 'ONGOING' - THE FIRST     *
000600*    RECORD THAT SURVIVES THAT SKIP IS THE "LATEST" SEASON FOR    *
000700*    THE SUMMARY LINE.                                            *
000800*                                                                 *
000900*    03/22/24 RKL  PS-4422  WRITTEN FOR THE RESOURCE SUMMARY RUN. *
001000******************************************************************
001100 01  RS-RAID-SEASON-REC.
001200     05  RS-END-DATE               PIC 9(08).
001300     05  RS-STATE                  PIC X(08).
001400         88  RS-IS-ONGOING             VALUE 'ONGOING'.
001500         88  RS-IS-ENDED               VALUE 'ENDED'.
001600     05  RS-OFF-REWARD             PIC 9(05).
001700     05  RS-DEF-REWARD             PIC 9(05).
001800     05  RS-RAIDS-DONE             PIC 9(03).
001900     05  FILLER                    PIC X(03).
