000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WARPRED.
000300 AUTHOR.        R K LARABEE.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  03/11/1991.
000600 DATE-COMPILED. 03/11/1991.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  WARPRED  -  PER-ATTACK OUTCOME PREDICTOR                      *
001100*                                                                 *
001200*  READS THE WAR ATTACK HISTORY (WARATK) TO BUILD, PER ATTACKER,  *
001300*  A BUCKET OF RELEVANT-ATTACK TOTALS AGAINST EACH DEFENDER TOWN  *
001400*  HALL LEVEL, AND A LEAGUE-WIDE PRIOR PER ATTACKER TOWN HALL     *
001500*  LEVEL POOLED OVER EVERY CLAN MEMBER.  THEN READS THE REQUEST   *
001600*  DECK (PREDREQ) AND, FOR EACH CARD, CALLS WARCALC TO BLEND THE  *
001700*  ATTACKER'S OWN HISTORY WITH THE LEAGUE PRIOR AND PRINTS THE    *
001800*  PREDICTED OUTCOME.  A TRAILER PASS LISTS EVERY ATTACKER'S      *
001900*  SEASON-TO-DATE AVERAGES.                                       *
002000*                                                                 *
002100*  CHANGE LOG                                                     *
002200*  ----------                                                     *
002300*  03/11/91 RKL  PS-4417  ORIGINAL WRITE-UP.                      *
002400*  08/14/91 RKL  PS-4417  ADDED THE RELEVANT-TH-WINDOW SCAN, WAS  *
002500*                         ONLY LOOKING AT THE EXACT DEFENDER TH.  *
002600*  02/03/93 RKL  PS-4441  PREDREQ CARDS WITH A BLANK TAG WERE     *
002700*                         BOMBING THE SEARCH, NOW FLAGGED AND     *
002800*                         SKIPPED.                                *
002900*  04/02/24 RKL  PS-4430  PRIOR TABLE NOW ACCUMULATES SUM-SQ SO   *
003000*                         WARCALC CAN GET A POPULATION SIGMA.     *
003100*  04/18/24 RKL  PS-4433  ADDED THE PLAYER-STATS TRAILER PASS.    *
003200*  05/02/24 JJT  PS-4436  REPORT HEADER NOW STAMPS THE ACTUAL RUN *
003300*                         DATE INSTEAD OF A FIXED LITERAL.        *
003310*  04/22/24 RKL  PS-4438  330-SCAN-RELEVANT NEVER FELL BACK TO    *
003320*                         THE WHOLE-HISTORY TOTALS WHEN THE TH +/-*
003330*                         1 WINDOW CAME UP THIN - A NEW MEMBER    *
003340*                         WITH ONE OR TWO HITS WAS GETTING A      *
003350*                         PREDICTION OFF A SAMPLE OF ONE.  ADDED  *
003360*                         THE UNDER-3 CHECK AND THE FULL-HISTORY  *
003370*                         RELOAD.                                 *
003372*  05/15/24 RKL  PS-4442  310-ANSWER-ONE-REQUEST WAS CALLING THE  *
003374*                         WARATK-SIDE 220-NORMALIZE-TAG ON A      *
003376*                         PREDREQ CARD - IT NEVER TOUCHED THE     *
003378*                         REQUEST TAG, SO A LOWER-CASE OR '#'-LED *
003380*                         TAG FELL THROUGH THE LOOKUP.  ADDED 225-*
003382*                         NORMALIZE-REQ-TAG TO UPPERCASE AND      *
003384*                         STRIP THE REQUEST TAG BEFORE THE SEARCH.*
003400******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT WA-WARATK-FILE    ASSIGN TO UT-S-WARATK.
004900     SELECT PR-PREDREQ-FILE   ASSIGN TO UT-S-PREDREQ.
005000     SELECT PD-PREDRPT-FILE   ASSIGN TO UT-S-PREDRPT.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  WA-WARATK-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 100 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS WA-WAR-ATTACK-REC.
006100 COPY WARAREC.
006200*
006300 FD  PR-PREDREQ-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 20 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS PR-INPUT-REC.
006900 01  PR-INPUT-REC                     PIC X(20).
007000*
007100 FD  PD-PREDRPT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 133 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS PD-PREDRPT-LINE.
007700 01  PD-PREDRPT-LINE                  PIC X(133).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  PROGRAM-INDICATOR-SWITCHES.
008200     05  WS-EOF-WARATK-SW          PIC X(03) VALUE 'NO '.
008300         88  EOF-WARATK                      VALUE 'YES'.
008400     05  WS-EOF-PREDREQ-SW         PIC X(03) VALUE 'NO '.
008500         88  EOF-PREDREQ                     VALUE 'YES'.
008600     05  WS-ATK-FOUND-SW           PIC X(03) VALUE 'NO '.
008700         88  ATK-FOUND                       VALUE 'YES'.
008800     05  WS-REQ-VALID-SW           PIC X(03) VALUE 'YES'.
008900         88  REQ-VALID                       VALUE 'YES'.
009000*
009100*    PREDREQ CARD, SPLIT OUT OF THE RAW FD RECORD - TAG, TARGET   *
009200*    DEFENDER TH, TARGET DEFENDER HERO SUM, TWO FILLER BYTES.     *
009300 01  PR-PREDREQ-WORK REDEFINES PR-INPUT-REC.
009400     05  PR-ATTACKER-TAG           PIC X(12).
009500     05  PR-ATTACKER-TAG-NUM REDEFINES PR-ATTACKER-TAG
009600                                   PIC 9(12).
009700     05  PR-DEFENDER-TH            PIC 9(02).
009800     05  PR-DEFENDER-HERO          PIC 9(04).
009900     05  FILLER                    PIC X(02).
010000*
010100 01  WS-RUN-DATE-RAW               PIC 9(08) VALUE ZERO.
010200 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-RAW.
010300     05  WS-RUN-DATE-YYYY          PIC 9(04).
010400     05  WS-RUN-DATE-MM            PIC 9(02).
010500     05  WS-RUN-DATE-DD            PIC 9(02).
010600*
010700 01  WS-REPORT-CONTROLS.
010800     05  WS-PAGE-COUNT             PIC S9(03) COMP VALUE ZERO.
010900     05  WS-LINES-PER-PAGE         PIC S9(03) COMP VALUE +55.
011000     05  WS-LINES-USED             PIC S9(03) COMP VALUE +99.
011100     05  WS-LINE-SPACING           PIC S9(01) COMP VALUE +1.
011200*
011300 01  WS-ACCUMULATORS.
011400     05  WS-ATK-READ-CTR           PIC S9(07) COMP VALUE ZERO.
011500     05  WS-ATK-MEMBER-CTR         PIC S9(07) COMP VALUE ZERO.
011600     05  WS-REQ-READ-CTR           PIC S9(05) COMP VALUE ZERO.
011700     05  WS-REQ-ANSWERED-CTR       PIC S9(05) COMP VALUE ZERO.
011800     05  WS-REQ-SKIPPED-CTR        PIC S9(05) COMP VALUE ZERO.
011900*
012000 01  WS-TH-SCAN-AREA.
012100     05  WS-REL-TH-LOW             PIC 9(02) COMP.
012200     05  WS-REL-TH-HIGH            PIC 9(02) COMP.
012300     05  WS-REL-CNT                PIC S9(05) COMP.
012400     05  WS-REL-SUM-DESTR          PIC S9(07)V99   COMP-3.
012500     05  WS-REL-SUMSQ-DESTR        PIC S9(09)V9999 COMP-3.
012600*
012700 01  WS-NEWTON-SQRT-WORK.
012800     05  WS-SQRT-INPUT             PIC S9(07)V9999 COMP-3.
012900     05  WS-SQRT-RESULT            PIC S9(03)V9999 COMP-3.
013000     05  WS-SQRT-GUESS             PIC S9(03)V9999 COMP-3.
013100     05  WS-SQRT-NEXT-GUESS        PIC S9(03)V9999 COMP-3.
013200     05  WS-SQRT-ITER-CNT          PIC S9(03)      COMP.
013300*
013400 COPY THPRTAB.
013500 COPY CALCLNK.
013600*
013700 01  PD-HEADER-1.
013800     05  FILLER                    PIC X(01)  VALUE SPACES.
013900     05  FILLER                    PIC X(30)  VALUE
014000                   'CLAN WAR ATTACK PREDICTIONS  '.
014100     05  FILLER                    PIC X(15)  VALUE 'RUN DATE '.
014200     05  PD-HDR-DATE               PIC 9999/99/99.
014300     05  FILLER                    PIC X(44)  VALUE SPACES.
014400     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
014500     05  PD-HDR-PAGE               PIC ZZZ9.
014600     05  FILLER                    PIC X(30)  VALUE SPACES.
014700*
014800 01  PD-HEADER-2.
014900     05  FILLER                    PIC X(02)  VALUE SPACES.
015000     05  FILLER                    PIC X(12)  VALUE 'ATTACKER TAG'.
015100     05  FILLER                    PIC X(05)  VALUE SPACES.
015200     05  FILLER                    PIC X(06)  VALUE 'DEF TH'.
015300     05  FILLER                    PIC X(04)  VALUE SPACES.
015400     05  FILLER                    PIC X(08)  VALUE 'EXP STRS'.
015500     05  FILLER                    PIC X(04)  VALUE SPACES.
015600     05  FILLER                    PIC X(08)  VALUE 'EXP DSTR'.
015700     05  FILLER                    PIC X(04)  VALUE SPACES.
015800     05  FILLER                    PIC X(14)  VALUE '90 PCT CI STRS'.
015900     05  FILLER                    PIC X(03)  VALUE SPACES.
016000     05  FILLER                    PIC X(14)  VALUE '90 PCT CI DSTR'.
016100     05  FILLER                    PIC X(03)  VALUE SPACES.
016200     05  FILLER                    PIC X(04)  VALUE 'DIFF'.
016300     05  FILLER                    PIC X(03)  VALUE SPACES.
016400     05  FILLER                    PIC X(04)  VALUE 'RELY'.
016500     05  FILLER                    PIC X(24)  VALUE SPACES.
016600*
016700 01  PD-DETAIL-LINE.
016800     05  FILLER                    PIC X(02)  VALUE SPACES.
016900     05  PD-ATTACKER-TAG           PIC X(12).
017000     05  FILLER                    PIC X(05)  VALUE SPACES.
017100     05  PD-DEFENDER-TH            PIC Z9.
017200     05  FILLER                    PIC X(08)  VALUE SPACES.
017300     05  PD-EXP-STARS              PIC Z.99.
017400     05  FILLER                    PIC X(07)  VALUE SPACES.
017500     05  PD-EXP-DESTR              PIC ZZ9.9.
017600     05  FILLER                    PIC X(06)  VALUE SPACES.
017700     05  PD-CI-STARS-LOW           PIC Z.99.
017800     05  FILLER                    PIC X(01)  VALUE '-'.
017900     05  PD-CI-STARS-HIGH          PIC Z.99.
018000     05  FILLER                    PIC X(05)  VALUE SPACES.
018100     05  PD-CI-DESTR-LOW           PIC ZZ9.9.
018200     05  FILLER                    PIC X(01)  VALUE '-'.
018300     05  PD-CI-DESTR-HIGH          PIC ZZ9.9.
018400     05  FILLER                    PIC X(04)  VALUE SPACES.
018500     05  PD-DIFFICULTY             PIC Z.99.
018600     05  FILLER                    PIC X(04)  VALUE SPACES.
018700     05  PD-RELIABILITY            PIC X(06).
018800     05  FILLER                    PIC X(15)  VALUE SPACES.
018900*
019000 01  PD-SKIP-LINE.
019100     05  FILLER                    PIC X(02)  VALUE SPACES.
019200     05  FILLER                    PIC X(22)  VALUE
019300                   '** NO HISTORY FOR TAG '.
019400     05  PS-SKIP-TAG               PIC X(12).
019500     05  FILLER                    PIC X(97)  VALUE SPACES.
019600*
019700 01  PD-TRAILER-HEADER.
019800     05  FILLER                    PIC X(02)  VALUE SPACES.
019900     05  FILLER                    PIC X(40)  VALUE
020000                   'ATTACKER SEASON-TO-DATE AVERAGES        '.
020100     05  FILLER                    PIC X(91)  VALUE SPACES.
020200*
020300 01  PD-TRAILER-LINE.
020400     05  FILLER                    PIC X(02)  VALUE SPACES.
020500     05  PT-ATTACKER-TAG           PIC X(12).
020600     05  FILLER                    PIC X(02)  VALUE SPACES.
020700     05  PT-ATTACKER-NAME          PIC X(20).
020800     05  FILLER                    PIC X(02)  VALUE SPACES.
020900     05  PT-LATEST-TH              PIC Z9.
021000     05  FILLER                    PIC X(04)  VALUE SPACES.
021100     05  PT-TOTAL-ATTACKS          PIC ZZZZ9.
021200     05  FILLER                    PIC X(03)  VALUE SPACES.
021300     05  PT-AVG-DESTR              PIC ZZ9.99.
021400     05  FILLER                    PIC X(03)  VALUE SPACES.
021500     05  PT-3STAR-PCT              PIC ZZ9.9.
021600     05  FILLER                    PIC X(58)  VALUE SPACES.
021700*
021800 PROCEDURE DIVISION.
021900*
022000 000-MAINLINE SECTION.
022100*
022200     OPEN INPUT  WA-WARATK-FILE
022300               PR-PREDREQ-FILE
022400          OUTPUT PD-PREDRPT-FILE.
022500     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
022600     MOVE WS-RUN-DATE-RAW TO PD-HDR-DATE.
022700     MOVE ZERO TO WC-ATTACKER-CNT.
022800     PERFORM 200-LOAD-WAR-ATTACKS THRU 200-LOAD-WAR-ATTACKS-EXIT.
022900     PERFORM 290-BUILD-TH-PRIORS THRU 290-BUILD-TH-PRIORS-EXIT.
023000     PERFORM 300-ANSWER-REQUESTS THRU 300-ANSWER-REQUESTS-EXIT.
023100     PERFORM 600-PLAYER-STATS THRU 600-PLAYER-STATS-EXIT.
023200     CLOSE WA-WARATK-FILE
023300           PR-PREDREQ-FILE
023400           PD-PREDRPT-FILE.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700*
023800 200-LOAD-WAR-ATTACKS.
023900*
024000     PERFORM 800-READ-WARATK THRU 800-READ-WARATK-EXIT.
024100     PERFORM 210-PROCESS-ATTACK THRU 210-PROCESS-ATTACK-EXIT
024200        UNTIL EOF-WARATK.
024300*
024400 200-LOAD-WAR-ATTACKS-EXIT.
024500     EXIT.
024600*
024700 210-PROCESS-ATTACK.
024800*
024900     IF WA-IS-CLAN-MEMBER
025000        PERFORM 220-NORMALIZE-TAG THRU 220-NORMALIZE-TAG-EXIT
025100        PERFORM 230-FIND-OR-ADD-ATTACKER
025200                   THRU 230-FIND-OR-ADD-ATTACKER-EXIT
025300        PERFORM 240-UPDATE-ATTACKER THRU 240-UPDATE-ATTACKER-EXIT
025400        PERFORM 250-UPDATE-TH-PRIOR THRU 250-UPDATE-TH-PRIOR-EXIT
025500        ADD 1 TO WS-ATK-MEMBER-CTR
025600     END-IF.
025700     PERFORM 800-READ-WARATK THRU 800-READ-WARATK-EXIT.
025800*
025900 210-PROCESS-ATTACK-EXIT.
026000     EXIT.
026100*
026200 220-NORMALIZE-TAG.
026300*
026400     INSPECT WA-ATTACKER-TAG
026500        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026700*
026800 220-NORMALIZE-TAG-EXIT.
026900     EXIT.
027000*
027005*    WA-ATTACKER-TAG ARRIVES OFF WARATK ALREADY NORMALIZED -      *
027010*    NO MEMBER TAG ON THAT FILE EVER CARRIES A LEADING '#' - SO   *
027015*    220-NORMALIZE-TAG ABOVE ONLY NEEDS THE UPPERCASE PASS.  THE  *
027020*    PREDREQ CARD BELOW IS OPERATOR-KEYED AND IS NOT GUARANTEED   *
027025*    CLEAN, SO IT GETS ITS OWN PARAGRAPH WITH THE FULL RULE.      *
027030 225-NORMALIZE-REQ-TAG.
027035*
027040     IF PR-ATTACKER-TAG (1:1) IS EQUAL TO '#'
027045        MOVE PR-ATTACKER-TAG (2:11) TO PR-ATTACKER-TAG (1:11)
027050        MOVE SPACE TO PR-ATTACKER-TAG (12:1)
027055     END-IF.
027060     INSPECT PR-ATTACKER-TAG
027065        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
027070                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027075*
027080 225-NORMALIZE-REQ-TAG-EXIT.
027085     EXIT.
027090*
027100 230-FIND-OR-ADD-ATTACKER.
027200*
027300     MOVE 'NO ' TO WS-ATK-FOUND-SW.
027400     IF WC-ATTACKER-CNT IS GREATER THAN ZERO
027450        SET WC-ATK-IDX TO 1
027480        SEARCH WC-ATK-ENTRY
027600           AT END
027700              MOVE 'NO ' TO WS-ATK-FOUND-SW
027800           WHEN WC-ATK-TAG (WC-ATK-IDX) IS EQUAL TO WA-ATTACKER-TAG
027900              MOVE 'YES' TO WS-ATK-FOUND-SW
028000     END-IF.
028100     IF NOT ATK-FOUND
028200        ADD 1 TO WC-ATTACKER-CNT
028300        SET WC-ATK-IDX TO WC-ATTACKER-CNT
028400        MOVE WA-ATTACKER-TAG TO WC-ATK-TAG (WC-ATK-IDX)
028500        MOVE ZERO TO WC-ATK-TOTAL-CNT (WC-ATK-IDX)
028600        MOVE ZERO TO WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX)
028700        MOVE ZERO TO WC-ATK-TOTAL-SUM-STRS (WC-ATK-IDX)
028800        MOVE ZERO TO WC-ATK-3STAR-CNT (WC-ATK-IDX)
028900        PERFORM 235-CLEAR-BUCKETS THRU 235-CLEAR-BUCKETS-EXIT
029000     END-IF.
029100*
029200 230-FIND-OR-ADD-ATTACKER-EXIT.
029300     EXIT.
029400*
029500 235-CLEAR-BUCKETS.
029600*
029700     PERFORM 236-CLEAR-ONE-BUCKET THRU 236-CLEAR-ONE-BUCKET-EXIT
029800        VARYING WC-BKT-IDX FROM 1 BY 1
029900        UNTIL WC-BKT-IDX IS GREATER THAN 20.
030000*
030100 235-CLEAR-BUCKETS-EXIT.
030200     EXIT.
030300*
030400 236-CLEAR-ONE-BUCKET.
030500*
030600     MOVE ZERO TO WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX).
030700     MOVE ZERO TO WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX).
030800     MOVE ZERO TO WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX).
030900     MOVE ZERO TO WC-BKT-SUM-STARS (WC-ATK-IDX, WC-BKT-IDX).
031000*
031100 236-CLEAR-ONE-BUCKET-EXIT.
031200     EXIT.
031300*
031400 240-UPDATE-ATTACKER.
031500*
031600     MOVE WA-ATTACKER-NAME TO WC-ATK-NAME (WC-ATK-IDX).
031700     MOVE WA-ATTACKER-TH   TO WC-ATK-LATEST-TH (WC-ATK-IDX).
031800     MOVE WA-ATTACKER-HERO-SUM TO WC-ATK-LATEST-HERO (WC-ATK-IDX).
031900     MOVE WA-ATK-DATE      TO WC-ATK-LATEST-DATE (WC-ATK-IDX).
032000     ADD 1 TO WC-ATK-TOTAL-CNT (WC-ATK-IDX).
032100     ADD WA-ATK-DESTR TO WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX).
032200     ADD WA-ATK-STARS TO WC-ATK-TOTAL-SUM-STRS (WC-ATK-IDX).
032300     IF WA-ATK-STARS IS EQUAL TO 3
032400        ADD 1 TO WC-ATK-3STAR-CNT (WC-ATK-IDX)
032500     END-IF.
032600     SET WC-BKT-IDX TO WA-DEFENDER-TH.
032700     ADD 1 TO WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX).
032800     ADD WA-ATK-DESTR TO WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX).
032900     COMPUTE WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX) =
033000             WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
033100           + (WA-ATK-DESTR * WA-ATK-DESTR).
033200     ADD WA-ATK-STARS TO WC-BKT-SUM-STARS (WC-ATK-IDX, WC-BKT-IDX).
033300*
033400 240-UPDATE-ATTACKER-EXIT.
033500     EXIT.
033600*
033700 250-UPDATE-TH-PRIOR.
033800*
033900     SET WC-THP-IDX TO WA-ATTACKER-TH.
034000     ADD 1 TO WC-THP-CNT (WC-THP-IDX).
034100     ADD WA-ATK-DESTR TO WC-THP-SUM-DESTR (WC-THP-IDX).
034200     COMPUTE WC-THP-SUM-SQ-DESTR (WC-THP-IDX) =
034300             WC-THP-SUM-SQ-DESTR (WC-THP-IDX)
034400           + (WA-ATK-DESTR * WA-ATK-DESTR).
034500     ADD WA-ATK-STARS TO WC-THP-SUM-STARS (WC-THP-IDX).
034600*
034700 250-UPDATE-TH-PRIOR-EXIT.
034800     EXIT.
034900*
035000 290-BUILD-TH-PRIORS.
035100*
035200     PERFORM 292-BUILD-ONE-PRIOR THRU 292-BUILD-ONE-PRIOR-EXIT
035300        VARYING WC-THP-IDX FROM 1 BY 1
035400        UNTIL WC-THP-IDX IS GREATER THAN 20.
035500*
035600 290-BUILD-TH-PRIORS-EXIT.
035700     EXIT.
035800*
035900 292-BUILD-ONE-PRIOR.
036000*
036100     IF WC-THP-CNT (WC-THP-IDX) IS GREATER THAN ZERO
036200        COMPUTE WC-THP-MEAN-DESTR (WC-THP-IDX) ROUNDED =
036300                WC-THP-SUM-DESTR (WC-THP-IDX)
036400              / WC-THP-CNT (WC-THP-IDX)
036500        COMPUTE WC-THP-MEAN-STARS (WC-THP-IDX) ROUNDED =
036600                WC-THP-SUM-STARS (WC-THP-IDX)
036700              / WC-THP-CNT (WC-THP-IDX)
036800        COMPUTE WS-SQRT-INPUT ROUNDED =
036900                (WC-THP-SUM-SQ-DESTR (WC-THP-IDX)
037000                   / WC-THP-CNT (WC-THP-IDX))
037100              - (WC-THP-MEAN-DESTR (WC-THP-IDX)
037200                   * WC-THP-MEAN-DESTR (WC-THP-IDX))
037300        IF WS-SQRT-INPUT IS LESS THAN ZERO
037400           MOVE ZERO TO WS-SQRT-INPUT
037500        END-IF
037600        PERFORM 900-NEWTON-SQRT THRU 900-NEWTON-SQRT-EXIT
037700        MOVE WS-SQRT-RESULT TO WC-THP-STDDEV-DESTR (WC-THP-IDX)
037800     ELSE
037900        MOVE ZERO TO WC-THP-MEAN-DESTR (WC-THP-IDX)
038000        MOVE ZERO TO WC-THP-STDDEV-DESTR (WC-THP-IDX)
038100        MOVE ZERO TO WC-THP-MEAN-STARS (WC-THP-IDX)
038200     END-IF.
038300*
038400 292-BUILD-ONE-PRIOR-EXIT.
038500     EXIT.
038600*
038700 300-ANSWER-REQUESTS.
038800*
038900     PERFORM 810-READ-PREDREQ THRU 810-READ-PREDREQ-EXIT.
039000     PERFORM 310-ANSWER-ONE-REQUEST THRU 310-ANSWER-ONE-REQUEST-EXIT
039100        UNTIL EOF-PREDREQ.
039200*
039300 300-ANSWER-REQUESTS-EXIT.
039400     EXIT.
039500*
039600 310-ANSWER-ONE-REQUEST.
039700*
039800     ADD 1 TO WS-REQ-READ-CTR.
039900     MOVE 'YES' TO WS-REQ-VALID-SW.
040000     IF PR-ATTACKER-TAG-NUM IS NUMERIC AND PR-ATTACKER-TAG-NUM
040100        IS EQUAL TO ZERO
040200        MOVE 'NO ' TO WS-REQ-VALID-SW
040300     END-IF.
040400     IF REQ-VALID
040500        PERFORM 225-NORMALIZE-REQ-TAG
040550                   THRU 225-NORMALIZE-REQ-TAG-EXIT
040600        PERFORM 320-LOOKUP-ATTACKER THRU 320-LOOKUP-ATTACKER-EXIT
040700        IF ATK-FOUND
040800           PERFORM 330-SCAN-RELEVANT THRU 330-SCAN-RELEVANT-EXIT
040900           PERFORM 340-CALL-WARCALC THRU 340-CALL-WARCALC-EXIT
041000           PERFORM 350-WRITE-DETAIL THRU 350-WRITE-DETAIL-EXIT
041100           ADD 1 TO WS-REQ-ANSWERED-CTR
041200        ELSE
041300           PERFORM 360-WRITE-SKIP THRU 360-WRITE-SKIP-EXIT
041400           ADD 1 TO WS-REQ-SKIPPED-CTR
041500        END-IF
041600     ELSE
041700        ADD 1 TO WS-REQ-SKIPPED-CTR
041800     END-IF.
041900     PERFORM 810-READ-PREDREQ THRU 810-READ-PREDREQ-EXIT.
042000*
042100 310-ANSWER-ONE-REQUEST-EXIT.
042200     EXIT.
042300*
042400 320-LOOKUP-ATTACKER.
042500*
042600     MOVE 'NO ' TO WS-ATK-FOUND-SW.
042700     IF WC-ATTACKER-CNT IS GREATER THAN ZERO
042800        SET WC-ATK-IDX TO 1
042900        SEARCH WC-ATK-ENTRY
043000           AT END
043100              MOVE 'NO ' TO WS-ATK-FOUND-SW
043200           WHEN WC-ATK-TAG (WC-ATK-IDX) IS EQUAL TO PR-ATTACKER-TAG
043300              MOVE 'YES' TO WS-ATK-FOUND-SW
043400     END-IF.
043500*
043600 320-LOOKUP-ATTACKER-EXIT.
043700     EXIT.
043800*
043900 330-SCAN-RELEVANT.
044000*
044100     MOVE ZERO TO WS-REL-CNT.
044200     MOVE ZERO TO WS-REL-SUM-DESTR.
044300     MOVE ZERO TO WS-REL-SUMSQ-DESTR.
044400     COMPUTE WS-REL-TH-LOW  = PR-DEFENDER-TH - 1.
044500     IF WS-REL-TH-LOW IS LESS THAN 1
044600        MOVE 1 TO WS-REL-TH-LOW
044700     END-IF.
044800     COMPUTE WS-REL-TH-HIGH = PR-DEFENDER-TH + 1.
044900     IF WS-REL-TH-HIGH IS GREATER THAN 20
045000        MOVE 20 TO WS-REL-TH-HIGH
045100     END-IF.
045200     PERFORM 335-ADD-ONE-BUCKET THRU 335-ADD-ONE-BUCKET-EXIT
045300        VARYING WC-BKT-IDX FROM WS-REL-TH-LOW BY 1
045400        UNTIL WC-BKT-IDX IS GREATER THAN WS-REL-TH-HIGH.
045410*    TH +/- 1 WINDOW TOO THIN TO TRUST - FALL BACK TO THE
045420*    ATTACKER'S WHOLE HISTORY, EVERY DEFENDER TH BUCKET HE'S
045430*    EVER HIT.
045440     IF WS-REL-CNT IS LESS THAN 3
045450        MOVE WC-ATK-TOTAL-CNT (WC-ATK-IDX)      TO WS-REL-CNT
045460        MOVE WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX)
045470                                       TO WS-REL-SUM-DESTR
045480        MOVE ZERO TO WS-REL-SUMSQ-DESTR
045490        PERFORM 336-SUM-ONE-SUMSQ THRU 336-SUM-ONE-SUMSQ-EXIT
045500           VARYING WC-BKT-IDX FROM 1 BY 1
045510           UNTIL WC-BKT-IDX IS GREATER THAN 20
045520     END-IF.
045530*
045600 330-SCAN-RELEVANT-EXIT.
045700     EXIT.
045800*
045900 335-ADD-ONE-BUCKET.
046000*
046100     ADD WC-BKT-CNT (WC-ATK-IDX, WC-BKT-IDX) TO WS-REL-CNT.
046200     ADD WC-BKT-SUM-DESTR (WC-ATK-IDX, WC-BKT-IDX)
046300             TO WS-REL-SUM-DESTR.
046400     ADD WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
046500             TO WS-REL-SUMSQ-DESTR.
046600*
046700 335-ADD-ONE-BUCKET-EXIT.
046800     EXIT.
046900*
047000 336-SUM-ONE-SUMSQ.
047010*
047020     ADD WC-BKT-SUM-SQ-DESTR (WC-ATK-IDX, WC-BKT-IDX)
047030             TO WS-REL-SUMSQ-DESTR.
047040*
047050 336-SUM-ONE-SUMSQ-EXIT.
047060     EXIT.
047070*
047080 340-CALL-WARCALC.
047100*
047200     MOVE WC-ATK-LATEST-TH (WC-ATK-IDX)   TO LK-ATTACKER-TH.
047300     MOVE PR-DEFENDER-TH                  TO LK-DEFENDER-TH.
047400     MOVE WC-ATK-LATEST-HERO (WC-ATK-IDX)  TO LK-ATTACKER-HERO.
047500     MOVE PR-DEFENDER-HERO                TO LK-DEFENDER-HERO.
047600     MOVE WS-REL-CNT                      TO LK-RELEVANT-CNT.
047700     MOVE WS-REL-SUM-DESTR                TO LK-RELEVANT-SUM-DESTR.
047800     MOVE WS-REL-SUMSQ-DESTR              TO LK-RELEVANT-SUMSQ-DESTR.
047900     SET WC-THP-IDX TO WC-ATK-LATEST-TH (WC-ATK-IDX).
048000     MOVE WC-THP-MEAN-DESTR (WC-THP-IDX)   TO LK-PRIOR-MEAN-DESTR.
048100     MOVE WC-THP-STDDEV-DESTR (WC-THP-IDX) TO LK-PRIOR-STDDEV-DESTR.
048200     CALL 'WARCALC' USING LK-CALC-REQUEST LK-CALC-RESULT.
048300*
048400 340-CALL-WARCALC-EXIT.
048500     EXIT.
048600*
048700 350-WRITE-DETAIL.
048800*
048900     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
049000     MOVE SPACES TO PD-DETAIL-LINE.
049100     MOVE PR-ATTACKER-TAG   TO PD-ATTACKER-TAG.
049200     MOVE PR-DEFENDER-TH    TO PD-DEFENDER-TH.
049300     MOVE LK-EXP-STARS      TO PD-EXP-STARS.
049400     MOVE LK-EXP-DESTR      TO PD-EXP-DESTR.
049500     MOVE LK-CI-STARS-LOW   TO PD-CI-STARS-LOW.
049600     MOVE LK-CI-STARS-HIGH  TO PD-CI-STARS-HIGH.
049700     MOVE LK-CI-DESTR-LOW   TO PD-CI-DESTR-LOW.
049800     MOVE LK-CI-DESTR-HIGH  TO PD-CI-DESTR-HIGH.
049900     MOVE LK-DIFFICULTY     TO PD-DIFFICULTY.
050000     MOVE LK-RELIABILITY    TO PD-RELIABILITY.
050100     WRITE PD-PREDRPT-LINE FROM PD-DETAIL-LINE
050200        AFTER ADVANCING WS-LINE-SPACING.
050300     ADD WS-LINE-SPACING TO WS-LINES-USED.
050400     MOVE 1 TO WS-LINE-SPACING.
050500*
050600 350-WRITE-DETAIL-EXIT.
050700     EXIT.
050800*
050900 360-WRITE-SKIP.
051000*
051100     PERFORM 950-CHECK-PAGE-BREAK THRU 950-CHECK-PAGE-BREAK-EXIT.
051200     MOVE PR-ATTACKER-TAG TO PS-SKIP-TAG.
051300     WRITE PD-PREDRPT-LINE FROM PD-SKIP-LINE
051400        AFTER ADVANCING WS-LINE-SPACING.
051500     ADD WS-LINE-SPACING TO WS-LINES-USED.
051600     MOVE 1 TO WS-LINE-SPACING.
051700*
051800 360-WRITE-SKIP-EXIT.
051900     EXIT.
052000*
052100 600-PLAYER-STATS.
052200*
052300     MOVE 2 TO WS-LINE-SPACING.
052400     WRITE PD-PREDRPT-LINE FROM PD-TRAILER-HEADER
052500        AFTER ADVANCING PAGE.
052600     MOVE 1 TO WS-LINES-USED.
052700     IF WC-ATTACKER-CNT IS GREATER THAN ZERO
052800        PERFORM 610-PLAYER-STAT-LINE THRU 610-PLAYER-STAT-LINE-EXIT
052900           VARYING WC-ATK-IDX FROM 1 BY 1
053000           UNTIL WC-ATK-IDX IS GREATER THAN WC-ATTACKER-CNT
053100     END-IF.
053200*
053300 600-PLAYER-STATS-EXIT.
053400     EXIT.
053500*
053600 610-PLAYER-STAT-LINE.
053700*
053800     MOVE SPACES TO PD-TRAILER-LINE.
053900     MOVE WC-ATK-TAG (WC-ATK-IDX)        TO PT-ATTACKER-TAG.
054000     MOVE WC-ATK-NAME (WC-ATK-IDX)       TO PT-ATTACKER-NAME.
054100     MOVE WC-ATK-LATEST-TH (WC-ATK-IDX)   TO PT-LATEST-TH.
054200     MOVE WC-ATK-TOTAL-CNT (WC-ATK-IDX)   TO PT-TOTAL-ATTACKS.
054300     IF WC-ATK-TOTAL-CNT (WC-ATK-IDX) IS GREATER THAN ZERO
054400        COMPUTE PT-AVG-DESTR ROUNDED =
054500                WC-ATK-TOTAL-SUM-DSTR (WC-ATK-IDX)
054600              / WC-ATK-TOTAL-CNT (WC-ATK-IDX)
054700        COMPUTE PT-3STAR-PCT ROUNDED =
054800                (WC-ATK-3STAR-CNT (WC-ATK-IDX) * 100)
054900              / WC-ATK-TOTAL-CNT (WC-ATK-IDX)
055000     ELSE
055100        MOVE ZERO TO PT-AVG-DESTR
055200        MOVE ZERO TO PT-3STAR-PCT
055300     END-IF.
055400     WRITE PD-PREDRPT-LINE FROM PD-TRAILER-LINE
055500        AFTER ADVANCING WS-LINE-SPACING.
055600     MOVE 1 TO WS-LINE-SPACING.
055700*
055800 610-PLAYER-STAT-LINE-EXIT.
055900     EXIT.
056000*
056100 800-READ-WARATK.
056200*
056300     READ WA-WARATK-FILE
056400        AT END MOVE 'YES' TO WS-EOF-WARATK-SW
056500              GO TO 800-READ-WARATK-EXIT.
056600     ADD 1 TO WS-ATK-READ-CTR.
056700*
056800 800-READ-WARATK-EXIT.
056900     EXIT.
057000*
057100 810-READ-PREDREQ.
057200*
057300     READ PR-PREDREQ-FILE
057400        AT END MOVE 'YES' TO WS-EOF-PREDREQ-SW
057500              GO TO 810-READ-PREDREQ-EXIT.
057600*
057700 810-READ-PREDREQ-EXIT.
057800     EXIT.
057900*
058000 900-NEWTON-SQRT.
058100*
058200     IF WS-SQRT-INPUT IS LESS THAN OR EQUAL TO ZERO
058300        MOVE ZERO TO WS-SQRT-RESULT
058400        GO TO 900-NEWTON-SQRT-EXIT
058500     END-IF.
058600     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
058700     IF WS-SQRT-GUESS IS GREATER THAN 1
058800        COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2
058900     END-IF.
059000     MOVE ZERO TO WS-SQRT-ITER-CNT.
059100     PERFORM 910-SQRT-STEP THRU 910-SQRT-STEP-EXIT
059200        UNTIL WS-SQRT-ITER-CNT IS GREATER THAN OR EQUAL TO 20.
059300     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
059400*
059500 900-NEWTON-SQRT-EXIT.
059600     EXIT.
059700*
059800 910-SQRT-STEP.
059900*
060000     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =
060100           (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
060200     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
060300     ADD 1 TO WS-SQRT-ITER-CNT.
060400*
060500 910-SQRT-STEP-EXIT.
060600     EXIT.
060700*
060800 950-CHECK-PAGE-BREAK.
060900*
061000     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
061100        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT
061200     END-IF.
061300*
061400 950-CHECK-PAGE-BREAK-EXIT.
061500     EXIT.
061600*
061700 955-HEADINGS.
061800*
061900     ADD 1 TO WS-PAGE-COUNT.
062000     MOVE WS-PAGE-COUNT TO PD-HDR-PAGE.
062100     WRITE PD-PREDRPT-LINE FROM PD-HEADER-1 AFTER ADVANCING PAGE.
062200     MOVE 1 TO WS-LINES-USED.
062300     WRITE PD-PREDRPT-LINE FROM PD-HEADER-2 AFTER ADVANCING 2.
062400     ADD 2 TO WS-LINES-USED.
062500     MOVE 1 TO WS-LINE-SPACING.
062600*
062700 955-HEADINGS-EXIT.
062800     EXIT.
