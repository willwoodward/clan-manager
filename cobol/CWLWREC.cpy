000100******************************************************************
000200*    CWLWREC  --  CWL WAR RESULT RECORD                           *
000300*                                                                 *
000400*    FILE CWLWAR IS GROUPED BY CW-SEASON-ID (YYYY-MM).  RESCALC   *
000500*    COMPARES STARS ONLY TO DECIDE WIN/LOSS/TIE - DESTRUCTION IS  *
000600*    CARRIED FOR DISPLAY BUT NEVER COMPARED.                      *
000700*                                                                 *
000800*    03/22/24 RKL  PS-4422  WRITTEN FOR THE RESOURCE SUMMARY RUN. *
000900******************************************************************
001000 01  CW-CWL-WAR-REC.
001100     05  CW-SEASON-ID              PIC X(07).
001200     05  CW-WAR-TAG                PIC X(12).
001300     05  CW-CLAN-STARS             PIC 9(03).
001400     05  CW-OPP-STARS              PIC 9(03).
001500     05  CW-CLAN-DESTR             PIC 9(03)V99.
001600     05  CW-OPP-DESTR              PIC 9(03)V99.
001700     05  FILLER                    PIC X(05).
