000100******************************************************************
000200*    GAMSREC  --  CLAN GAMES SESSION-START SNAPSHOT RECORD        *
000300*                                                                 *
000400*    FILE GAMSTART IS TAKEN THE INSTANT THE CLAN GAMES EVENT      *
000500*    OPENS.  GAMESCLN LOADS EVERY ENTRY INTO THE PLAYER TABLE     *
000600*    BEFORE A SINGLE GAMUPD RECORD IS READ.                       *
000700*                                                                 *
000800*    03/20/24 RKL  PS-4421  WRITTEN FOR THE GAMES-CLOSE RUN.      *
000900******************************************************************
001000 01  GS-GAMES-START-REC.
001100     05  GS-PLAYER-TAG             PIC X(12).
001200     05  GS-START-POINTS           PIC 9(07).
001300     05  FILLER                    PIC X(01).
