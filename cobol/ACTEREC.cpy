000100******************************************************************
000200*    ACTEREC  --  DAILY ACTIVITY EVENT RECORD                     *
000300*                                                                 *
000400*    FILE ACTEVT IS SORTED BY AE-PLAYER-TAG THEN AE-EVT-DATE      *
000500*    BEFORE ACTTRAK EVER SEES IT - THE CONTROL BREAK LOGIC IN     *
000600*    300-SRT-OUTPUT-PROCD TRUSTS THAT ORDER.  AE-EVT-TYPE OF      *
000700*    CLAN-GAMES ONLY MOVES "LAST ACTIVE", IT DOES NOT ADD TO THE  *
000800*    DAILY SCORE.                                                 *
000900*                                                                 *
001000*    03/18/24 RKL  PS-4420  SPLIT FROM ACTTRAK FOR REUSE.         *
001100******************************************************************
001200 01  AE-ACTIVITY-EVENT-REC.
001300     05  AE-EVT-DATE               PIC 9(08).
001400     05  AE-PLAYER-TAG             PIC X(12).
001500     05  AE-PLAYER-NAME            PIC X(20).
001600     05  AE-EVT-TYPE               PIC X(12).
001700         88  AE-IS-DONATION            VALUE 'DONATION'.
001800         88  AE-IS-RECEIVED            VALUE 'RECEIVED'.
001900         88  AE-IS-ATTACK              VALUE 'ATTACK'.
002000         88  AE-IS-BB-ATTACK           VALUE 'BB-ATTACK'.
002100         88  AE-IS-CLAN-GAMES          VALUE 'CLAN-GAMES'.
002200     05  AE-EVT-AMOUNT             PIC 9(05).
002300     05  FILLER                    PIC X(03).
