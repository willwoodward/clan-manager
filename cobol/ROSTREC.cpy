000100******************************************************************
000200*    ROSTREC  --  WAR ROSTER MEMBER RECORD                        *
000300*                                                                 *
000400*    FILE ROSTER CARRIES BOTH SIDES OF AN UPCOMING WAR - OUR      *
000500*    ATTACKERS (RM-SIDE = 'A') AND THE OPPONENT DEFENDERS         *
000600*    (RM-SIDE = 'D').  WARSTRT SPLITS THE FILE INTO TWO TABLES    *
000700*    ON THE FIRST PASS.                                           *
000800*                                                                 *
000900*    03/14/24 RKL  PS-4418  WRITTEN FOR THE WAR STRATEGY RUN.     *
001000******************************************************************
001100 01  RM-ROSTER-MEMBER-REC.
001200     05  RM-SIDE                   PIC X(01).
001300         88  RM-IS-ATTACKER            VALUE 'A'.
001400         88  RM-IS-DEFENDER            VALUE 'D'.
001500     05  RM-TAG                    PIC X(12).
001600     05  RM-NAME                   PIC X(20).
001700     05  RM-TH                     PIC 9(02).
001800     05  RM-HERO-SUM               PIC 9(04).
001900     05  FILLER                    PIC X(01).
