000100******************************************************************
000200*    WARHREC  --  WAR HISTORY SUMMARY RECORD                      *
000300*                                                                 *
000400*    ONE ENTRY PER WAR.  FILE WARHIST MAY ARRIVE IN ANY ORDER -   *
000500*    RESCALC BUILDS ITS OWN 30-DAY WINDOW OFF WH-WAR-END-DATE     *
000600*    RATHER THAN ASSUMING THE FILE IS PRESORTED.                  *
001000*                                                                 *
001100*    03/11/24 RKL  PS-4417  BUILT FOR THE ROLLING ORE ESTIMATE.   *
001200******************************************************************
001300 01  WH-WAR-HISTORY-REC.
001400     05  WH-WAR-ID                 PIC X(20).
001500     05  WH-WAR-END-DATE           PIC 9(08).
001600     05  WH-CLAN-STARS             PIC 9(03).
001700     05  WH-OPP-STARS              PIC 9(03).
001800     05  WH-TEAM-SIZE              PIC 9(02).
001900     05  FILLER                    PIC X(04).
