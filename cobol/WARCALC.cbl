000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WARCALC.
000300 AUTHOR.        R K LARABEE.
000400 INSTALLATION.  CLAN OPS BATCH GROUP.
000500 DATE-WRITTEN.  03/12/1991.
000600 DATE-COMPILED. 03/12/1991.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  WARCALC  -  ATTACK OUTCOME ESTIMATOR SUBROUTINE                *
001100*                                                                 *
001200*  CALLED BY WARPRED (PER-REQUEST PREDICTIONS) AND WARSTRT (THE   *
001300*  ATTACKER X DEFENDER SCORING PASS).  GIVEN A PLAYER'S RELEVANT  *
001400*  ATTACK TOTALS AND THE LEAGUE-WIDE PRIOR FOR HIS TOWN HALL      *
001500*  LEVEL, RETURNS AN EXPECTED STAR/DESTRUCTION FIGURE, A 90% CI,  *
001600*  THE MATCHUP DIFFICULTY MULTIPLIER, AND A RELIABILITY RATING.   *
001700*  NEITHER PARAMETER GROUP NAMES A PLAYER - WARCALC NEVER SEES A  *
001800*  TAG, JUST THE ARITHMETIC.  LK-CALC-REQUEST IS PASSED AND NOT   *
001900*  CHANGED, LK-CALC-RESULT IS PASSED BLANK AND COMES BACK FILLED. *
002000*                                                                 *
002100*  CHANGE LOG                                                     *
002200*  ----------                                                     *
002300*  03/12/91 RKL  PS-4417  ORIGINAL WRITE-UP.                      *
002400*  07/02/91 RKL  PS-4417  FIXED HERO ADJUSTMENT - WAS APPLYING    *
002500*                         THE CLAMP BEFORE THE BASE MULTIPLIER.   *
002600*  11/19/92 RKL  PS-4440  ADDED THE EXACTLY-ONE-RELEVANT-ATTACK   *
002700*                         BRANCH, WAS FALLING THROUGH TO PRIOR.   *
002800*  05/08/95 RKL  PS-4458  REWROTE NEWTON-SQRT, OLD VERSION COULD  *
002900*                         LOOP FOREVER ON A ZERO VARIANCE.        *
003000*  02/24/98 RKL  PS-4471  COMMENTED THE RELIABILITY BREAKS.       *
003100*  09/09/99 JJT  PS-4480  Y2K - DATE-WRITTEN ABOVE WAS 2-DIGIT,   *
003200*                         CONFIRMED NO OTHER DATE FIELDS IN THIS  *
003300*                         PROGRAM, NO CODE CHANGE REQUIRED.       *
003400*  06/14/02 RKL  PS-4502  CLAMPED EXPECTED DESTRUCTION TO 0-100   *
003500*                         BEFORE THE STAR CONVERSION, A BLENDED   *
003600*                         ESTIMATE COULD DRIFT ABOVE 100.         *
003700*  04/02/24 RKL  PS-4430  SIGMA NOW COMES OFF THE BUCKET SUM-SQ   *
003800*                         TOTALS WARPRED/WARSTRT PASS IN, NOT A   *
003900*                         SECOND READ OF WARATK.                  *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*
004500 01  WS-WORK-FIELDS.
004600     05  WS-PLAYER-MEAN-DESTR      PIC S9(03)V9999 COMP-3.
004700     05  WS-PLAYER-VARIANCE        PIC S9(07)V9999 COMP-3.
004800     05  WS-PLAYER-SIGMA           PIC S9(03)V9999 COMP-3.
004900     05  WS-BLEND-WEIGHT           PIC S9(01)V9999 COMP-3.
005000     05  WS-BLENDED-ESTIMATE       PIC S9(03)V9999 COMP-3.
005100     05  WS-BLENDED-SIGMA          PIC S9(03)V9999 COMP-3.
005200     05  WS-DIFF-D                 PIC S9(03)      COMP.
005300     05  WS-BASE-MULT              PIC S9(01)V9999 COMP-3.
005400     05  WS-HERO-DIFF              PIC S9(05)      COMP.
005500     05  WS-HERO-ADJ               PIC S9(01)V9999 COMP-3.
005600     05  WS-FINAL-MULT             PIC S9(01)V9999 COMP-3.
005700     05  WS-EXPECTED-DESTR         PIC S9(03)V9999 COMP-3.
005800     05  WS-MARGIN                 PIC S9(03)V9999 COMP-3.
005900     05  WS-CI-LOW-DESTR           PIC S9(03)V9999 COMP-3.
006000     05  WS-CI-HIGH-DESTR          PIC S9(03)V9999 COMP-3.
006100     05  WS-SAMPLE-DIVISOR         PIC S9(05)V9999 COMP-3.
006110     05  FILLER                    PIC X(01).
006200*
006300 01  WS-CONV-WORK.
006400     05  WS-CONV-DESTR-IN          PIC S9(03)V9999 COMP-3.
006500     05  WS-CONV-STARS-OUT         PIC S9(01)V9999 COMP-3.
006510     05  FILLER                    PIC X(01).
006600*
006700 01  WS-SQRT-WORK.
006800     05  WS-SQRT-INPUT             PIC S9(07)V9999 COMP-3.
006900     05  WS-SQRT-RESULT            PIC S9(03)V9999 COMP-3.
007000     05  WS-SQRT-GUESS             PIC S9(03)V9999 COMP-3.
007100     05  WS-SQRT-NEXT-GUESS        PIC S9(03)V9999 COMP-3.
007200     05  WS-SQRT-ITER-CNT          PIC S9(03)      COMP.
007210     05  FILLER                    PIC X(01).
007300*
007400 LINKAGE SECTION.
007500 COPY CALCLNK.
007600*
007700 PROCEDURE DIVISION USING LK-CALC-REQUEST LK-CALC-RESULT.
007800*
007900 000-MAINLINE SECTION.
008000*
008100     PERFORM 100-BLEND-ESTIMATE THRU 100-BLEND-ESTIMATE-EXIT.
008200     PERFORM 200-MATCHUP-DIFFICULTY
008300                 THRU 200-MATCHUP-DIFFICULTY-EXIT.
008400     PERFORM 300-HERO-ADJUSTMENT THRU 300-HERO-ADJUSTMENT-EXIT.
008500     PERFORM 400-APPLY-MULTIPLIER THRU 400-APPLY-MULTIPLIER-EXIT.
008600     PERFORM 500-CONFIDENCE-INTERVAL
008700                 THRU 500-CONFIDENCE-INTERVAL-EXIT.
008800     PERFORM 600-SET-RELIABILITY THRU 600-SET-RELIABILITY-EXIT.
008900     GOBACK.
009000*
009100 100-BLEND-ESTIMATE.
009200*
009300     IF LK-RELEVANT-CNT IS GREATER THAN OR EQUAL TO 2
009400        COMPUTE WS-PLAYER-MEAN-DESTR ROUNDED =
009500                LK-RELEVANT-SUM-DESTR / LK-RELEVANT-CNT
009600        COMPUTE WS-PLAYER-VARIANCE ROUNDED =
009700                (LK-RELEVANT-SUMSQ-DESTR / LK-RELEVANT-CNT)
009800              - (WS-PLAYER-MEAN-DESTR * WS-PLAYER-MEAN-DESTR)
009900        IF WS-PLAYER-VARIANCE IS LESS THAN ZERO
010000           MOVE ZERO TO WS-PLAYER-VARIANCE
010100        END-IF
010200        MOVE WS-PLAYER-VARIANCE TO WS-SQRT-INPUT
010300        PERFORM 900-NEWTON-SQRT THRU 900-NEWTON-SQRT-EXIT
010400        MOVE WS-SQRT-RESULT TO WS-PLAYER-SIGMA
010500        IF LK-RELEVANT-CNT IS LESS THAN 6
010600           MOVE 0.7 TO WS-BLEND-WEIGHT
010700        ELSE
010800           MOVE 0.9 TO WS-BLEND-WEIGHT
010900        END-IF
011000        COMPUTE WS-BLENDED-ESTIMATE ROUNDED =
011100              (WS-BLEND-WEIGHT * WS-PLAYER-MEAN-DESTR)
011200            + ((1 - WS-BLEND-WEIGHT) * LK-PRIOR-MEAN-DESTR)
011300        COMPUTE WS-BLENDED-SIGMA ROUNDED =
011400              (WS-BLEND-WEIGHT * WS-PLAYER-SIGMA)
011500            + ((1 - WS-BLEND-WEIGHT) * LK-PRIOR-STDDEV-DESTR)
011600     ELSE
011700        IF LK-RELEVANT-CNT IS EQUAL TO 1
011800           COMPUTE WS-BLENDED-ESTIMATE ROUNDED =
011900                 (0.5 * LK-RELEVANT-SUM-DESTR)
012000               + (0.5 * LK-PRIOR-MEAN-DESTR)
012100           MOVE LK-PRIOR-STDDEV-DESTR TO WS-BLENDED-SIGMA
012200        ELSE
012300           MOVE LK-PRIOR-MEAN-DESTR   TO WS-BLENDED-ESTIMATE
012400           MOVE LK-PRIOR-STDDEV-DESTR TO WS-BLENDED-SIGMA
012500        END-IF
012600     END-IF.
012700*
012800 100-BLEND-ESTIMATE-EXIT.
012900     EXIT.
013000*
013100 200-MATCHUP-DIFFICULTY.
013200*
013300     COMPUTE WS-DIFF-D = LK-ATTACKER-TH - LK-DEFENDER-TH.
013400     IF WS-DIFF-D IS GREATER THAN OR EQUAL TO 2
013500        COMPUTE WS-BASE-MULT ROUNDED =
013600              1.25 + ((WS-DIFF-D - 2) * 0.15)
013700     ELSE
013800        IF WS-DIFF-D IS EQUAL TO 1
013900           MOVE 1.10 TO WS-BASE-MULT
014000        ELSE
014100           IF WS-DIFF-D IS EQUAL TO ZERO
014200              MOVE 1.00 TO WS-BASE-MULT
014300           ELSE
014400              IF WS-DIFF-D IS EQUAL TO -1
014500                 MOVE 0.95 TO WS-BASE-MULT
014600              ELSE
014700                 COMPUTE WS-BASE-MULT ROUNDED =
014800                       0.3 + ((WS-DIFF-D + 2) * 0.10)
014900                 IF WS-BASE-MULT IS LESS THAN 0.10
015000                    MOVE 0.10 TO WS-BASE-MULT
015100                 END-IF
015200              END-IF
015300           END-IF
015400        END-IF
015500     END-IF.
015600*
015700 200-MATCHUP-DIFFICULTY-EXIT.
015800     EXIT.
015900*
016000 300-HERO-ADJUSTMENT.
016100*
016200     MOVE 1.00 TO WS-HERO-ADJ.
016300     IF LK-ATTACKER-HERO IS GREATER THAN ZERO
016400        AND LK-DEFENDER-HERO IS GREATER THAN ZERO
016500        COMPUTE WS-HERO-DIFF =
016600              LK-ATTACKER-HERO - LK-DEFENDER-HERO
016700        COMPUTE WS-HERO-ADJ ROUNDED = 1 + (WS-HERO-DIFF / 400)
016800        IF WS-HERO-ADJ IS GREATER THAN 1.25
016900           MOVE 1.25 TO WS-HERO-ADJ
017000        END-IF
017100        IF WS-HERO-ADJ IS LESS THAN 0.75
017200           MOVE 0.75 TO WS-HERO-ADJ
017300        END-IF
017400     END-IF.
017500*
017600 300-HERO-ADJUSTMENT-EXIT.
017700     EXIT.
017800*
017900 400-APPLY-MULTIPLIER.
018000*
018100     COMPUTE WS-FINAL-MULT ROUNDED = WS-BASE-MULT * WS-HERO-ADJ.
018200     COMPUTE WS-EXPECTED-DESTR ROUNDED =
018300             WS-BLENDED-ESTIMATE * WS-FINAL-MULT.
018400     IF WS-EXPECTED-DESTR IS GREATER THAN 100
018500        MOVE 100 TO WS-EXPECTED-DESTR
018600     END-IF
018700     IF WS-EXPECTED-DESTR IS LESS THAN ZERO
018800        MOVE ZERO TO WS-EXPECTED-DESTR
018900     END-IF.
019000     MOVE WS-FINAL-MULT     TO LK-DIFFICULTY.
019100     MOVE WS-EXPECTED-DESTR TO LK-EXP-DESTR.
019200     MOVE WS-EXPECTED-DESTR TO WS-CONV-DESTR-IN.
019300     PERFORM 700-DESTR-TO-STARS THRU 700-DESTR-TO-STARS-EXIT.
019400     MOVE WS-CONV-STARS-OUT TO LK-EXP-STARS.
019500*
019600 400-APPLY-MULTIPLIER-EXIT.
019700     EXIT.
019800*
019900 500-CONFIDENCE-INTERVAL.
020000*
020100     MOVE LK-RELEVANT-CNT TO WS-SAMPLE-DIVISOR.
020200     IF WS-SAMPLE-DIVISOR IS LESS THAN 1
020300        MOVE 1 TO WS-SAMPLE-DIVISOR
020400     END-IF.
020500     MOVE WS-SAMPLE-DIVISOR TO WS-SQRT-INPUT.
020600     PERFORM 900-NEWTON-SQRT THRU 900-NEWTON-SQRT-EXIT.
020700     IF WS-SQRT-RESULT IS GREATER THAN ZERO
020800        COMPUTE WS-MARGIN ROUNDED =
020900              1.645 * WS-BLENDED-SIGMA / WS-SQRT-RESULT
021000     ELSE
021100        COMPUTE WS-MARGIN ROUNDED = 1.645 * WS-BLENDED-SIGMA
021200     END-IF.
021300     COMPUTE WS-CI-LOW-DESTR  ROUNDED = WS-EXPECTED-DESTR - WS-MARGIN.
021400     COMPUTE WS-CI-HIGH-DESTR ROUNDED = WS-EXPECTED-DESTR + WS-MARGIN.
021500     IF WS-CI-LOW-DESTR IS LESS THAN ZERO
021600        MOVE ZERO TO WS-CI-LOW-DESTR
021700     END-IF
021800     IF WS-CI-HIGH-DESTR IS GREATER THAN 100
021900        MOVE 100 TO WS-CI-HIGH-DESTR
022000     END-IF.
022100     MOVE WS-CI-LOW-DESTR  TO LK-CI-DESTR-LOW.
022200     MOVE WS-CI-HIGH-DESTR TO LK-CI-DESTR-HIGH.
022300     MOVE WS-CI-LOW-DESTR  TO WS-CONV-DESTR-IN.
022400     PERFORM 700-DESTR-TO-STARS THRU 700-DESTR-TO-STARS-EXIT.
022500     MOVE WS-CONV-STARS-OUT TO LK-CI-STARS-LOW.
022600     MOVE WS-CI-HIGH-DESTR TO WS-CONV-DESTR-IN.
022700     PERFORM 700-DESTR-TO-STARS THRU 700-DESTR-TO-STARS-EXIT.
022800     MOVE WS-CONV-STARS-OUT TO LK-CI-STARS-HIGH.
022900*
023000 500-CONFIDENCE-INTERVAL-EXIT.
023100     EXIT.
023200*
023300 600-SET-RELIABILITY.
023400*
023500     IF LK-RELEVANT-CNT IS GREATER THAN OR EQUAL TO 10
023600        MOVE 'HIGH  ' TO LK-RELIABILITY
023700     ELSE
023800        IF LK-RELEVANT-CNT IS GREATER THAN OR EQUAL TO 5
023900           MOVE 'MEDIUM' TO LK-RELIABILITY
024000        ELSE
024100           MOVE 'LOW   ' TO LK-RELIABILITY
024200        END-IF
024300     END-IF.
024400*
024500 600-SET-RELIABILITY-EXIT.
024600     EXIT.
024700*
024800 700-DESTR-TO-STARS.
024900*
025000     IF WS-CONV-DESTR-IN IS GREATER THAN OR EQUAL TO 100
025100        MOVE 3.00 TO WS-CONV-STARS-OUT
025200     ELSE
025300        IF WS-CONV-DESTR-IN IS GREATER THAN OR EQUAL TO 50
025400           COMPUTE WS-CONV-STARS-OUT ROUNDED =
025500                 2 + ((WS-CONV-DESTR-IN - 50) / 50)
025600        ELSE
025700           IF WS-CONV-DESTR-IN IS GREATER THAN ZERO
025800              COMPUTE WS-CONV-STARS-OUT ROUNDED =
025900                    (WS-CONV-DESTR-IN / 50) * 2
026000           ELSE
026100              MOVE ZERO TO WS-CONV-STARS-OUT
026200           END-IF
026300        END-IF
026400     END-IF.
026500*
026600 700-DESTR-TO-STARS-EXIT.
026700     EXIT.
026800*
026900 900-NEWTON-SQRT.
027000*
027100     IF WS-SQRT-INPUT IS LESS THAN OR EQUAL TO ZERO
027200        MOVE ZERO TO WS-SQRT-RESULT
027300        GO TO 900-NEWTON-SQRT-EXIT
027400     END-IF.
027500     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
027600     IF WS-SQRT-GUESS IS GREATER THAN 1
027700        COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2
027800     END-IF.
027900     MOVE ZERO TO WS-SQRT-ITER-CNT.
028000     PERFORM 910-SQRT-STEP THRU 910-SQRT-STEP-EXIT
028100        UNTIL WS-SQRT-ITER-CNT IS GREATER THAN OR EQUAL TO 20.
028200     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
028300*
028400 900-NEWTON-SQRT-EXIT.
028500     EXIT.
028600*
028700 910-SQRT-STEP.
028800*
028900     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =
029000           (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
029100     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
029200     ADD 1 TO WS-SQRT-ITER-CNT.
029300*
029400 910-SQRT-STEP-EXIT.
029500     EXIT.
