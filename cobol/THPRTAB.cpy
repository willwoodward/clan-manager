000100******************************************************************
000200*    THPRTAB  --  TOWN HALL PRIOR TABLE AND ATTACKER HISTORY      *
000300*                                                                 *
000400*    SHARED BY WARPRED AND WARSTRT.  TWO SEPARATE TABLES:         *
000500*                                                                 *
000600*      WC-TH-PRIOR-TABLE  -  LEAGUE-WIDE PRIOR, ONE ENTRY PER     *
000700*                            ATTACKER TOWN HALL LEVEL 1-20,       *
000800*                            POOLED OVER EVERY CLAN-MEMBER ATTACK *
000900*                            READ FROM WARATK.                   *
001000*                                                                 *
001100*      WC-ATTACKER-TABLE  -  ONE ENTRY PER DISTINCT ATTACKER,     *
001200*                            HOLDING HIS LATEST NAME/TH/HERO SUM  *
001300*                            AND A BUCKET OF TOTALS PER DEFENDER  *
001400*                            TOWN HALL LEVEL 1-20 SO "RELEVANT    *
001500*                            ATTACKS" (DEFENDER TH WITHIN 1 OF    *
001600*                            THE REQUEST) CAN BE SUMMED WITHOUT   *
001700*                            KEEPING EVERY RAW ATTACK IN STORAGE. *
001800*                                                                 *
001900*    03/11/24 RKL  PS-4417  WRITTEN FOR THE PREDICTOR REWRITE.    *
002000*    04/02/24 RKL  PS-4430  ADDED SUM-SQ BUCKETS SO THE PLAYER    *
002100*                           POPULATION SIGMA CAN BE COMPUTED      *
002200*                           WITHOUT A SECOND PASS OVER WARATK.    *
002300******************************************************************
002400 01  WC-TH-PRIOR-TABLE.
002500     05  WC-THP-ENTRY              OCCURS 20 TIMES
002600                                    INDEXED BY WC-THP-IDX.
002700         10  WC-THP-CNT            PIC S9(06) COMP.
002800         10  WC-THP-SUM-DESTR      PIC S9(09)V99   COMP-3.
002900         10  WC-THP-SUM-SQ-DESTR   PIC S9(11)V9999 COMP-3.
003000         10  WC-THP-SUM-STARS      PIC S9(07)      COMP-3.
003100         10  WC-THP-MEAN-DESTR     PIC S9(03)V99.
003200         10  WC-THP-STDDEV-DESTR   PIC S9(03)V99.
003300         10  WC-THP-MEAN-STARS     PIC S9(01)V99.
003400
003500 01  WC-ATTACKER-CNT               PIC S9(04) COMP VALUE ZERO.
003600 01  WC-ATTACKER-TABLE.
003700     05  WC-ATK-ENTRY              OCCURS 1 TO 200 TIMES
003800                                    DEPENDING ON WC-ATTACKER-CNT
003900                                    INDEXED BY WC-ATK-IDX.
004000         10  WC-ATK-TAG            PIC X(12).
004100         10  WC-ATK-NAME           PIC X(20).
004200         10  WC-ATK-LATEST-TH      PIC 9(02).
004300         10  WC-ATK-LATEST-HERO    PIC 9(04).
004400         10  WC-ATK-LATEST-DATE    PIC 9(08).
004500         10  WC-ATK-TOTAL-CNT      PIC S9(05) COMP.
004600         10  WC-ATK-TOTAL-SUM-DSTR PIC S9(07)V99 COMP-3.
004700         10  WC-ATK-TOTAL-SUM-STRS PIC S9(05)     COMP-3.
004800         10  WC-ATK-3STAR-CNT      PIC S9(05) COMP.
004900         10  WC-ATK-TH-BUCKET      OCCURS 20 TIMES
005000                                   INDEXED BY WC-BKT-IDX.
005100             15  WC-BKT-CNT          PIC S9(05) COMP.
005200             15  WC-BKT-SUM-DESTR    PIC S9(07)V99   COMP-3.
005300             15  WC-BKT-SUM-SQ-DESTR PIC S9(09)V9999 COMP-3.
005400             15  WC-BKT-SUM-STARS    PIC S9(05)      COMP-3.
